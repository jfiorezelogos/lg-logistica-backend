000100******************************************************************
000200* Author: M.A. QUEIROZ
000300* Installation: SISTEMA DE COMPRAS DE MERCADO - MODULO LOGISTICA
000400* Date-Written: 08/04/1995
000500* Date-Compiled:
000600* Security: USO INTERNO - EQUIPE DE LOGISTICA
000700* Purpose: FUSAO DAS LINHAS NOVAS DA PLANILHA NO ACERVO PERSISTENTE
000800*          (STOREFILE) - MODULO LOGISTICA
000900*-----------------------------------------------------------------
001000* Alteracoes:
001100*   08/04/1995 - M.QUEIROZ - OS-0862  - rotina original: fusao do
001200*             movimento diario de fornecedores no acervo mestre,
001300*             carga em tabela e regravacao por SORT.
001400*   19/02/1998 - J.TAVARES - RQ-2273  - virada de seculo: rotina
001500*             de comparacao de chaves ajustada para ano de 4
001600*             digitos.
001700*   09/09/1999 - J.TAVARES - RQ-2274  - teste de regressao pos
001800*             virada de seculo concluido sem pendencias.
001900*   11/03/2017 - S.COSTA   - RQ-3390  - acervo mestre convertido
002000*             de organizacao indexada para regravacao total via
002100*             SORT, por indisponibilidade de suporte a ISAM no
002200*             ambiente de producao.
002300*   10/07/2025 - A.RAFFUL  - RQ-4620  - reaproveitada para o
002400*             modulo LOGISTICA: carga do acervo em tabela,
002500*             inclusao/atualizacao por chave de dedup,
002600*             regravacao ordenada por SORT.
002700*   17/07/2025 - A.RAFFUL  - RQ-4623  - chave de dedup sem
002800*             equivalente de "line-item id" no layout da
002900*             planilha - cadeia reduzida a dedup-id/
003000*             transaction-id (ver P320).
003100*   30/09/2025 - A.RAFFUL  - RQ-4644  - relatorio de incluidas /
003200*             atualizadas movido para o RPTFILE padrao do
003300*             sistema.
003400*   13/10/2025 - A.RAFFUL  - RQ-4653  - lacos de carga/busca/
003500*             liberacao para o SORT reescritos em paragrafos
003600*             externos.
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    LGLP1100.
004000 AUTHOR.        M.A. QUEIROZ.
004100 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
004200 DATE-WRITTEN.  08/04/1995.
004300 DATE-COMPILED.
004400 SECURITY.      USO INTERNO - EQUIPE DE LOGISTICA.
004500*-----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SHEETFILE ASSIGN TO "SHEETFILE"
005300         ORGANIZATION   IS SEQUENTIAL
005400         ACCESS         IS SEQUENTIAL
005500         FILE STATUS    IS WS-FS-SHEETFILE.
005600     SELECT STOREFILE ASSIGN TO "STOREFILE"
005700         ORGANIZATION   IS SEQUENTIAL
005800         ACCESS         IS SEQUENTIAL
005900         FILE STATUS    IS WS-FS-STOREFILE.
006000     SELECT RPTFILE ASSIGN TO "RPTFILE"
006100         ORGANIZATION   IS LINE SEQUENTIAL
006200         ACCESS         IS SEQUENTIAL
006300         FILE STATUS    IS WS-FS-RPTFILE.
006400     SELECT SORTWORK ASSIGN TO "SORTWORK".
006500*-----------------------------------------------------------------
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SHEETFILE.
006900     COPY "LinhaPlanilha.cpy" REPLACING ==REG-LINHA-PLANILHA== BY
007000         ==REG-LINHA-NOVA== ==SL-== BY ==SN-==.
007100 FD  STOREFILE.
007200     COPY "LinhaPlanilha.cpy".
007300 FD  RPTFILE.
007400 01  REG-RELATORIO                     PIC X(80).
007500 SD  SORTWORK.
007600 01  SD-REG-ACERVO.
007700     05 SD-ORDER-NUMBER            PIC X(12).
007800     05 SD-BUYER-NAME              PIC X(40).
007900     05 SD-DATA-GERACAO            PIC 9(08).
008000     05 SD-DATA-PEDIDO             PIC 9(08).
008100     05 SD-CPF-CNPJ                PIC X(14).
008200     05 SD-END-LOGRADOURO          PIC X(40).
008300     05 SD-END-BAIRRO              PIC X(30).
008400     05 SD-END-NUMERO              PIC X(10).
008500     05 SD-END-COMPLEMENTO         PIC X(30).
008600     05 SD-END-CEP                 PIC X(08).
008700     05 SD-END-CIDADE              PIC X(30).
008800     05 SD-END-UF                  PIC X(02).
008900     05 SD-END-FONE                PIC X(15).
009000     05 SD-END-CELULAR             PIC X(15).
009100     05 SD-END-EMAIL               PIC X(40).
009200     05 SD-PRODUCT-NAME            PIC X(40).
009300     05 SD-SKU                     PIC X(10).
009400     05 SD-UNIDADE                 PIC X(02).
009500     05 SD-QUANTITY                PIC 9(03).
009600     05 SD-UNIT-VALUE              PIC S9(7)V99.
009700     05 SD-LINE-TOTAL              PIC S9(7)V99.
009800     05 SD-ORDER-TOTAL             PIC S9(7)V99.
009900     05 SD-FREIGHT                 PIC S9(5)V99.
010000     05 SD-DISCOUNT                PIC S9(5)V99.
010100     05 SD-ENT-LOGRADOURO          PIC X(40).
010200     05 SD-ENT-BAIRRO              PIC X(30).
010300     05 SD-ENT-NUMERO              PIC X(10).
010400     05 SD-ENT-COMPLEMENTO         PIC X(30).
010500     05 SD-ENT-CEP                 PIC X(08).
010600     05 SD-ENT-CIDADE              PIC X(30).
010700     05 SD-ENT-UF                  PIC X(02).
010800     05 SD-ENT-FONE                PIC X(15).
010900     05 SD-ENT-CELULAR             PIC X(15).
011000     05 SD-ENT-EMAIL               PIC X(40).
011100     05 SD-CARRIER                 PIC X(20).
011200     05 SD-SERVICE                 PIC X(20).
011300     05 SD-FREIGHT-TYPE            PIC X(40).
011400     05 SD-OBSERVATIONS            PIC X(40).
011500     05 SD-INSTALLMENTS            PIC X(04).
011600     05 SD-SELLER                  PIC X(20).
011700     05 SD-PAY-METHOD              PIC X(20).
011800     05 SD-TRANSACTION-ID          PIC X(20).
011900     05 SD-SUBSCRIPTION-ID         PIC X(20).
012000     05 SD-PRODUCT-ID              PIC X(20).
012100     05 SD-PLAN-TYPE               PIC X(10).
012200     05 SD-COUPON                  PIC X(20).
012300     05 SD-PERIODICITY             PIC X(10).
012400     05 SD-PERIOD                  PIC 9(02).
012500     05 SD-UNAVAILABLE-FLAG        PIC X(01).
012600     05 SD-LOTE-ID                 PIC X(05).
012700     05 SD-DEDUP-ID                PIC X(31).
012800     05 SD-DEDUP-ID-R REDEFINES SD-DEDUP-ID.
012900         10 SD-DED-TRANSACTION-ID  PIC X(20).
013000         10 SD-DED-SEPARADOR       PIC X(01).
013100         10 SD-DED-SKU             PIC X(10).
013200     05 SD-NEEDS-CONTACT           PIC X(03).
013300     05 FILLER                     PIC X(30).
013400*-----------------------------------------------------------------
013500 WORKING-STORAGE SECTION.
013600*-----------------------------------------------------------------
013700 01  WS-TAB-ACERVO.
013800     05  WS-QTD-ACERVO             PIC 9(05) COMP.
013900     05  WS-ACERVO OCCURS 2000 TIMES INDEXED BY WS-IDX-AC.
014000         10 AC-ORDER-NUMBER            PIC X(12).
014100         10 AC-BUYER-NAME              PIC X(40).
014200         10 AC-DATA-GERACAO            PIC 9(08).
014300         10 AC-DATA-PEDIDO             PIC 9(08).
014400         10 AC-CPF-CNPJ                PIC X(14).
014500         10 AC-END-LOGRADOURO          PIC X(40).
014600         10 AC-END-BAIRRO              PIC X(30).
014700         10 AC-END-NUMERO              PIC X(10).
014800         10 AC-END-COMPLEMENTO         PIC X(30).
014900         10 AC-END-CEP                 PIC X(08).
015000         10 AC-END-CIDADE              PIC X(30).
015100         10 AC-END-UF                  PIC X(02).
015200         10 AC-END-FONE                PIC X(15).
015300         10 AC-END-CELULAR             PIC X(15).
015400         10 AC-END-EMAIL               PIC X(40).
015500         10 AC-PRODUCT-NAME            PIC X(40).
015600         10 AC-SKU                     PIC X(10).
015700         10 AC-UNIDADE                 PIC X(02).
015800         10 AC-QUANTITY                PIC 9(03).
015900         10 AC-UNIT-VALUE              PIC S9(7)V99.
016000         10 AC-LINE-TOTAL              PIC S9(7)V99.
016100         10 AC-ORDER-TOTAL             PIC S9(7)V99.
016200         10 AC-FREIGHT                 PIC S9(5)V99.
016300         10 AC-DISCOUNT                PIC S9(5)V99.
016400         10 AC-ENT-LOGRADOURO          PIC X(40).
016500         10 AC-ENT-BAIRRO              PIC X(30).
016600         10 AC-ENT-NUMERO              PIC X(10).
016700         10 AC-ENT-COMPLEMENTO         PIC X(30).
016800         10 AC-ENT-CEP                 PIC X(08).
016900         10 AC-ENT-CIDADE              PIC X(30).
017000         10 AC-ENT-UF                  PIC X(02).
017100         10 AC-ENT-FONE                PIC X(15).
017200         10 AC-ENT-CELULAR             PIC X(15).
017300         10 AC-ENT-EMAIL               PIC X(40).
017400         10 AC-CARRIER                 PIC X(20).
017500         10 AC-SERVICE                 PIC X(20).
017600         10 AC-FREIGHT-TYPE            PIC X(40).
017700         10 AC-OBSERVATIONS            PIC X(40).
017800         10 AC-INSTALLMENTS            PIC X(04).
017900         10 AC-SELLER                  PIC X(20).
018000         10 AC-PAY-METHOD              PIC X(20).
018100         10 AC-TRANSACTION-ID          PIC X(20).
018200         10 AC-SUBSCRIPTION-ID         PIC X(20).
018300         10 AC-PRODUCT-ID              PIC X(20).
018400         10 AC-PLAN-TYPE               PIC X(10).
018500         10 AC-COUPON                  PIC X(20).
018600         10 AC-PERIODICITY             PIC X(10).
018700         10 AC-PERIOD                  PIC 9(02).
018800         10 AC-UNAVAILABLE-FLAG        PIC X(01).
018900         10 AC-LOTE-ID                 PIC X(05).
019000         10 AC-DEDUP-ID                PIC X(31).
019100         10 AC-DEDUP-ID-R REDEFINES AC-DEDUP-ID.
019200             15 AC-DED-TRANSACTION-ID  PIC X(20).
019300             15 AC-DED-SEPARADOR       PIC X(01).
019400             15 AC-DED-SKU             PIC X(10).
019500         10 AC-NEEDS-CONTACT           PIC X(03).
019600         10 FILLER                     PIC X(30).
019700*-----------------------------------------------------------------
019800 01  WS-CHAVE-DEDUP                PIC X(31).
019900 01  WS-CHAVE-DEDUP-R REDEFINES WS-CHAVE-DEDUP.
020000     05 WS-CHAVE-TRANSACTION-ID    PIC X(20).
020100     05 WS-CHAVE-SEPARADOR         PIC X(01).
020200     05 WS-CHAVE-SKU               PIC X(10).
020300 77  WS-ACHOU-CHAVE                PIC X(01).
020400     88  WS-CHAVE-ACHADA          VALUE "S".
020500 77  WS-IDX-BUSCA                  PIC 9(05) COMP.
020600 77  WS-TOTAL-INCLUIDAS            PIC 9(05) COMP.
020700 77  WS-TOTAL-ATUALIZADAS          PIC 9(05) COMP.
020800 77  WS-TOTAL-GRAVADAS             PIC 9(05) COMP.
020900 77  WS-EOF-SORT                   PIC X(01) VALUE "N".
021000     88  WS-FIM-SORT               VALUE "S".
021100*-----------------------------------------------------------------
021200 77  WS-FS-SHEETFILE               PIC X(02).
021300     88  WS-FS-SHEET-OK           VALUE "00".
021400     88  WS-FS-SHEET-EOF          VALUE "10".
021500 77  WS-FS-STOREFILE               PIC X(02).
021600     88  WS-FS-STORE-OK           VALUE "00".
021700     88  WS-FS-STORE-EOF          VALUE "10".
021800     88  WS-FS-STORE-NAO-EXISTE   VALUE "35".
021900 77  WS-FS-RPTFILE                 PIC X(02).
022000     88  WS-FS-RPT-OK             VALUE "00".
022100*-----------------------------------------------------------------
022200 01  WS-RESUMO.
022300     05  WL-REL-TITULO             PIC X(20) VALUE
022400         "LINHAS INCLUIDAS:".
022500     05  WL-REL-INCLUIDAS          PIC Z(4)9.
022600     05  FILLER                    PIC X(05) VALUE SPACES.
022700     05  WL-REL-TITULO-2           PIC X(20) VALUE
022800         "ATUALIZADAS:".
022900     05  WL-REL-ATUALIZADAS        PIC Z(4)9.
023000     05  FILLER                    PIC X(05) VALUE SPACES.
023100     05  WL-REL-TITULO-3           PIC X(20) VALUE
023200         "TOTAL NO ACERVO:".
023300     05  WL-REL-TOTAL-ACERVO       PIC Z(4)9.
023400     05  FILLER                    PIC X(06) VALUE SPACES.
023500*-----------------------------------------------------------------
023600 PROCEDURE DIVISION.
023700*-----------------------------------------------------------------
023800 MAIN-PROCEDURE.
023900
024000     PERFORM P100-INICIALIZA THRU P100-FIM.
024100     PERFORM P150-CARREGA-ACERVO THRU P150-FIM.
024200
024300     PERFORM P300-PROCESSA-LINHA-NOVA THRU P300-FIM
024400             UNTIL WS-FS-SHEET-EOF.
024500
024600     CLOSE SHEETFILE.
024700
024800     PERFORM P900-REGRAVA-ACERVO THRU P900-FIM.
024900     PERFORM P950-RELATORIO-RESUMO THRU P950-FIM.
025000
025100     PERFORM P990-ENCERRA.
025200*-----------------------------------------------------------------
025300 P100-INICIALIZA.
025400
025500     OPEN INPUT SHEETFILE.
025600     IF NOT WS-FS-SHEET-OK
025700         DISPLAY "LGLP1100 - ERRO ABERTURA SHEETFILE FS: "
025800                 WS-FS-SHEETFILE
025900         STOP RUN
026000     END-IF.
026100
026200     OPEN OUTPUT RPTFILE.
026300     IF NOT WS-FS-RPT-OK
026400         DISPLAY "LGLP1100 - ERRO ABERTURA RPTFILE FS: "
026500                 WS-FS-RPTFILE
026600         STOP RUN
026700     END-IF.
026800
026900     MOVE 0                      TO WS-QTD-ACERVO WS-TOTAL-INCLUIDAS
027000                                    WS-TOTAL-ATUALIZADAS
027100                                    WS-TOTAL-GRAVADAS.
027200
027300     READ SHEETFILE
027400         AT END
027500             SET WS-FS-SHEET-EOF TO TRUE
027600     END-READ.
027700 P100-FIM.
027800*-----------------------------------------------------------------
027900 P150-CARREGA-ACERVO.
028000*    Acervo persistente e' sequencial e sem ISAM disponivel; e'
028100*    lido por inteiro para a tabela em memoria antes de se
028200*    processar as linhas novas. Arquivo inexistente na primeira
028300*    carga (FS 35) equivale a acervo vazio.
028400     OPEN INPUT STOREFILE.
028500
028600     IF WS-FS-STORE-NAO-EXISTE
028700         CONTINUE
028800     ELSE
028900         IF NOT WS-FS-STORE-OK
029000             DISPLAY "LGLP1100 - ERRO ABERTURA STOREFILE FS: "
029100                     WS-FS-STOREFILE
029200             STOP RUN
029300         END-IF
029400
029500         PERFORM P155-LE-STOREFILE THRU P155-FIM
029600                 UNTIL WS-FS-STORE-EOF
029700
029800         CLOSE STOREFILE
029900     END-IF.
030000 P150-FIM.
030100*-----------------------------------------------------------------
030200 P155-LE-STOREFILE.
030300     READ STOREFILE
030400         AT END
030500             SET WS-FS-STORE-EOF TO TRUE
030600         NOT AT END
030700             IF WS-QTD-ACERVO < 2000
030800                 ADD 1           TO WS-QTD-ACERVO
030900                 SET WS-IDX-AC   TO WS-QTD-ACERVO
031000                 MOVE REG-LINHA-PLANILHA
031100                     TO WS-ACERVO (WS-IDX-AC)
031200             END-IF
031300     END-READ.
031400 P155-FIM.
031500*-----------------------------------------------------------------
031600 P300-PROCESSA-LINHA-NOVA.
031700
031800     PERFORM P320-INFERE-CHAVE-DEDUP THRU P320-FIM.
031900     PERFORM P340-ATUALIZA-OU-INCLUI THRU P340-FIM.
032000
032100     READ SHEETFILE
032200         AT END
032300             SET WS-FS-SHEET-EOF TO TRUE
032400     END-READ.
032500 P300-FIM.
032600*-----------------------------------------------------------------
032700 P320-INFERE-CHAVE-DEDUP.
032800*    Ordem de inferencia: dedup-id da linha, senao transaction-id.
032900*    Nao ha' campo de "line-item id" separado no layout da
033000*    planilha (ver alteracao de 17/07/2025) - a cadeia do U11 fica
033100*    reduzida a esses dois niveis. Chave em branco = inclusao
033200*    direta, sem tentativa de casamento.
033300     MOVE SPACES                 TO WS-CHAVE-DEDUP.
033400
033500     IF SN-DEDUP-ID NOT = SPACES
033600         MOVE SN-DEDUP-ID        TO WS-CHAVE-DEDUP
033700     ELSE
033800         IF SN-TRANSACTION-ID NOT = SPACES
033900             MOVE SN-TRANSACTION-ID TO WS-CHAVE-DEDUP
034000         END-IF
034100     END-IF.
034200 P320-FIM.
034300*-----------------------------------------------------------------
034400 P340-ATUALIZA-OU-INCLUI.
034500
034600     MOVE "N"                    TO WS-ACHOU-CHAVE.
034700
034800     IF WS-CHAVE-DEDUP NOT = SPACES
034900         PERFORM P342-BUSCA-CHAVE THRU P342-FIM
035000                 VARYING WS-IDX-BUSCA FROM 1 BY 1
035100                 UNTIL WS-IDX-BUSCA > WS-QTD-ACERVO
035200                    OR WS-CHAVE-ACHADA
035300     END-IF.
035400
035500     IF WS-CHAVE-ACHADA
035600         PERFORM P345-MESCLA-CAMPOS THRU P345-FIM
035700         ADD 1                   TO WS-TOTAL-ATUALIZADAS
035800     ELSE
035900         IF WS-QTD-ACERVO < 2000
036000             ADD 1               TO WS-QTD-ACERVO
036100             SET WS-IDX-AC       TO WS-QTD-ACERVO
036200             MOVE REG-LINHA-NOVA TO WS-ACERVO (WS-IDX-AC)
036300             ADD 1               TO WS-TOTAL-INCLUIDAS
036400         END-IF
036500     END-IF.
036600 P340-FIM.
036700*-----------------------------------------------------------------
036800 P342-BUSCA-CHAVE.
036900     IF AC-DEDUP-ID (WS-IDX-BUSCA) = WS-CHAVE-DEDUP
037000         SET WS-IDX-AC           TO WS-IDX-BUSCA
037100         SET WS-CHAVE-ACHADA     TO TRUE
037200     END-IF.
037300 P342-FIM.
037400*-----------------------------------------------------------------
037500 P345-MESCLA-CAMPOS.
037600*    So' campos novos preenchidos (nao-brancos / nao-zero)
037700*    sobrescrevem os do acervo; a chave de dedup em si nao e'
037800*    tocada aqui (ja' e' a mesma nos dois lados).
037900     IF SN-ORDER-NUMBER NOT = SPACES
038000         MOVE SN-ORDER-NUMBER TO AC-ORDER-NUMBER (WS-IDX-AC) END-IF.
038100     IF SN-BUYER-NAME NOT = SPACES
038200         MOVE SN-BUYER-NAME TO AC-BUYER-NAME (WS-IDX-AC) END-IF.
038300     IF SN-DATA-GERACAO NOT = ZEROS
038400         MOVE SN-DATA-GERACAO TO AC-DATA-GERACAO (WS-IDX-AC) END-IF.
038500     IF SN-DATA-PEDIDO NOT = ZEROS
038600         MOVE SN-DATA-PEDIDO TO AC-DATA-PEDIDO (WS-IDX-AC) END-IF.
038700     IF SN-CPF-CNPJ NOT = SPACES
038800         MOVE SN-CPF-CNPJ TO AC-CPF-CNPJ (WS-IDX-AC) END-IF.
038900     IF SN-END-LOGRADOURO NOT = SPACES
039000         MOVE SN-END-LOGRADOURO TO AC-END-LOGRADOURO (WS-IDX-AC)
039100     END-IF.
039200     IF SN-END-BAIRRO NOT = SPACES
039300         MOVE SN-END-BAIRRO TO AC-END-BAIRRO (WS-IDX-AC) END-IF.
039400     IF SN-END-NUMERO NOT = SPACES
039500         MOVE SN-END-NUMERO TO AC-END-NUMERO (WS-IDX-AC) END-IF.
039600     IF SN-END-COMPLEMENTO NOT = SPACES
039700         MOVE SN-END-COMPLEMENTO TO AC-END-COMPLEMENTO (WS-IDX-AC)
039800     END-IF.
039900     IF SN-END-CEP NOT = SPACES
040000         MOVE SN-END-CEP TO AC-END-CEP (WS-IDX-AC) END-IF.
040100     IF SN-END-CIDADE NOT = SPACES
040200         MOVE SN-END-CIDADE TO AC-END-CIDADE (WS-IDX-AC) END-IF.
040300     IF SN-END-UF NOT = SPACES
040400         MOVE SN-END-UF TO AC-END-UF (WS-IDX-AC) END-IF.
040500     IF SN-END-FONE NOT = SPACES
040600         MOVE SN-END-FONE TO AC-END-FONE (WS-IDX-AC) END-IF.
040700     IF SN-END-CELULAR NOT = SPACES
040800         MOVE SN-END-CELULAR TO AC-END-CELULAR (WS-IDX-AC) END-IF.
040900     IF SN-END-EMAIL NOT = SPACES
041000         MOVE SN-END-EMAIL TO AC-END-EMAIL (WS-IDX-AC) END-IF.
041100     IF SN-PRODUCT-NAME NOT = SPACES
041200         MOVE SN-PRODUCT-NAME TO AC-PRODUCT-NAME (WS-IDX-AC) END-IF.
041300     IF SN-SKU NOT = SPACES
041400         MOVE SN-SKU TO AC-SKU (WS-IDX-AC) END-IF.
041500     IF SN-UNIDADE NOT = SPACES
041600         MOVE SN-UNIDADE TO AC-UNIDADE (WS-IDX-AC) END-IF.
041700     IF SN-QUANTITY NOT = ZEROS
041800         MOVE SN-QUANTITY TO AC-QUANTITY (WS-IDX-AC) END-IF.
041900     IF SN-UNIT-VALUE NOT = ZEROS
042000         MOVE SN-UNIT-VALUE TO AC-UNIT-VALUE (WS-IDX-AC) END-IF.
042100     IF SN-LINE-TOTAL NOT = ZEROS
042200         MOVE SN-LINE-TOTAL TO AC-LINE-TOTAL (WS-IDX-AC) END-IF.
042300     IF SN-ORDER-TOTAL NOT = ZEROS
042400         MOVE SN-ORDER-TOTAL TO AC-ORDER-TOTAL (WS-IDX-AC) END-IF.
042500     IF SN-FREIGHT NOT = ZEROS
042600         MOVE SN-FREIGHT TO AC-FREIGHT (WS-IDX-AC) END-IF.
042700     IF SN-DISCOUNT NOT = ZEROS
042800         MOVE SN-DISCOUNT TO AC-DISCOUNT (WS-IDX-AC) END-IF.
042900     IF SN-ENT-LOGRADOURO NOT = SPACES
043000         MOVE SN-ENT-LOGRADOURO TO AC-ENT-LOGRADOURO (WS-IDX-AC)
043100     END-IF.
043200     IF SN-ENT-BAIRRO NOT = SPACES
043300         MOVE SN-ENT-BAIRRO TO AC-ENT-BAIRRO (WS-IDX-AC) END-IF.
043400     IF SN-ENT-NUMERO NOT = SPACES
043500         MOVE SN-ENT-NUMERO TO AC-ENT-NUMERO (WS-IDX-AC) END-IF.
043600     IF SN-ENT-COMPLEMENTO NOT = SPACES
043700         MOVE SN-ENT-COMPLEMENTO TO AC-ENT-COMPLEMENTO (WS-IDX-AC)
043800     END-IF.
043900     IF SN-ENT-CEP NOT = SPACES
044000         MOVE SN-ENT-CEP TO AC-ENT-CEP (WS-IDX-AC) END-IF.
044100     IF SN-ENT-CIDADE NOT = SPACES
044200         MOVE SN-ENT-CIDADE TO AC-ENT-CIDADE (WS-IDX-AC) END-IF.
044300     IF SN-ENT-UF NOT = SPACES
044400         MOVE SN-ENT-UF TO AC-ENT-UF (WS-IDX-AC) END-IF.
044500     IF SN-ENT-FONE NOT = SPACES
044600         MOVE SN-ENT-FONE TO AC-ENT-FONE (WS-IDX-AC) END-IF.
044700     IF SN-ENT-CELULAR NOT = SPACES
044800         MOVE SN-ENT-CELULAR TO AC-ENT-CELULAR (WS-IDX-AC) END-IF.
044900     IF SN-ENT-EMAIL NOT = SPACES
045000         MOVE SN-ENT-EMAIL TO AC-ENT-EMAIL (WS-IDX-AC) END-IF.
045100     IF SN-CARRIER NOT = SPACES
045200         MOVE SN-CARRIER TO AC-CARRIER (WS-IDX-AC) END-IF.
045300     IF SN-SERVICE NOT = SPACES
045400         MOVE SN-SERVICE TO AC-SERVICE (WS-IDX-AC) END-IF.
045500     IF SN-FREIGHT-TYPE NOT = SPACES
045600         MOVE SN-FREIGHT-TYPE TO AC-FREIGHT-TYPE (WS-IDX-AC) END-IF.
045700     IF SN-OBSERVATIONS NOT = SPACES
045800         MOVE SN-OBSERVATIONS TO AC-OBSERVATIONS (WS-IDX-AC) END-IF.
045900     IF SN-INSTALLMENTS NOT = SPACES
046000         MOVE SN-INSTALLMENTS TO AC-INSTALLMENTS (WS-IDX-AC) END-IF.
046100     IF SN-SELLER NOT = SPACES
046200         MOVE SN-SELLER TO AC-SELLER (WS-IDX-AC) END-IF.
046300     IF SN-PAY-METHOD NOT = SPACES
046400         MOVE SN-PAY-METHOD TO AC-PAY-METHOD (WS-IDX-AC) END-IF.
046500     IF SN-TRANSACTION-ID NOT = SPACES
046600         MOVE SN-TRANSACTION-ID TO AC-TRANSACTION-ID (WS-IDX-AC)
046700     END-IF.
046800     IF SN-SUBSCRIPTION-ID NOT = SPACES
046900         MOVE SN-SUBSCRIPTION-ID TO AC-SUBSCRIPTION-ID (WS-IDX-AC)
047000     END-IF.
047100     IF SN-PRODUCT-ID NOT = SPACES
047200         MOVE SN-PRODUCT-ID TO AC-PRODUCT-ID (WS-IDX-AC) END-IF.
047300     IF SN-PLAN-TYPE NOT = SPACES
047400         MOVE SN-PLAN-TYPE TO AC-PLAN-TYPE (WS-IDX-AC) END-IF.
047500     IF SN-COUPON NOT = SPACES
047600         MOVE SN-COUPON TO AC-COUPON (WS-IDX-AC) END-IF.
047700     IF SN-PERIODICITY NOT = SPACES
047800         MOVE SN-PERIODICITY TO AC-PERIODICITY (WS-IDX-AC) END-IF.
047900     IF SN-PERIOD NOT = ZEROS
048000         MOVE SN-PERIOD TO AC-PERIOD (WS-IDX-AC) END-IF.
048100     IF SN-UNAVAILABLE-FLAG NOT = SPACES
048200         MOVE SN-UNAVAILABLE-FLAG TO AC-UNAVAILABLE-FLAG (WS-IDX-AC)
048300     END-IF.
048400     IF SN-LOTE-ID NOT = SPACES
048500         MOVE SN-LOTE-ID TO AC-LOTE-ID (WS-IDX-AC) END-IF.
048600     IF SN-NEEDS-CONTACT NOT = SPACES
048700         MOVE SN-NEEDS-CONTACT TO AC-NEEDS-CONTACT (WS-IDX-AC)
048800     END-IF.
048900 P345-FIM.
049000*-----------------------------------------------------------------
049100 P900-REGRAVA-ACERVO.
049200*    Regrava o acervo inteiro, ordenado pela chave de dedup, ja'
049300*    que nao ha' acesso indexado (ISAM) disponivel.
049400     OPEN OUTPUT STOREFILE.
049500     IF NOT WS-FS-STORE-OK
049600         DISPLAY "LGLP1100 - ERRO ABERTURA STOREFILE FS: "
049700                 WS-FS-STOREFILE
049800         STOP RUN
049900     END-IF.
050000
050100     SORT SORTWORK
050200         ON ASCENDING KEY SD-DEDUP-ID
050300         INPUT PROCEDURE  IS P920-LIBERA-ACERVO
050400         OUTPUT PROCEDURE IS P940-GRAVA-ORDENADO.
050500
050600     CLOSE STOREFILE.
050700 P900-FIM.
050800*-----------------------------------------------------------------
050900 P920-LIBERA-ACERVO.
051000     PERFORM P925-LOOP-LIBERA THRU P925-FIM
051100             VARYING WS-IDX-AC FROM 1 BY 1
051200             UNTIL WS-IDX-AC > WS-QTD-ACERVO.
051300 P920-FIM.
051400*-----------------------------------------------------------------
051500 P925-LOOP-LIBERA.
051600     MOVE WS-ACERVO (WS-IDX-AC) TO SD-REG-ACERVO.
051700     RELEASE SD-REG-ACERVO.
051800 P925-FIM.
051900*-----------------------------------------------------------------
052000 P940-GRAVA-ORDENADO.
052100     PERFORM P945-LOOP-GRAVA THRU P945-FIM
052200             UNTIL WS-FIM-SORT.
052300 P940-FIM.
052400*-----------------------------------------------------------------
052500 P945-LOOP-GRAVA.
052600     RETURN SORTWORK INTO SD-REG-ACERVO
052700         AT END
052800             SET WS-FIM-SORT TO TRUE
052900         NOT AT END
053000             MOVE SD-REG-ACERVO TO REG-LINHA-PLANILHA
053100             WRITE REG-LINHA-PLANILHA
053200             ADD 1               TO WS-TOTAL-GRAVADAS
053300     END-RETURN.
053400 P945-FIM.
053500*-----------------------------------------------------------------
053600 P950-RELATORIO-RESUMO.
053700     MOVE WS-TOTAL-INCLUIDAS     TO WL-REL-INCLUIDAS.
053800     MOVE WS-TOTAL-ATUALIZADAS   TO WL-REL-ATUALIZADAS.
053900     MOVE WS-TOTAL-GRAVADAS      TO WL-REL-TOTAL-ACERVO.
054000     WRITE REG-RELATORIO         FROM WS-RESUMO.
054100 P950-FIM.
054200*-----------------------------------------------------------------
054300 P990-ENCERRA.
054400     CLOSE RPTFILE.
054500     GOBACK.
054600*-----------------------------------------------------------------
054700 END PROGRAM LGLP1100.
