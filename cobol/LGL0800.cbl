000100******************************************************************
000200* Author: M.A. QUEIROZ
000300* Installation: SISTEMA DE COMPRAS DE MERCADO - MODULO LOGISTICA
000400* Date-Written: 12/05/1989
000500* Date-Compiled:
000600* Security: USO INTERNO - EQUIPE DE LOGISTICA
000700* Purpose: NORMALIZACAO DETERMINISTICA DE ENDERECO (LOGRADOURO,
000800*          NUMERO, COMPLEMENTO) - MODULO LOGISTICA
000900*-----------------------------------------------------------------
001000* Alteracoes:
001100*   12/05/1989 - M.QUEIROZ - OS-0399  - rotina original:
001200*             separacao de numero de endereco de entrega por
001300*             marcador (N./NO) e por numero final.
001400*   03/03/1996 - J.TAVARES - OS-0801  - limpeza de separadores
001500*             soltos (", - /") nas pontas do logradouro base.
001600*   19/07/1998 - J.TAVARES - RQ-2265  - virada de seculo:
001700*             validacao de CEP com 8 digitos, sem depender de
001800*             mascara de 2 digitos de ano em campo adjacente.
001900*   09/09/1999 - J.TAVARES - RQ-2266  - teste de regressao pos
002000*             virada de seculo concluido sem pendencias.
002100*   09/04/2025 - A.RAFFUL  - RQ-4470  - reaproveitada para o
002200*             modulo LOGISTICA: separacao de numero por marcador
002300*             (N./NO) e por numero final.
002400*   14/04/2025 - A.RAFFUL  - RQ-4472  - incluida a regra do s/n
002500*             e a excecao de Brasilia/DF (SQS/SQN/SHIN/SHIS/
002600*             SCLN/SGAN/SGAS/SMLN/SMAS) para NECESSITA-CONTATO.
002700*   21/04/2025 - A.RAFFUL  - RQ-4475  - limpeza de separadores
002800*             soltos (", - /") nas pontas do logradouro base.
002900*   30/09/2025 - A.RAFFUL  - RQ-4641  - o cadastro de CEP oficial
003000*             (logradouro/bairro por CEP) ainda nao esta'
003100*             disponivel neste ambiente; P860 fica como
003200*             passagem direta (no-op) ate' a tabela ser
003300*             recebida do time de cadastro - ver observacao no
003400*             planejamento do modulo.
003500*   08/10/2025 - A.RAFFUL  - RQ-4648  - lacos de busca de
003600*             marcador/token/separador reescritos em paragrafos
003700*             externos; incluidas vias alternativas de campo e
003800*             campos de reserva nas areas de trabalho.
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    LGL0800.
004200 AUTHOR.        M.A. QUEIROZ.
004300 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
004400 DATE-WRITTEN.  12/05/1989.
004500 DATE-COMPILED.
004600 SECURITY.      USO INTERNO - EQUIPE DE LOGISTICA.
004700*-----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 IS SW-ENDERECO-ATIVO ON STATUS IS SW-END-LIGADO
005300                                OFF STATUS IS SW-END-DESLIGADO.
005400*-----------------------------------------------------------------
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*-----------------------------------------------------------------
005800 01  WS-TABELA-QUADRAS-DF.
005900     05  FILLER PIC X(04) VALUE "SQS ".
006000     05  FILLER PIC X(04) VALUE "SQN ".
006100     05  FILLER PIC X(04) VALUE "SHIN".
006200     05  FILLER PIC X(04) VALUE "SHIS".
006300     05  FILLER PIC X(04) VALUE "SCLN".
006400     05  FILLER PIC X(04) VALUE "SGAN".
006500     05  FILLER PIC X(04) VALUE "SGAS".
006600     05  FILLER PIC X(04) VALUE "SMLN".
006700     05  FILLER PIC X(04) VALUE "SMAS".
006800 01  WS-TABELA-QUADRAS-DF-R REDEFINES WS-TABELA-QUADRAS-DF.
006900     05  WS-QUADRA-DF OCCURS 9 TIMES PIC X(04).
007000*-----------------------------------------------------------------
007100 77  WS-LOGRAD-ORIG               PIC X(40).
007200*-----------------------------------------------------------------
007300 01  WS-BUF-UP                    PIC X(40).
007400 01  WS-BUF-UP-R REDEFINES WS-BUF-UP.
007500     05  WS-BUF-UP-P1             PIC X(20).
007600     05  WS-BUF-UP-P2             PIC X(20).
007700*-----------------------------------------------------------------
007800 77  WS-LOGRAD-BASE               PIC X(40).
007900 77  WS-IDX-POS                   PIC 9(02) COMP.
008000 77  WS-IDX-FIM                   PIC 9(02) COMP.
008100 77  WS-POS-MARCADOR              PIC 9(02) COMP.
008200 77  WS-POS-ANCORA                PIC 9(02) COMP.
008300 77  WS-EXIGE-INICIO-TOKEN        PIC X(01).
008400 77  WS-NUM-ACHOU                 PIC X(01).
008500     88  WS-NUM-FOI-ACHADO        VALUE "S".
008600 77  WS-NUM-POS                   PIC 9(02) COMP.
008700 77  WS-NUM-TAM                   PIC 9(02) COMP.
008800 77  WS-POS-COMPLEMENTO           PIC 9(02) COMP.
008900 77  WS-TAM-COMPLEMENTO           PIC S9(03) COMP.
009000 77  WS-ACHOU-MARCADOR            PIC X(01).
009100     88  WS-HA-MARCADOR           VALUE "S".
009200 77  WS-PAROU-LIMPEZA             PIC X(01).
009300     88  WS-PAROU                 VALUE "S".
009400 77  WS-CIDADE-UP                 PIC X(30).
009500 77  WS-BASE-UP                   PIC X(40).
009600*-----------------------------------------------------------------
009700 77  WS-STR-BUSCA                 PIC X(40).
009800 77  WS-STR-TOKEN                 PIC X(10).
009900 77  WS-STR-TAM-TOKEN             PIC 9(02) COMP.
010000 77  WS-STR-LIMITE                PIC S9(03) COMP.
010100 77  WS-STR-POS                   PIC 9(03) COMP.
010200 77  WS-STR-ACHADA                PIC X(01).
010300     88  WS-STR-FOI-ACHADA        VALUE "S".
010400*-----------------------------------------------------------------
010500 LINKAGE SECTION.
010600*-----------------------------------------------------------------
010700 01  LKS-PARAMETRO-ENDERECO.
010800     05 LKS-FUNCAO                PIC 9(02).
010900        88 LKS-FN-PARSE                  VALUE 1.
011000        88 LKS-FN-PREENCHE-BAIRRO        VALUE 2.
011100     05 LKS-LOGRADOURO-BRUTO      PIC X(40).
011200     05 LKS-LOGRADOURO-BRUTO-R REDEFINES LKS-LOGRADOURO-BRUTO.
011300        10 LKS-LOGRADOURO-BRUTO-P1       PIC X(20).
011400        10 LKS-LOGRADOURO-BRUTO-P2       PIC X(20).
011500     05 LKS-COMPLEMENTO-BRUTO     PIC X(30).
011600     05 LKS-BAIRRO-BRUTO          PIC X(30).
011700     05 LKS-CIDADE                PIC X(30).
011800     05 LKS-UF                    PIC X(02).
011900     05 LKS-CEP                   PIC X(08).
012000     05 LKS-OUT-LOGRADOURO        PIC X(40).
012100     05 LKS-OUT-NUMERO            PIC X(10).
012200     05 LKS-OUT-COMPLEMENTO       PIC X(30).
012300     05 LKS-OUT-BAIRRO            PIC X(30).
012400     05 LKS-OUT-NECESSITA-CONTATO PIC X(03).
012500        88 LKS-OUT-CONTATO-SIM     VALUE "SIM".
012600        88 LKS-OUT-CONTATO-NAO     VALUE "NAO".
012700     05 FILLER                    PIC X(04).
012800*-----------------------------------------------------------------
012900 PROCEDURE DIVISION USING LKS-PARAMETRO-ENDERECO.
013000*-----------------------------------------------------------------
013100 MAIN-PROCEDURE.
013200
013300     EVALUATE TRUE
013400         WHEN LKS-FN-PARSE
013500             PERFORM P800-PARSE-ENDERECO THRU P800-FIM
013600         WHEN LKS-FN-PREENCHE-BAIRRO
013700             PERFORM P860-PREENCHE-BAIRRO THRU P860-FIM
013800     END-EVALUATE.
013900
014000     GOBACK.
014100*-----------------------------------------------------------------
014200 P800-PARSE-ENDERECO.
014300
014400     MOVE LKS-LOGRADOURO-BRUTO   TO WS-LOGRAD-ORIG.
014500     MOVE WS-LOGRAD-ORIG         TO WS-BUF-UP.
014600     INSPECT WS-BUF-UP CONVERTING
014700         "abcdefghijklmnopqrstuvwxyz" TO
014800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014900
015000     MOVE LKS-COMPLEMENTO-BRUTO  TO LKS-OUT-COMPLEMENTO.
015100     MOVE SPACES                 TO LKS-OUT-NUMERO WS-LOGRAD-BASE.
015200     MOVE "N"                    TO WS-ACHOU-MARCADOR WS-NUM-ACHOU.
015300
015400     PERFORM P810-BUSCA-MARCADOR-NUMERO THRU P810-FIM.
015500
015600     IF NOT WS-HA-MARCADOR
015700         MOVE 1                  TO WS-POS-ANCORA
015800         MOVE "S"                TO WS-EXIGE-INICIO-TOKEN
015900         PERFORM P825-PROCURA-TOKEN-NUMERICO THRU P825-FIM
016000         IF WS-NUM-FOI-ACHADO
016100             IF WS-NUM-POS > 1
016200                 MOVE WS-LOGRAD-ORIG (1:WS-NUM-POS - 1)
016300                                 TO WS-LOGRAD-BASE
016400             END-IF
016500             PERFORM P828-EXTRAI-COMPLEMENTO THRU P828-FIM
016600         ELSE
016700             MOVE WS-LOGRAD-ORIG TO WS-LOGRAD-BASE
016800         END-IF
016900     END-IF.
017000
017100     IF WS-NUM-FOI-ACHADO
017200         SET LKS-OUT-CONTATO-NAO TO TRUE
017300     ELSE
017400         MOVE "s/n"              TO LKS-OUT-NUMERO
017500         SET LKS-OUT-CONTATO-SIM TO TRUE
017600         PERFORM P870-REGRA-BRASILIA THRU P870-FIM
017700     END-IF.
017800
017900     PERFORM P850-LIMPA-SEPARADORES THRU P850-FIM.
018000
018100     MOVE WS-LOGRAD-BASE         TO LKS-OUT-LOGRADOURO.
018200 P800-FIM.
018300*-----------------------------------------------------------------
018400 P810-BUSCA-MARCADOR-NUMERO.
018500*    Marcador "N." ou "NO" (inicio da string ou precedido de
018600*    espaco) seguido, com ou sem um espaco, de digitos: a base e'
018700*    o texto antes do marcador e o numero vem logo depois dele.
018800     MOVE 0                      TO WS-POS-MARCADOR.
018900     PERFORM P812-LOOP-MARCADOR THRU P812-FIM
019000             VARYING WS-IDX-POS FROM 1 BY 1
019100             UNTIL WS-IDX-POS > 38
019200                OR WS-POS-MARCADOR NOT = 0.
019300
019400     IF WS-POS-MARCADOR NOT = 0
019500         COMPUTE WS-POS-ANCORA = WS-POS-MARCADOR + 2
019600         IF WS-POS-ANCORA <= 40 AND WS-BUF-UP (WS-POS-ANCORA:1) = SPACE
019700             ADD 1               TO WS-POS-ANCORA
019800         END-IF
019900         IF WS-POS-ANCORA <= 40
020000             MOVE "N"            TO WS-EXIGE-INICIO-TOKEN
020100             PERFORM P825-PROCURA-TOKEN-NUMERICO THRU P825-FIM
020200             IF WS-NUM-FOI-ACHADO
020300                 SET WS-HA-MARCADOR TO TRUE
020400                 IF WS-POS-MARCADOR > 1
020500                     MOVE WS-LOGRAD-ORIG (1:WS-POS-MARCADOR - 1)
020600                                     TO WS-LOGRAD-BASE
020700                 END-IF
020800                 PERFORM P828-EXTRAI-COMPLEMENTO THRU P828-FIM
020900             END-IF
021000         END-IF
021100     END-IF.
021200 P810-FIM.
021300*-----------------------------------------------------------------
021400 P812-LOOP-MARCADOR.
021500     IF (WS-BUF-UP (WS-IDX-POS:2) = "N." OR
021600         WS-BUF-UP (WS-IDX-POS:2) = "NO")
021700        AND (WS-IDX-POS = 1 OR WS-BUF-UP (WS-IDX-POS - 1:1) = SPACE)
021800         MOVE WS-IDX-POS         TO WS-POS-MARCADOR
021900     END-IF.
022000 P812-FIM.
022100*-----------------------------------------------------------------
022200 P825-PROCURA-TOKEN-NUMERICO.
022300*    A partir de WS-POS-ANCORA, procura o primeiro token que
022400*    comeca com digito (1 a 6 digitos + 1 letra opcional); quando
022500*    WS-EXIGE-INICIO-TOKEN = "S" o token so' conta se comecar no
022600*    inicio da string ou logo apos um espaco.
022700     MOVE "N"                    TO WS-NUM-ACHOU.
022800     MOVE 0                      TO WS-NUM-POS WS-NUM-TAM.
022900
023000     PERFORM P826-LOOP-POS THRU P826-FIM
023100             VARYING WS-IDX-POS FROM WS-POS-ANCORA BY 1
023200             UNTIL WS-IDX-POS > 40
023300                OR WS-NUM-FOI-ACHADO.
023400 P825-FIM.
023500*-----------------------------------------------------------------
023600 P826-LOOP-POS.
023700     IF WS-BUF-UP (WS-IDX-POS:1) >= "0"
023800        AND WS-BUF-UP (WS-IDX-POS:1) <= "9"
023900        AND (WS-EXIGE-INICIO-TOKEN = "N"
024000             OR WS-IDX-POS = 1
024100             OR WS-BUF-UP (WS-IDX-POS - 1:1) = SPACE)
024200         MOVE WS-IDX-POS         TO WS-NUM-POS
024300         MOVE 0                  TO WS-NUM-TAM
024400         PERFORM P827-LOOP-FIM THRU P827-FIM
024500                 VARYING WS-IDX-FIM FROM WS-IDX-POS BY 1
024600                 UNTIL WS-IDX-FIM > 40
024700                    OR WS-IDX-FIM > WS-IDX-POS + 5
024800                    OR WS-BUF-UP (WS-IDX-FIM:1) < "0"
024900                    OR WS-BUF-UP (WS-IDX-FIM:1) > "9"
025000         COMPUTE WS-IDX-FIM = WS-IDX-POS + WS-NUM-TAM
025100         IF WS-IDX-FIM <= 40
025200            AND WS-BUF-UP (WS-IDX-FIM:1) ALPHABETIC
025300            AND (WS-IDX-FIM = 40
025400                 OR WS-BUF-UP (WS-IDX-FIM + 1:1) = SPACE)
025500             ADD 1               TO WS-NUM-TAM
025600         END-IF
025700         MOVE "S"                TO WS-NUM-ACHOU
025800     END-IF.
025900 P826-FIM.
026000*-----------------------------------------------------------------
026100 P827-LOOP-FIM.
026200     ADD 1                       TO WS-NUM-TAM.
026300 P827-FIM.
026400*-----------------------------------------------------------------
026500 P828-EXTRAI-COMPLEMENTO.
026600*    Copia o numero encontrado e, quando o complemento ainda esta'
026700*    vazio, aproveita o texto que sobrar depois dele.
026800     MOVE WS-LOGRAD-ORIG (WS-NUM-POS:WS-NUM-TAM) TO LKS-OUT-NUMERO.
026900
027000     IF LKS-COMPLEMENTO-BRUTO = SPACES
027100         COMPUTE WS-POS-COMPLEMENTO = WS-NUM-POS + WS-NUM-TAM
027200         COMPUTE WS-TAM-COMPLEMENTO = 41 - WS-POS-COMPLEMENTO
027300         IF WS-TAM-COMPLEMENTO > 0
027400             MOVE WS-LOGRAD-ORIG (WS-POS-COMPLEMENTO:WS-TAM-COMPLEMENTO)
027500                                 TO LKS-OUT-COMPLEMENTO
027600         END-IF
027700     END-IF.
027800 P828-FIM.
027900*-----------------------------------------------------------------
028000 P850-LIMPA-SEPARADORES.
028100*    Remove virgula, hifen e barra soltos nas pontas da base.
028200     INSPECT WS-LOGRAD-BASE CONVERTING "," TO SPACE.
028300
028400     PERFORM P852-LOOP-TRIM THRU P852-FIM
028500             VARYING WS-IDX-POS FROM 40 BY -1
028600             UNTIL WS-IDX-POS = 1
028700                OR WS-LOGRAD-BASE (WS-IDX-POS:1) NOT = SPACE.
028800
028900     MOVE "N"                    TO WS-PAROU-LIMPEZA.
029000     PERFORM P854-LOOP-CLEAN THRU P854-FIM
029100             VARYING WS-IDX-POS FROM WS-IDX-POS BY -1
029200             UNTIL WS-IDX-POS = 1
029300                OR WS-PAROU.
029400 P850-FIM.
029500*-----------------------------------------------------------------
029600 P852-LOOP-TRIM.
029700     CONTINUE.
029800 P852-FIM.
029900*-----------------------------------------------------------------
030000 P854-LOOP-CLEAN.
030100     IF WS-LOGRAD-BASE (WS-IDX-POS:1) = "-"
030200        OR WS-LOGRAD-BASE (WS-IDX-POS:1) = "/"
030300         MOVE SPACE              TO WS-LOGRAD-BASE (WS-IDX-POS:1)
030400     ELSE
030500         IF WS-LOGRAD-BASE (WS-IDX-POS:1) NOT = SPACE
030600             SET WS-PAROU        TO TRUE
030700         END-IF
030800     END-IF.
030900 P854-FIM.
031000*-----------------------------------------------------------------
031100 P870-REGRA-BRASILIA.
031200*    Numero s/n com UF=DF e cidade contendo "BRASILIA" ou base
031300*    contendo uma quadra de SQS/SQN/SHIN/SHIS/SCLN/SGAN/SGAS/
031400*    SMLN/SMAS => nao precisa de contato.
031500     IF LKS-UF = "DF"
031600         MOVE LKS-CIDADE         TO WS-CIDADE-UP
031700         INSPECT WS-CIDADE-UP CONVERTING
031800             "abcdefghijklmnopqrstuvwxyz" TO
031900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
032000         MOVE SPACES              TO WS-STR-BUSCA
032100         MOVE WS-CIDADE-UP        TO WS-STR-BUSCA (1:30)
032200         MOVE "BRASILIA"          TO WS-STR-TOKEN
032300         MOVE 8                   TO WS-STR-TAM-TOKEN
032400         PERFORM P910-VERIFICA-CONTEM THRU P910-FIM
032500         IF WS-STR-FOI-ACHADA
032600             SET LKS-OUT-CONTATO-NAO TO TRUE
032700         ELSE
032800             MOVE WS-LOGRAD-BASE TO WS-BASE-UP
032900             INSPECT WS-BASE-UP CONVERTING
033000                 "abcdefghijklmnopqrstuvwxyz" TO
033100                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
033200             MOVE WS-BASE-UP     TO WS-STR-BUSCA
033300             PERFORM P875-LOOP-QUADRA THRU P875-FIM
033400                     VARYING WS-IDX-POS FROM 1 BY 1
033500                     UNTIL WS-IDX-POS > 9
033600                        OR LKS-OUT-CONTATO-NAO
033700         END-IF
033800     END-IF.
033900 P870-FIM.
034000*-----------------------------------------------------------------
034100 P875-LOOP-QUADRA.
034200     MOVE WS-QUADRA-DF (WS-IDX-POS) TO WS-STR-TOKEN.
034300     MOVE 4                      TO WS-STR-TAM-TOKEN.
034400     PERFORM P910-VERIFICA-CONTEM THRU P910-FIM.
034500     IF WS-STR-FOI-ACHADA
034600         SET LKS-OUT-CONTATO-NAO TO TRUE
034700     END-IF.
034800 P875-FIM.
034900*-----------------------------------------------------------------
035000 P860-PREENCHE-BAIRRO.
035100*    Preenchimento de bairro pela tabela de CEP oficial: sem a
035200*    tabela nesta versao, a rotina apenas repassa o bairro bruto
035300*    sem sobrescrever quando ja' preenchido (ver observacao no
035400*    cabecalho do programa).
035500     IF LKS-BAIRRO-BRUTO = SPACES
035600         MOVE SPACES             TO LKS-OUT-BAIRRO
035700     ELSE
035800         MOVE LKS-BAIRRO-BRUTO   TO LKS-OUT-BAIRRO
035900     END-IF.
036000 P860-FIM.
036100*-----------------------------------------------------------------
036200 P910-VERIFICA-CONTEM.
036300*    Procura WS-STR-TOKEN (primeiros WS-STR-TAM-TOKEN caracteres)
036400*    dentro de WS-STR-BUSCA, posicao a posicao.
036500     MOVE "N"                    TO WS-STR-ACHADA.
036600     COMPUTE WS-STR-LIMITE = 41 - WS-STR-TAM-TOKEN.
036700
036800     IF WS-STR-LIMITE > 0
036900         PERFORM P915-LOOP THRU P915-FIM
037000                 VARYING WS-STR-POS FROM 1 BY 1
037100                 UNTIL WS-STR-POS > WS-STR-LIMITE
037200                    OR WS-STR-FOI-ACHADA
037300     END-IF.
037400 P910-FIM.
037500*-----------------------------------------------------------------
037600 P915-LOOP.
037700     IF WS-STR-BUSCA (WS-STR-POS:WS-STR-TAM-TOKEN)
037800               = WS-STR-TOKEN (1:WS-STR-TAM-TOKEN)
037900         MOVE "S"                TO WS-STR-ACHADA
038000     END-IF.
038100 P915-FIM.
038200*-----------------------------------------------------------------
038300 END PROGRAM LGL0800.
