000100******************************************************************
000200* Author: M.A. QUEIROZ
000300* Installation: SISTEMA DE COMPRAS DE MERCADO - MODULO LOGISTICA
000400* Date-Written: 25/11/1993
000500* Date-Compiled:
000600* Security: USO INTERNO - EQUIPE DE LOGISTICA
000700* Purpose: IMPORTACAO DA PLANILHA LEGADA PARA O LAYOUT PADRAO DE
000800*          LINHA DE EXPEDICAO - MODULO LOGISTICA
000900*-----------------------------------------------------------------
001000* Alteracoes:
001100*   25/11/1993 - M.QUEIROZ - OS-0740  - rotina original:
001200*             conversao de arquivo de cadastro de fornecedor de
001300*             layout antigo para o layout corrente.
001400*   14/03/1997 - J.TAVARES - OS-0930  - incluida a padronizacao
001500*             de CPF/CEP com zeros a esquerda na conversao.
001600*   22/07/1998 - J.TAVARES - RQ-2271  - virada de seculo: campo
001700*             de data do arquivo de origem passa a ser
001800*             interpretado com ano de 4 digitos.
001900*   09/09/1999 - J.TAVARES - RQ-2272  - teste de regressao pos
002000*             virada de seculo concluido sem pendencias.
002100*   17/10/2020 - S.COSTA   - RQ-3480  - conversor adaptado para
002200*             ler planilhas exportadas da antiga plataforma de
002300*             assinaturas, hoje descontinuada.
002400*   20/06/2025 - A.RAFFUL  - RQ-4601  - reaproveitada para o
002500*             modulo LOGISTICA: conversao de valor pt-BR,
002600*             padronizacao de CPF/CEP, deteccao de assinatura
002700*             por nome de produto.
002800*   27/06/2025 - A.RAFFUL  - RQ-4605  - incluida a tabela fixa
002900*             de preco/divisor para assinaturas plurianuais sem
003000*             codigo de assinatura.
003100*   04/07/2025 - A.RAFFUL  - RQ-4609  - data do pedido invalida
003200*             passa a assumir a data corrente ao inves de
003300*             rejeitar a linha.
003400*   30/09/2025 - A.RAFFUL  - RQ-4644  - revisao geral de
003500*             comentarios.
003600*   12/10/2025 - A.RAFFUL  - RQ-4652  - lacos de conversao de
003700*             valor/documento/recorrencia reescritos em
003800*             paragrafos externos, com via alternativa de campo
003900*             incluida na area de catalogo.
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    LGLP1000.
004300 AUTHOR.        M.A. QUEIROZ.
004400 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
004500 DATE-WRITTEN.  25/11/1993.
004600 DATE-COMPILED.
004700 SECURITY.      USO INTERNO - EQUIPE DE LOGISTICA.
004800*-----------------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT IMPFILE ASSIGN TO "IMPFILE"
005600         ORGANIZATION   IS SEQUENTIAL
005700         ACCESS         IS SEQUENTIAL
005800         FILE STATUS    IS WS-FS-IMPFILE.
005900     SELECT SHEETFILE ASSIGN TO "SHEETFILE"
006000         ORGANIZATION   IS SEQUENTIAL
006100         ACCESS         IS SEQUENTIAL
006200         FILE STATUS    IS WS-FS-SHEETFILE.
006300     SELECT RPTFILE ASSIGN TO "RPTFILE"
006400         ORGANIZATION   IS LINE SEQUENTIAL
006500         ACCESS         IS SEQUENTIAL
006600         FILE STATUS    IS WS-FS-RPTFILE.
006700*-----------------------------------------------------------------
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  IMPFILE.
007100     COPY "Importacao.cpy".
007200 FD  SHEETFILE.
007300     COPY "LinhaPlanilha.cpy".
007400 FD  RPTFILE.
007500 01  REG-RELATORIO                     PIC X(80).
007600*-----------------------------------------------------------------
007700 WORKING-STORAGE SECTION.
007800*-----------------------------------------------------------------
007900 01  WS-LINHA-SAIDA.
008000     COPY "LinhaPlanilha.cpy" REPLACING ==REG-LINHA-PLANILHA== BY
008100         ==WS-LINHA-SAIDA-DUMMY== ==SL-== BY ==WL-==.
008200*-----------------------------------------------------------------
008300 01  WS-PARM-CATALOGO.
008400     05 WS-C-FUNCAO               PIC 9(02).
008500     05 WS-C-NOME-PRODUTO         PIC X(40).
008600     05 WS-C-SKU                  PIC X(10).
008700     05 WS-C-GURU-ID              PIC X(20).
008800     05 WS-C-SHOPIFY-ID           PIC X(20).
008900     05 WS-C-PERIODICIDADE        PIC X(10).
009000     05 WS-C-PLANO-TIPO           PIC X(10).
009100     05 WS-C-BOX-OVERRIDE         PIC X(40).
009200     05 WS-C-ENCONTROU            PIC X(01).
009300        88 WS-C-ACHOU             VALUE "S".
009400     05 WS-C-CAT-NAME             PIC X(40).
009500     05 WS-C-CAT-SKU              PIC X(10).
009600     05 WS-C-CAT-PERIODICITY      PIC X(10).
009700     05 WS-C-CAT-RECURRENCE       PIC X(10).
009800     05 WS-C-CAT-WEIGHT-KG        PIC S9(3)V999.
009900     05 WS-C-CAT-FALLBACK-PRICE   PIC S9(5)V99.
010000     05 WS-C-CAT-UNAVAILABLE      PIC X(01).
010100     05 WS-C-CAT-COMPONENT-CNT    PIC 9(02).
010200     05 WS-C-CAT-COMPONENTES.
010300        10 WS-C-CAT-COMPONENT-SKU OCCURS 10 TIMES PIC X(10).
010400     05 WS-C-CAT-COMPONENTES-R REDEFINES WS-C-CAT-COMPONENTES
010500                               PIC X(100).
010600     05 WS-C-DIVISOR              PIC 9(02).
010700     05 WS-C-PRECO-FIXO           PIC S9(5)V99.
010800     05 WS-C-PERTENCE-PLANO       PIC X(01).
010900     05 WS-C-RETORNO              PIC 9(01).
011000     05 FILLER                    PIC X(04).
011100*-----------------------------------------------------------------
011200 01  WS-PARM-PERIODO.
011300     05 WS-P-FUNCAO               PIC 9(02).
011400     05 WS-P-ANO                  PIC 9(04).
011500     05 WS-P-MES                  PIC 9(02).
011600     05 WS-P-BIMESTRE             PIC 9(02).
011700     05 WS-P-DATA-INICIO          PIC 9(08).
011800     05 WS-P-DATA-FIM             PIC 9(08).
011900     05 WS-P-NUMERO-PERIODO       PIC 9(02).
012000     05 WS-P-RANGE-INICIO         PIC 9(08).
012100     05 WS-P-RANGE-FIM            PIC 9(08).
012200     05 FILLER                    PIC X(04).
012300*-----------------------------------------------------------------
012400 01  WS-TABELA-RECORRENCIA-INIT.
012500*    Mesma tabela singular/plural de LGL0200 (recorrencia do
012600*    catalogo -> plano-tipo padrao); repetida aqui porque a
012700*    funcao de classificacao por periodicidade do LGL0200 (fn3)
012800*    exige uma periodicidade de run que a importacao nao tem.
012900     05  FILLER  PIC X(10) VALUE "ANUAL".
013000     05  FILLER  PIC X(10) VALUE "ANUAIS".
013100     05  FILLER  PIC X(10) VALUE "BIANUAL".
013200     05  FILLER  PIC X(10) VALUE "BIANUAIS".
013300     05  FILLER  PIC X(10) VALUE "TRIANUAL".
013400     05  FILLER  PIC X(10) VALUE "TRIANUAIS".
013500     05  FILLER  PIC X(10) VALUE "BIMESTRAL".
013600     05  FILLER  PIC X(10) VALUE "BIMESTRAIS".
013700     05  FILLER  PIC X(10) VALUE "MENSAL".
013800     05  FILLER  PIC X(10) VALUE "MENSAIS".
013900 01  WS-TABELA-RECORRENCIA-R REDEFINES WS-TABELA-RECORRENCIA-INIT.
014000     05  WS-TR-PAR OCCURS 5 TIMES.
014100         10  WS-TR-RECORRENCIA PIC X(10).
014200         10  WS-TR-PLANO-TIPO  PIC X(10).
014300*-----------------------------------------------------------------
014400 77  WS-V-BRUTO                    PIC X(15).
014500 77  WS-V-LIMPO                    PIC X(15).
014600 77  WS-V-QTD                      PIC 9(02) COMP.
014700 77  WS-V-IDX                      PIC 9(02) COMP.
014800 77  WS-V-INTEIRO                  PIC X(09).
014900 77  WS-V-INT-QTD                  PIC 9(02) COMP.
015000 77  WS-V-FRACAO                   PIC X(02) VALUE "00".
015100 77  WS-V-FRAC-QTD                 PIC 9(02) COMP.
015200 77  WS-V-VIU-VIRGULA              PIC X(01).
015300     88  WS-V-JA-VIU-VIRGULA      VALUE "S".
015400 77  WS-V-INTEIRO-NUM              PIC 9(09).
015500 77  WS-V-FRACAO-NUM               PIC 9(02).
015600 77  WS-V-NUMERICO                 PIC S9(07)V99.
015700 77  WS-V-VALIDO                   PIC X(01).
015800     88  WS-V-EH-VALIDO           VALUE "S".
015900*-----------------------------------------------------------------
016000 77  WS-D-BRUTA                    PIC X(10).
016100 77  WS-D-DIA                      PIC X(02).
016200 77  WS-D-MES                      PIC X(02).
016300 77  WS-D-ANO                      PIC X(04).
016400 01  WS-D-RESULTADO-ALFA           PIC X(08).
016500 01  WS-D-RESULTADO-R REDEFINES WS-D-RESULTADO-ALFA
016600                               PIC 9(08).
016700 77  WS-D-RESULTADO                PIC 9(08).
016800 77  WS-D-VALIDA                   PIC X(01).
016900     88  WS-D-EH-VALIDA           VALUE "S".
017000 77  WS-D-HOJE                     PIC 9(08).
017100*-----------------------------------------------------------------
017200 77  WS-EH-ASSINATURA              PIC X(01).
017300     88  WS-ASSINATURA-SIM        VALUE "S".
017400 77  WS-PLANO-TIPO-RESOLVIDO       PIC X(10).
017500 77  WS-PERIODICIDADE-RESOLVIDA    PIC X(10).
017600 77  WS-VALOR-BASE                 PIC S9(7)V99.
017700 77  WS-VALOR-UNITARIO             PIC S9(7)V99.
017800 77  WS-DIVISOR-EFETIVO            PIC 9(02) COMP.
017900 77  WS-CPF-QTD                    PIC 9(02) COMP.
018000 77  WS-CPF-IDX                    PIC 9(02) COMP.
018100 77  WS-CPF-SAIDA                  PIC X(14).
018200 77  WS-CEP-SAIDA                  PIC X(08).
018300 77  WS-TOTAL-LIDAS                PIC 9(06) COMP.
018400 77  WS-TOTAL-IGNORADAS            PIC 9(06) COMP.
018500 77  WS-TOTAL-GRAVADAS             PIC 9(06) COMP.
018600*-----------------------------------------------------------------
018700 77  WS-FS-IMPFILE                 PIC X(02).
018800     88  WS-FS-IMP-OK             VALUE "00".
018900     88  WS-FS-IMP-EOF            VALUE "10".
019000 77  WS-FS-SHEETFILE               PIC X(02).
019100     88  WS-FS-SHEET-OK           VALUE "00".
019200 77  WS-FS-RPTFILE                 PIC X(02).
019300     88  WS-FS-RPT-OK             VALUE "00".
019400*-----------------------------------------------------------------
019500 01  WS-RESUMO.
019600     05  WL-REL-TITULO            PIC X(20) VALUE
019700         "LINHAS LIDAS:".
019800     05  WL-REL-LIDAS             PIC Z(4)9.
019900     05  FILLER                   PIC X(05) VALUE SPACES.
020000     05  WL-REL-TITULO-2          PIC X(20) VALUE
020100         "IGNORADAS:".
020200     05  WL-REL-IGNORADAS         PIC Z(4)9.
020300     05  FILLER                   PIC X(05) VALUE SPACES.
020400     05  WL-REL-TITULO-3          PIC X(20) VALUE
020500         "GRAVADAS:".
020600     05  WL-REL-GRAVADAS          PIC Z(4)9.
020700     05  FILLER                   PIC X(11) VALUE SPACES.
020800*-----------------------------------------------------------------
020900 PROCEDURE DIVISION.
021000*-----------------------------------------------------------------
021100 MAIN-PROCEDURE.
021200
021300     PERFORM P100-INICIALIZA THRU P100-FIM.
021400     PERFORM P300-PROCESSA THRU P300-FIM
021500             UNTIL WS-FS-IMP-EOF.
021600     PERFORM P900-GRAVA-RELATORIO THRU P900-FIM.
021700     PERFORM P990-ENCERRA.
021800*-----------------------------------------------------------------
021900 P100-INICIALIZA.
022000
022100     OPEN INPUT IMPFILE.
022200     IF NOT WS-FS-IMP-OK
022300         DISPLAY "LGLP1000 - ERRO ABERTURA IMPFILE FS: "
022400                 WS-FS-IMPFILE
022500         STOP RUN
022600     END-IF.
022700
022800     OPEN OUTPUT SHEETFILE.
022900     IF NOT WS-FS-SHEET-OK
023000         DISPLAY "LGLP1000 - ERRO ABERTURA SHEETFILE FS: "
023100                 WS-FS-SHEETFILE
023200         STOP RUN
023300     END-IF.
023400
023500     OPEN OUTPUT RPTFILE.
023600     IF NOT WS-FS-RPT-OK
023700         DISPLAY "LGLP1000 - ERRO ABERTURA RPTFILE FS: "
023800                 WS-FS-RPTFILE
023900         STOP RUN
024000     END-IF.
024100
024200     ACCEPT WS-D-HOJE            FROM DATE YYYYMMDD.
024300
024400     MOVE 0                      TO WS-TOTAL-LIDAS WS-TOTAL-IGNORADAS
024500                                    WS-TOTAL-GRAVADAS.
024600
024700     READ IMPFILE
024800         AT END
024900             SET WS-FS-IMP-EOF   TO TRUE
025000     END-READ.
025100 P100-FIM.
025200*-----------------------------------------------------------------
025300 P300-PROCESSA.
025400
025500     ADD 1                       TO WS-TOTAL-LIDAS.
025600
025700     IF IM-CT-EMAIL = SPACES AND IM-CT-NOME = SPACES
025800         ADD 1                   TO WS-TOTAL-IGNORADAS
025900     ELSE
026000         PERFORM P320-CONVERTE-VALOR-BR THRU P320-FIM
026100         PERFORM P330-CONVERTE-DATA THRU P330-FIM
026200         PERFORM P340-PADRONIZA-DOC THRU P340-FIM
026300         PERFORM P360-DETECTA-ASSINATURA THRU P360-FIM
026400         PERFORM P380-GRAVA-LINHA THRU P380-FIM
026500         ADD 1                   TO WS-TOTAL-GRAVADAS
026600     END-IF.
026700
026800     READ IMPFILE
026900         AT END
027000             SET WS-FS-IMP-EOF   TO TRUE
027100     END-READ.
027200 P300-FIM.
027300*-----------------------------------------------------------------
027400 P320-CONVERTE-VALOR-BR.
027500*    Remove pontos de milhar; separa os digitos antes e depois
027600*    da virgula (sem usar FUNCTION NUMVAL); valor invalido ou
027700*    sem nenhum digito vira 0,00.
027800     MOVE IM-SALE-VALUE-TXT      TO WS-V-BRUTO.
027900     MOVE SPACES                 TO WS-V-INTEIRO.
028000     MOVE "00"                   TO WS-V-FRACAO.
028100     MOVE 0                      TO WS-V-INT-QTD WS-V-FRAC-QTD.
028200     MOVE "N"                    TO WS-V-VIU-VIRGULA.
028300     MOVE "S"                    TO WS-V-VALIDO.
028400
028500     INSPECT WS-V-BRUTO REPLACING ALL "." BY SPACE.
028600
028700     PERFORM P325-LOOP-DIGITO THRU P325-FIM
028800             VARYING WS-V-IDX FROM 1 BY 1 UNTIL WS-V-IDX > 15.
028900
029000     MOVE ZEROS                  TO WS-V-NUMERICO.
029100     IF WS-V-EH-VALIDO AND (WS-V-INT-QTD > 0 OR WS-V-FRAC-QTD > 0)
029200         MOVE ZEROS              TO WS-V-INTEIRO-NUM
029300         IF WS-V-INT-QTD > 0
029400             MOVE WS-V-INTEIRO (1:WS-V-INT-QTD)
029500                 TO WS-V-INTEIRO-NUM (10 - WS-V-INT-QTD:WS-V-INT-QTD)
029600         END-IF
029700         MOVE WS-V-FRACAO        TO WS-V-FRACAO-NUM
029800         COMPUTE WS-V-NUMERICO = WS-V-INTEIRO-NUM + (WS-V-FRACAO-NUM / 100)
029900     END-IF.
030000 P320-FIM.
030100*-----------------------------------------------------------------
030200 P325-LOOP-DIGITO.
030300     EVALUATE TRUE
030400         WHEN WS-V-BRUTO (WS-V-IDX:1) = ","
030500             IF WS-V-JA-VIU-VIRGULA
030600                 MOVE "N"        TO WS-V-VALIDO
030700             ELSE
030800                 SET WS-V-JA-VIU-VIRGULA TO TRUE
030900             END-IF
031000         WHEN WS-V-BRUTO (WS-V-IDX:1) = SPACE
031100             CONTINUE
031200         WHEN WS-V-BRUTO (WS-V-IDX:1) IS NUMERIC
031300             IF NOT WS-V-JA-VIU-VIRGULA
031400                 IF WS-V-INT-QTD < 9
031500                     ADD 1       TO WS-V-INT-QTD
031600                     MOVE WS-V-BRUTO (WS-V-IDX:1)
031700                         TO WS-V-INTEIRO (WS-V-INT-QTD:1)
031800                 END-IF
031900             ELSE
032000                 IF WS-V-FRAC-QTD < 2
032100                     ADD 1       TO WS-V-FRAC-QTD
032200                     MOVE WS-V-BRUTO (WS-V-IDX:1)
032300                         TO WS-V-FRACAO (WS-V-FRAC-QTD:1)
032400                 END-IF
032500             END-IF
032600         WHEN OTHER
032700             MOVE "N"            TO WS-V-VALIDO
032800     END-EVALUATE.
032900 P325-FIM.
033000*-----------------------------------------------------------------
033100 P330-CONVERTE-DATA.
033200*    Data no formato dia/mes/ano (DD/MM/AAAA); invalida vira a
033300*    data corrente do run.
033400     MOVE IM-ORDER-DATE-TXT      TO WS-D-BRUTA.
033500     MOVE "S"                    TO WS-D-VALIDA.
033600     MOVE WS-D-BRUTA (1:2)       TO WS-D-DIA.
033700     MOVE WS-D-BRUTA (4:2)       TO WS-D-MES.
033800     MOVE WS-D-BRUTA (7:4)       TO WS-D-ANO.
033900
034000     IF WS-D-BRUTA (3:1) NOT = "/" OR WS-D-BRUTA (6:1) NOT = "/"
034100        OR WS-D-DIA NOT NUMERIC OR WS-D-MES NOT NUMERIC
034200        OR WS-D-ANO NOT NUMERIC
034300         MOVE "N"                TO WS-D-VALIDA
034400     ELSE
034500         IF WS-D-DIA = ZEROS OR WS-D-DIA > 31
034600            OR WS-D-MES = ZEROS OR WS-D-MES > 12
034700             MOVE "N"            TO WS-D-VALIDA
034800         END-IF
034900     END-IF.
035000
035100     IF WS-D-EH-VALIDA
035200         STRING WS-D-ANO DELIMITED BY SIZE
035300                WS-D-MES DELIMITED BY SIZE
035400                WS-D-DIA DELIMITED BY SIZE
035500                INTO WS-D-RESULTADO-ALFA
035600         MOVE WS-D-RESULTADO-R   TO WS-D-RESULTADO
035700     ELSE
035800         MOVE WS-D-HOJE          TO WS-D-RESULTADO
035900     END-IF.
036000 P330-FIM.
036100*-----------------------------------------------------------------
036200 P340-PADRONIZA-DOC.
036300*    CPF/CNPJ preenchido com zeros a esquerda ate' 11 posicoes;
036400*    CEP mantem so' os primeiros 8 digitos preenchidos com zeros.
036500     MOVE 0                      TO WS-CPF-QTD.
036600     MOVE SPACES                 TO WS-CPF-SAIDA.
036700
036800     PERFORM P342-CONTA-DIGITOS-DOC THRU P342-FIM
036900             VARYING WS-CPF-IDX FROM 1 BY 1 UNTIL WS-CPF-IDX > 14.
037000
037100     IF WS-CPF-QTD > 0 AND WS-CPF-QTD <= 11
037200         MOVE ZEROS              TO WS-CPF-SAIDA
037300         MOVE 0                  TO WS-CPF-IDX
037400         PERFORM P345-COPIA-DIGITOS-DOC THRU P345-FIM
037500             VARYING WS-V-IDX FROM 1 BY 1 UNTIL WS-V-IDX > 14
037600     ELSE
037700         MOVE IM-CT-DOC (1:11)   TO WS-CPF-SAIDA (1:11)
037800     END-IF.
037900
038000     MOVE ZEROS                  TO WS-CEP-SAIDA.
038100     IF IM-CT-CEP (1:8) IS NUMERIC
038200         MOVE IM-CT-CEP (1:8)    TO WS-CEP-SAIDA
038300     ELSE
038400         MOVE 0                  TO WS-CPF-IDX
038500         PERFORM P347-LIMPA-CEP THRU P347-FIM
038600             VARYING WS-V-IDX FROM 1 BY 1 UNTIL WS-V-IDX > 8
038700         IF WS-CPF-IDX > 0 AND WS-CPF-IDX < 8
038800             MOVE WS-CEP-SAIDA (1:WS-CPF-IDX) TO WS-V-LIMPO (1:8)
038900             MOVE ZEROS          TO WS-CEP-SAIDA
039000             MOVE WS-V-LIMPO (9 - WS-CPF-IDX:WS-CPF-IDX)
039100                 TO WS-CEP-SAIDA (9 - WS-CPF-IDX:WS-CPF-IDX)
039200         END-IF
039300     END-IF.
039400 P340-FIM.
039500*-----------------------------------------------------------------
039600 P342-CONTA-DIGITOS-DOC.
039700     IF IM-CT-DOC (WS-CPF-IDX:1) IS NUMERIC
039800         ADD 1                   TO WS-CPF-QTD
039900     END-IF.
040000 P342-FIM.
040100*-----------------------------------------------------------------
040200 P345-COPIA-DIGITOS-DOC.
040300*    Copia os digitos do documento bruto, alinhados a direita em
040400*    11 posicoes (zeros a esquerda).
040500     IF IM-CT-DOC (WS-V-IDX:1) IS NUMERIC
040600         ADD 1                   TO WS-CPF-IDX
040700         MOVE IM-CT-DOC (WS-V-IDX:1)
040800             TO WS-CPF-SAIDA (11 - WS-CPF-QTD + WS-CPF-IDX:1)
040900     END-IF.
041000 P345-FIM.
041100*-----------------------------------------------------------------
041200 P347-LIMPA-CEP.
041300     IF IM-CT-CEP (WS-V-IDX:1) IS NUMERIC
041400         ADD 1                   TO WS-CPF-IDX
041500         MOVE IM-CT-CEP (WS-V-IDX:1)
041600             TO WS-CEP-SAIDA (WS-CPF-IDX:1)
041700     END-IF.
041800 P347-FIM.
041900*-----------------------------------------------------------------
042000 P360-DETECTA-ASSINATURA.
042100*    Resolve o produto pelo nome (fn7); se achado no catalogo
042200*    como assinatura, classifica o plano-tipo pela recorrencia e
042300*    aplica a tabela fixa quando nao ha' codigo de assinatura.
042400     MOVE "N"                    TO WS-EH-ASSINATURA.
042500     MOVE SPACES                 TO WS-PLANO-TIPO-RESOLVIDO
042600                                    WS-PERIODICIDADE-RESOLVIDA.
042700
042800     MOVE 7                      TO WS-C-FUNCAO.
042900     MOVE IM-PRODUCT-NAME        TO WS-C-NOME-PRODUTO.
043000     CALL "LGL0200" USING WS-PARM-CATALOGO.
043100
043200     IF WS-C-ACHOU AND WS-C-CAT-RECURRENCE NOT = SPACES
043300         SET WS-ASSINATURA-SIM   TO TRUE
043400         PERFORM P365-MAPEIA-RECORRENCIA THRU P365-FIM
043500         IF WS-PLANO-TIPO-RESOLVIDO = "MENSAIS"
043600             MOVE "MENSAL"       TO WS-PERIODICIDADE-RESOLVIDA
043700         ELSE
043800             MOVE "BIMESTRAL"    TO WS-PERIODICIDADE-RESOLVIDA
043900         END-IF
044000     END-IF.
044100
044200     IF WS-ASSINATURA-SIM
044300        AND IM-SUBSCRIPTION-CODE = SPACES
044400        AND (WS-PLANO-TIPO-RESOLVIDO = "ANUAIS"
044500          OR WS-PLANO-TIPO-RESOLVIDO = "BIANUAIS"
044600          OR WS-PLANO-TIPO-RESOLVIDO = "TRIANUAIS")
044700         MOVE 5                  TO WS-C-FUNCAO
044800         MOVE WS-PLANO-TIPO-RESOLVIDO TO WS-C-PLANO-TIPO
044900         MOVE WS-PERIODICIDADE-RESOLVIDA TO WS-C-PERIODICIDADE
045000         CALL "LGL0200" USING WS-PARM-CATALOGO
045100         MOVE WS-C-PRECO-FIXO    TO WS-VALOR-BASE
045200     ELSE
045300         MOVE WS-V-NUMERICO      TO WS-VALOR-BASE
045400     END-IF.
045500
045600     MOVE 1                      TO WS-DIVISOR-EFETIVO.
045700     IF WS-ASSINATURA-SIM
045800         MOVE 4                  TO WS-C-FUNCAO
045900         MOVE WS-PLANO-TIPO-RESOLVIDO TO WS-C-PLANO-TIPO
046000         MOVE WS-PERIODICIDADE-RESOLVIDA TO WS-C-PERIODICIDADE
046100         CALL "LGL0200" USING WS-PARM-CATALOGO
046200         MOVE WS-C-DIVISOR       TO WS-DIVISOR-EFETIVO
046300     END-IF.
046400
046500     COMPUTE WS-VALOR-UNITARIO ROUNDED =
046600         WS-VALOR-BASE / WS-DIVISOR-EFETIVO.
046700 P360-FIM.
046800*-----------------------------------------------------------------
046900 P365-MAPEIA-RECORRENCIA.
047000*    Traduz WS-C-CAT-RECURRENCE (singular ou plural) para o
047100*    plano-tipo padrao, igual ao P625 do LGL0200.
047200     PERFORM P367-LOOP-RECORRENCIA THRU P367-FIM
047300             VARYING WS-V-IDX FROM 1 BY 1
047400             UNTIL WS-V-IDX > 5
047500                OR WS-PLANO-TIPO-RESOLVIDO NOT = SPACES.
047600
047700     IF WS-PLANO-TIPO-RESOLVIDO = SPACES
047800         MOVE "BIMESTRAIS"       TO WS-PLANO-TIPO-RESOLVIDO
047900     END-IF.
048000 P365-FIM.
048100*-----------------------------------------------------------------
048200 P367-LOOP-RECORRENCIA.
048300     IF WS-TR-RECORRENCIA (WS-V-IDX) = WS-C-CAT-RECURRENCE
048400         MOVE WS-TR-PLANO-TIPO (WS-V-IDX)
048500             TO WS-PLANO-TIPO-RESOLVIDO
048600     END-IF.
048700 P367-FIM.
048800*-----------------------------------------------------------------
048900 P380-GRAVA-LINHA.
049000
049100     MOVE SPACES                 TO WS-LINHA-SAIDA.
049200     MOVE IM-CT-NOME             TO WL-BUYER-NAME.
049300     MOVE WS-D-HOJE              TO WL-DATA-GERACAO.
049400     MOVE WS-D-RESULTADO         TO WL-DATA-PEDIDO.
049500     MOVE WS-CPF-SAIDA           TO WL-CPF-CNPJ.
049600     MOVE IM-CT-ENDERECO         TO WL-END-LOGRADOURO.
049700     MOVE IM-CT-BAIRRO           TO WL-END-BAIRRO.
049800     MOVE IM-CT-NUMERO           TO WL-END-NUMERO.
049900     MOVE IM-CT-COMPLEMENTO      TO WL-END-COMPLEMENTO.
050000     MOVE WS-CEP-SAIDA           TO WL-END-CEP.
050100     MOVE IM-CT-CIDADE           TO WL-END-CIDADE.
050200     MOVE IM-CT-UF               TO WL-END-UF.
050300     MOVE IM-CT-FONE             TO WL-END-FONE WL-END-CELULAR.
050400     MOVE IM-CT-EMAIL            TO WL-END-EMAIL.
050500
050600     IF WS-ASSINATURA-SIM
050700         MOVE WS-C-CAT-NAME      TO WL-PRODUCT-NAME
050800         MOVE WS-C-CAT-SKU       TO WL-SKU
050900     ELSE
051000         MOVE IM-PRODUCT-NAME    TO WL-PRODUCT-NAME
051100     END-IF.
051200
051300     MOVE 1                      TO WL-QUANTITY.
051400     MOVE WS-VALOR-UNITARIO      TO WL-UNIT-VALUE WL-LINE-TOTAL.
051500     MOVE WS-V-NUMERICO          TO WL-ORDER-TOTAL.
051600     MOVE IM-TRANSACTION-ID      TO WL-TRANSACTION-ID.
051700     MOVE IM-SUBSCRIPTION-CODE   TO WL-SUBSCRIPTION-ID.
051800     MOVE IM-PRODUCT-ID          TO WL-PRODUCT-ID.
051900     MOVE WS-PLANO-TIPO-RESOLVIDO TO WL-PLAN-TYPE.
052000     MOVE WS-PERIODICIDADE-RESOLVIDA TO WL-PERIODICITY.
052100     MOVE IM-TRANSACTION-ID      TO WL-DEDUP-ID.
052200
052300     IF WS-C-CAT-UNAVAILABLE = "S"
052400         MOVE "S"                TO WL-UNAVAILABLE-FLAG
052500     END-IF.
052600
052700     WRITE REG-LINHA-PLANILHA    FROM WS-LINHA-SAIDA.
052800 P380-FIM.
052900*-----------------------------------------------------------------
053000 P900-GRAVA-RELATORIO.
053100     MOVE WS-TOTAL-LIDAS         TO WL-REL-LIDAS.
053200     MOVE WS-TOTAL-IGNORADAS     TO WL-REL-IGNORADAS.
053300     MOVE WS-TOTAL-GRAVADAS      TO WL-REL-GRAVADAS.
053400     WRITE REG-RELATORIO         FROM WS-RESUMO.
053500 P900-FIM.
053600*-----------------------------------------------------------------
053700 P990-ENCERRA.
053800     CLOSE IMPFILE SHEETFILE RPTFILE.
053900     GOBACK.
054000*-----------------------------------------------------------------
054100 END PROGRAM LGLP1000.
