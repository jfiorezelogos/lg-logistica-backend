000100******************************************************************
000200* Author: M.A. QUEIROZ
000300* Installation: SISTEMA DE COMPRAS DE MERCADO - MODULO LOGISTICA
000400* Date-Written: 18/08/1987
000500* Date-Compiled:
000600* Security: USO INTERNO - EQUIPE DE LOGISTICA
000700* Purpose: VALORIZACAO DA TRANSACAO (PRODUTO, PERIODICIDADE,
000800*          VALOR UNITARIO/EMBUTIDO) - MODULO LOGISTICA
000900*-----------------------------------------------------------------
001000* Alteracoes:
001100*   18/08/1987 - M.QUEIROZ - OS-0201  - rotina original: calculo
001200*             de valor de venda avulsa do balcao.
001300*   25/03/1991 - J.TAVARES - OS-0630  - incluida a aplicacao das
001400*             regras de desconto por cupom.
001500*   19/08/1998 - J.TAVARES - RQ-2262  - virada de seculo: teste
001600*             de janela de oferta confirmado com ano de 4
001700*             digitos nos dois extremos.
001800*   09/09/1999 - J.TAVARES - RQ-2263  - teste de regressao pos
001900*             virada de seculo concluido sem pendencias.
002000*   14/10/2014 - R.LIMA    - RQ-3220  - arredondamento passa a
002100*             usar COMPUTE ROUNDED em vez de truncamento manual.
002200*   20/02/2025 - A.RAFFUL  - RQ-4420  - reaproveitada para o
002300*             modulo LOGISTICA: valor de venda avulsa (nao
002400*             assinatura).
002500*   26/02/2025 - A.RAFFUL  - RQ-4423  - incluida a resolucao do
002600*             produto principal e a aplicacao das regras de
002700*             cupom.
002800*   03/03/2025 - A.RAFFUL  - RQ-4426  - incluida a resolucao de
002900*             periodicidade e o produto embutido.
003000*   10/03/2025 - A.RAFFUL  - RQ-4429  - incluido o calculo do
003100*             valor de assinatura (upgrade/preco fixo/multi-ano/
003200*             mensal-bimestral) e do valor unitario por divisor.
003300*   30/09/2025 - A.RAFFUL  - RQ-4640  - padronizado o
003400*             arredondamento para HALF-UP em todos os valores
003500*             monetarios.
003600*   05/10/2025 - A.RAFFUL  - RQ-4646  - incluidos campos de
003700*             reserva (FILLER) e vias alternativas (REDEFINES)
003800*             nas areas de parametro de catalogo, regra e valor
003900*             base, para compatibilidade com futuras extensoes.
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    LGL0400.
004300 AUTHOR.        M.A. QUEIROZ.
004400 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
004500 DATE-WRITTEN.  18/08/1987.
004600 DATE-COMPILED.
004700 SECURITY.      USO INTERNO - EQUIPE DE LOGISTICA.
004800*-----------------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 IS SW-VALORIZACAO-ATIVA ON STATUS IS SW-VLR-LIGADA
005400                                    OFF STATUS IS SW-VLR-DESLIGADA.
005500*-----------------------------------------------------------------
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800*-----------------------------------------------------------------
005900* O periodo (LKS-PERIODO-INICIO/FIM) ja' vem calculado pelo
006000* chamador (LGLP0500, via LGL0100); esta rotina so' consulta o
006100* catalogo (LGL0200) e o motor de regras (LGL0300).
006200*-----------------------------------------------------------------
006300 01  WS-PARM-CATALOGO.
006400     05 WS-C-FUNCAO               PIC 9(02).
006500     05 WS-C-NOME-PRODUTO         PIC X(40).
006600     05 WS-C-SKU                  PIC X(10).
006700     05 WS-C-GURU-ID              PIC X(20).
006800     05 WS-C-SHOPIFY-ID           PIC X(20).
006900     05 WS-C-PERIODICIDADE        PIC X(10).
007000     05 WS-C-PLANO-TIPO           PIC X(10).
007100     05 WS-C-BOX-OVERRIDE         PIC X(40).
007200     05 WS-C-ENCONTROU            PIC X(01).
007300        88 WS-C-ACHOU             VALUE "S".
007400     05 WS-C-CAT-NAME             PIC X(40).
007500     05 WS-C-CAT-SKU              PIC X(10).
007600     05 WS-C-CAT-PERIODICITY      PIC X(10).
007700     05 WS-C-CAT-RECURRENCE       PIC X(10).
007800     05 WS-C-CAT-WEIGHT-KG        PIC S9(3)V999.
007900     05 WS-C-CAT-FALLBACK-PRICE   PIC S9(5)V99.
008000     05 WS-C-CAT-UNAVAILABLE      PIC X(01).
008100     05 WS-C-CAT-COMPONENT-CNT    PIC 9(02).
008200     05 WS-C-CAT-COMPONENTES.
008300        10 WS-C-CAT-COMPONENT-SKU OCCURS 10 TIMES PIC X(10).
008400     05 WS-C-DIVISOR              PIC 9(02).
008500     05 WS-C-PRECO-FIXO           PIC S9(5)V99.
008600     05 WS-C-PERTENCE-PLANO       PIC X(01).
008700     05 WS-C-RETORNO              PIC 9(01).
008800     05 WS-C-FUNCAO-R REDEFINES WS-C-FUNCAO.
008900        10 WS-C-FUNCAO-DEZ       PIC 9(01).
009000        10 WS-C-FUNCAO-UNI       PIC 9(01).
009100     05 FILLER                    PIC X(04).
009200*-----------------------------------------------------------------
009300 01  WS-PARM-REGRA.
009400     05 WS-R-FUNCAO               PIC 9(02).
009500     05 WS-R-MODO                 PIC X(10).
009600     05 WS-R-DATA-PEDIDO          PIC 9(08).
009700     05 WS-R-PERIODO-INICIO       PIC 9(08).
009800     05 WS-R-PERIODO-FIM          PIC 9(08).
009900     05 WS-R-JANELA-VALIDA        PIC X(01).
010000        88 WS-R-JANELA-OK         VALUE "S".
010100     05 WS-R-CUPOM                PIC X(20).
010200     05 WS-R-LABEL-CANONICO       PIC X(40).
010300     05 WS-R-BOX-ATUAL            PIC X(40).
010400     05 WS-R-PRODUTO-BASE         PIC X(40).
010500     05 WS-R-OFFER-ID             PIC X(20).
010600     05 WS-R-PLANO-TIPO           PIC X(10).
010700     05 WS-R-BOX-OVERRIDE         PIC X(40).
010800     05 WS-R-QTD-BRINDES          PIC 9(02).
010900     05 WS-R-BRINDES.
011000        10 WS-R-BRINDE OCCURS 5 TIMES PIC X(40).
011100     05 WS-R-GIFT-NAME            PIC X(40).
011200     05 WS-R-ACHOU                PIC X(01).
011300        88 WS-R-FOI-ACHADO        VALUE "S".
011400     05 WS-R-RETORNO              PIC 9(01).
011500     05 WS-R-FUNCAO-R REDEFINES WS-R-FUNCAO.
011600        10 WS-R-FUNCAO-DEZ       PIC 9(01).
011700        10 WS-R-FUNCAO-UNI       PIC 9(01).
011800     05 FILLER                    PIC X(04).
011900*-----------------------------------------------------------------
012000 77  WS-LABEL-ROTULO              PIC X(20).
012100 77  WS-LABEL-CANONICO-MONT       PIC X(40).
012200 77  WS-CUPOM-BAIXO               PIC X(20).
012300 77  WS-PLANO-VALOR               PIC S9(7)V99.
012400 77  WS-EMBUTIDO-VALOR            PIC S9(7)V99.
012500 77  WS-PCT-DESCONTO              PIC S9(3)V99.
012600 77  WS-FATOR-DESCONTO            PIC S9(3)V99999.
012700 77  WS-DIVISOR-COMP              PIC 9(02) COMP.
012800 77  WS-FORCA-SEM-EMBUTIDO        PIC X(01).
012900     88  WS-SEM-EMBUTIDO          VALUE "S".
013000 77  WS-MULTI-ANO                 PIC X(01).
013100     88  WS-EH-MULTI-ANO          VALUE "S".
013200 77  WS-TROCOU-PRODUTO            PIC X(01).
013300     88  WS-PRODUTO-TROCADO       VALUE "S".
013400*-----------------------------------------------------------------
013500 01  WS-VALOR-BASE                PIC S9(7)V99.
013600 01  WS-VALOR-BASE-R REDEFINES WS-VALOR-BASE PIC X(09).
013700*-----------------------------------------------------------------
013800 LINKAGE SECTION.
013900*-----------------------------------------------------------------
014000 01  LKS-PARAMETRO-VALOR.
014100     05 LKS-MODO                  PIC X(10).
014200     05 LKS-BOX-RUN               PIC X(40).
014300     05 LKS-PERIODICIDADE-RUN     PIC X(10).
014400     05 LKS-PERIODO-INICIO        PIC 9(08).
014500     05 LKS-PERIODO-FIM           PIC 9(08).
014600     05 LKS-TR-SUBSCRIPTION-ID    PIC X(20).
014700     05 LKS-TR-PRODUCT-ID         PIC X(20).
014800     05 LKS-TR-PRODUCT-NAME       PIC X(40).
014900     05 LKS-TR-OFFER-ID           PIC X(20).
015000     05 LKS-TR-ORDER-DATE         PIC 9(08).
015100     05 LKS-TR-PAID-TOTAL         PIC S9(7)V99.
015200     05 LKS-TR-COUPON-CODE        PIC X(20).
015300     05 LKS-TR-COUPON-INC-TYPE    PIC X(08).
015400     05 LKS-TR-COUPON-INC-VALUE   PIC S9(3)V99.
015500     05 LKS-TR-IS-UPGRADE         PIC X(01).
015600     05 LKS-TR-PLAN-TYPE          PIC X(10).
015700     05 LKS-MODO-PRECO-FIXO       PIC X(01).
015800        88 LKS-EH-PRECO-FIXO      VALUE "S".
015900     05 LKS-OUT-PRODUTO-NOME      PIC X(40).
016000     05 LKS-OUT-PRODUTO-SKU       PIC X(10).
016100     05 LKS-OUT-INDISPONIVEL      PIC X(01).
016200     05 LKS-OUT-PERIODICIDADE     PIC X(10).
016300     05 LKS-OUT-DIVISOR           PIC 9(02).
016400     05 LKS-OUT-UNIT-VALUE        PIC S9(7)V99.
016500     05 LKS-OUT-LINE-TOTAL        PIC S9(7)V99.
016600     05 LKS-OUT-ORDER-TOTAL       PIC S9(7)V99.
016700     05 LKS-OUT-QTD-BRINDES       PIC 9(02).
016800     05 LKS-OUT-BRINDES.
016900        10 LKS-OUT-BRINDE OCCURS 5 TIMES PIC X(40).
017000     05 LKS-OUT-TEM-EMBUTIDO      PIC X(01).
017100        88 LKS-OUT-HA-EMBUTIDO    VALUE "S".
017200     05 LKS-OUT-EMBUTIDO-NOME     PIC X(40).
017300     05 LKS-OUT-EMBUTIDO-SKU      PIC X(10).
017400     05 LKS-OUT-EMBUTIDO-VALOR    PIC S9(7)V99.
017500     05 FILLER                    PIC X(04).
017600*-----------------------------------------------------------------
017700 PROCEDURE DIVISION USING LKS-PARAMETRO-VALOR.
017800*-----------------------------------------------------------------
017900 MAIN-PROCEDURE.
018000
018100     MOVE SPACES                 TO LKS-OUT-PRODUTO-NOME
018200                                    LKS-OUT-PRODUTO-SKU
018300                                    LKS-OUT-PERIODICIDADE
018400                                    LKS-OUT-EMBUTIDO-NOME
018500                                    LKS-OUT-EMBUTIDO-SKU.
018600     MOVE "N"                    TO LKS-OUT-INDISPONIVEL
018700                                    LKS-OUT-TEM-EMBUTIDO.
018800     MOVE ZEROS                  TO LKS-OUT-DIVISOR
018900                                    LKS-OUT-UNIT-VALUE
019000                                    LKS-OUT-LINE-TOTAL
019100                                    LKS-OUT-ORDER-TOTAL
019200                                    LKS-OUT-QTD-BRINDES
019300                                    LKS-OUT-EMBUTIDO-VALOR.
019400     MOVE SPACES                 TO LKS-OUT-BRINDES.
019500
019600     IF LKS-MODO = "PRODUTOS" OR LKS-TR-SUBSCRIPTION-ID = SPACES
019700         PERFORM P800-VALOR-NAO-ASSINATURA THRU P800-FIM
019800     ELSE
019900         PERFORM P810-RESOLVE-PRODUTO-PRINCIPAL THRU P810-FIM
020000         PERFORM P820-APLICA-REGRAS THRU P820-FIM
020100         PERFORM P830-RESOLVE-PERIODICIDADE THRU P830-FIM
020200         PERFORM P835-RESOLVE-EMBUTIDO THRU P835-FIM
020300         PERFORM P840-VALOR-ASSINATURA THRU P840-FIM
020400         PERFORM P850-VALOR-UNITARIO-TOTAL THRU P850-FIM
020500     END-IF.
020600
020700     GOBACK.
020800*-----------------------------------------------------------------
020900 P800-VALOR-NAO-ASSINATURA.
021000*    Venda avulsa: unitario = total da linha = total do pedido =
021100*    valor pago; divisor 1; sem brinde e sem produto embutido.
021200     MOVE LKS-TR-PRODUCT-NAME    TO LKS-OUT-PRODUTO-NOME.
021300     MOVE 1                      TO LKS-OUT-DIVISOR.
021400     MOVE LKS-TR-PAID-TOTAL      TO LKS-OUT-UNIT-VALUE
021500                                    LKS-OUT-LINE-TOTAL
021600                                    LKS-OUT-ORDER-TOTAL.
021700 P800-FIM.
021800*-----------------------------------------------------------------
021900 P810-RESOLVE-PRODUTO-PRINCIPAL.
022000*    Catalogo: guru-id da transacao; senao nome de plataforma;
022100*    senao box do run; senao a primeira entrada do catalogo.
022200     MOVE 6                      TO WS-C-FUNCAO.
022300     MOVE LKS-TR-PRODUCT-NAME    TO WS-C-NOME-PRODUTO.
022400     MOVE LKS-TR-PRODUCT-ID      TO WS-C-GURU-ID.
022500     MOVE LKS-BOX-RUN            TO WS-C-BOX-OVERRIDE.
022600
022700     CALL "LGL0200" USING WS-PARM-CATALOGO.
022800
022900     MOVE WS-C-CAT-NAME          TO LKS-OUT-PRODUTO-NOME.
023000     MOVE WS-C-CAT-SKU           TO LKS-OUT-PRODUTO-SKU.
023100     MOVE WS-C-CAT-UNAVAILABLE   TO LKS-OUT-INDISPONIVEL.
023200     MOVE WS-C-CAT-PERIODICITY   TO LKS-OUT-PERIODICIDADE.
023300 P810-FIM.
023400*-----------------------------------------------------------------
023500 P820-APLICA-REGRAS.
023600*    So' entra se a janela da regra estiver valida; senao box e
023700*    brindes ficam vazios e o produto principal nao muda.
023800     MOVE 1                      TO WS-R-FUNCAO.
023900     MOVE LKS-MODO               TO WS-R-MODO.
024000     MOVE LKS-TR-ORDER-DATE      TO WS-R-DATA-PEDIDO.
024100     MOVE LKS-PERIODO-INICIO     TO WS-R-PERIODO-INICIO.
024200     MOVE LKS-PERIODO-FIM        TO WS-R-PERIODO-FIM.
024300
024400     CALL "LGL0300" USING WS-PARM-REGRA.
024500
024600     MOVE "N"                    TO WS-TROCOU-PRODUTO.
024700
024800     IF WS-R-JANELA-OK
024900         PERFORM P822-MONTA-LABEL-CANONICO THRU P822-FIM
025000
025100         MOVE 2                  TO WS-R-FUNCAO
025200         MOVE LKS-TR-COUPON-CODE TO WS-R-CUPOM
025300         MOVE WS-LABEL-CANONICO-MONT
025400                                 TO WS-R-LABEL-CANONICO
025500         MOVE LKS-BOX-RUN        TO WS-R-BOX-ATUAL
025600         MOVE LKS-OUT-PRODUTO-NOME
025700                                 TO WS-R-PRODUTO-BASE
025800
025900         CALL "LGL0300" USING WS-PARM-REGRA
026000
026100         IF WS-R-BOX-OVERRIDE NOT = SPACES
026200             MOVE WS-R-BOX-OVERRIDE TO LKS-OUT-PRODUTO-NOME
026300         END-IF
026400         MOVE WS-R-QTD-BRINDES   TO LKS-OUT-QTD-BRINDES
026500         MOVE WS-R-BRINDES       TO LKS-OUT-BRINDES
026600
026700         MOVE LKS-TR-COUPON-CODE TO WS-CUPOM-BAIXO
026800         PERFORM P824-CONSULTA-CUPOM-CUSTOM THRU P824-FIM
026900     END-IF.
027000 P820-FIM.
027100*-----------------------------------------------------------------
027200 P822-MONTA-LABEL-CANONICO.
027300*    "Assinatura <Anual|2 anos|3 anos|Bimestral|Mensal> (<period.>)"
027400     EVALUATE LKS-TR-PLAN-TYPE
027500         WHEN "ANUAIS"     MOVE "Anual"     TO WS-LABEL-ROTULO
027600         WHEN "BIANUAIS"   MOVE "2 anos"    TO WS-LABEL-ROTULO
027700         WHEN "TRIANUAIS"  MOVE "3 anos"    TO WS-LABEL-ROTULO
027800         WHEN "BIMESTRAIS" MOVE "Bimestral" TO WS-LABEL-ROTULO
027900         WHEN "MENSAIS"    MOVE "Mensal"    TO WS-LABEL-ROTULO
028000         WHEN OTHER        MOVE SPACES      TO WS-LABEL-ROTULO
028100     END-EVALUATE.
028200
028300     STRING "Assinatura " DELIMITED BY SIZE
028400            WS-LABEL-ROTULO DELIMITED BY SPACE
028500            " (" DELIMITED BY SIZE
028600            LKS-PERIODICIDADE-RUN DELIMITED BY SPACE
028700            ")" DELIMITED BY SIZE
028800       INTO WS-LABEL-CANONICO-MONT.
028900 P822-FIM.
029000*-----------------------------------------------------------------
029100 P824-CONSULTA-CUPOM-CUSTOM.
029200*    Se o cupom (minusculo) estiver no mapa customizado do plano
029300*    (CDF para multi-ano, BI-MENS para bimestral/mensal) e apontar
029400*    para um produto do catalogo, ele substitui o principal.
029500     MOVE 4                      TO WS-R-FUNCAO.
029600     MOVE LKS-TR-COUPON-CODE     TO WS-R-CUPOM.
029700     MOVE LKS-TR-PLAN-TYPE       TO WS-R-PLANO-TIPO.
029800
029900     CALL "LGL0300" USING WS-PARM-REGRA.
030000
030100     IF WS-R-FOI-ACHADO AND WS-R-BOX-OVERRIDE NOT = SPACES
030200         MOVE 7                  TO WS-C-FUNCAO
030300         MOVE WS-R-BOX-OVERRIDE  TO WS-C-NOME-PRODUTO
030400
030500         CALL "LGL0200" USING WS-PARM-CATALOGO
030600
030700         IF WS-C-ACHOU
030800             MOVE WS-C-CAT-NAME  TO LKS-OUT-PRODUTO-NOME
030900             MOVE WS-C-CAT-SKU   TO LKS-OUT-PRODUTO-SKU
031000             MOVE WS-C-CAT-UNAVAILABLE
031100                                 TO LKS-OUT-INDISPONIVEL
031200             MOVE WS-C-CAT-PERIODICITY
031300                                 TO LKS-OUT-PERIODICIDADE
031400             SET WS-PRODUTO-TROCADO TO TRUE
031500         END-IF
031600     END-IF.
031700 P824-FIM.
031800*-----------------------------------------------------------------
031900 P830-RESOLVE-PERIODICIDADE.
032000*    Prioridade: override do run; senao periodicidade do produto;
032100*    senao MENSAL se plano MENSAIS, senao BIMESTRAL.
032200     IF LKS-PERIODICIDADE-RUN NOT = SPACES
032300         MOVE LKS-PERIODICIDADE-RUN TO LKS-OUT-PERIODICIDADE
032400     ELSE
032500         IF LKS-OUT-PERIODICIDADE = SPACES
032600             IF LKS-TR-PLAN-TYPE = "MENSAIS"
032700                 MOVE "MENSAL"   TO LKS-OUT-PERIODICIDADE
032800             ELSE
032900                 MOVE "BIMESTRAL" TO LKS-OUT-PERIODICIDADE
033000             END-IF
033100         END-IF
033200     END-IF.
033300 P830-FIM.
033400*-----------------------------------------------------------------
033500 P835-RESOLVE-EMBUTIDO.
033600*    Vale se o offer-id estiver no mapa embutido e a data do
033700*    pedido cair na janela da regra que tambem deve estar valida.
033800     MOVE "N"                    TO LKS-OUT-TEM-EMBUTIDO.
033900     MOVE "N"                    TO WS-FORCA-SEM-EMBUTIDO.
034000
034100     IF WS-R-JANELA-OK AND LKS-TR-OFFER-ID NOT = SPACES
034200         MOVE 3                  TO WS-R-FUNCAO
034300         MOVE LKS-TR-OFFER-ID    TO WS-R-OFFER-ID
034400
034500         CALL "LGL0300" USING WS-PARM-REGRA
034600
034700         IF WS-R-FOI-ACHADO
034800             MOVE 7              TO WS-C-FUNCAO
034900             MOVE WS-R-GIFT-NAME TO WS-C-NOME-PRODUTO
035000
035100             CALL "LGL0200" USING WS-PARM-CATALOGO
035200
035300             IF WS-C-ACHOU
035400                 MOVE "S"        TO LKS-OUT-TEM-EMBUTIDO
035500                 MOVE WS-C-CAT-NAME TO LKS-OUT-EMBUTIDO-NOME
035600                 MOVE WS-C-CAT-SKU  TO LKS-OUT-EMBUTIDO-SKU
035700             END-IF
035800         END-IF
035900     END-IF.
036000 P835-FIM.
036100*-----------------------------------------------------------------
036200 P840-VALOR-ASSINATURA.
036300*    Upgrade/preco-fixo forcam a tabela fixa e zeram o embutido;
036400*    multi-ano usa tabela fixa com embutido = pago - plano; o
036500*    resto (bimestral/mensal) usa o valor pago como valor do plano.
036600     MOVE ZEROS                  TO LKS-OUT-EMBUTIDO-VALOR.
036700     MOVE "N"                    TO WS-MULTI-ANO.
036800
036900     IF LKS-TR-PLAN-TYPE = "ANUAIS" OR LKS-TR-PLAN-TYPE = "BIANUAIS"
037000        OR LKS-TR-PLAN-TYPE = "TRIANUAIS"
037100         SET WS-EH-MULTI-ANO     TO TRUE
037200     END-IF.
037300
037400     IF LKS-TR-IS-UPGRADE = "S" OR LKS-EH-PRECO-FIXO
037500         PERFORM P842-PRECO-TABELA-FIXA THRU P842-FIM
037600         MOVE "S"                TO WS-FORCA-SEM-EMBUTIDO
037700     ELSE
037800         IF WS-EH-MULTI-ANO
037900             PERFORM P842-PRECO-TABELA-FIXA THRU P842-FIM
038000             COMPUTE WS-EMBUTIDO-VALOR ROUNDED =
038100                     LKS-TR-PAID-TOTAL - WS-PLANO-VALOR
038200             IF WS-EMBUTIDO-VALOR < 0
038300                 MOVE ZEROS      TO WS-EMBUTIDO-VALOR
038400             END-IF
038500             IF LKS-OUT-HA-EMBUTIDO
038600                 MOVE WS-EMBUTIDO-VALOR TO LKS-OUT-EMBUTIDO-VALOR
038700             END-IF
038800         ELSE
038900             MOVE LKS-TR-PAID-TOTAL TO WS-PLANO-VALOR
039000         END-IF
039100     END-IF.
039200
039300     IF WS-SEM-EMBUTIDO
039400         MOVE "N"                TO LKS-OUT-TEM-EMBUTIDO
039500         MOVE ZEROS              TO LKS-OUT-EMBUTIDO-VALOR
039600     END-IF.
039700 P840-FIM.
039800*-----------------------------------------------------------------
039900 P842-PRECO-TABELA-FIXA.
040000*    Tabela fixa por (plano-tipo, periodicidade); se ausente da
040100*    tabela, cai no valor pago; aplica desconto percentual.
040200     MOVE 5                      TO WS-C-FUNCAO.
040300     MOVE LKS-TR-PLAN-TYPE       TO WS-C-PLANO-TIPO.
040400     MOVE LKS-OUT-PERIODICIDADE  TO WS-C-PERIODICIDADE.
040500
040600     CALL "LGL0200" USING WS-PARM-CATALOGO.
040700
040800     IF WS-C-PRECO-FIXO = ZEROS
040900         MOVE LKS-TR-PAID-TOTAL  TO WS-PLANO-VALOR
041000     ELSE
041100         MOVE WS-C-PRECO-FIXO    TO WS-PLANO-VALOR
041200     END-IF.
041300
041400     IF LKS-TR-COUPON-INC-TYPE = "PERCENT"
041500        AND LKS-TR-COUPON-INC-VALUE NOT = ZEROS
041600         COMPUTE WS-FATOR-DESCONTO =
041700                 1 - (LKS-TR-COUPON-INC-VALUE / 100)
041800         COMPUTE WS-PLANO-VALOR ROUNDED =
041900                 WS-PLANO-VALOR * WS-FATOR-DESCONTO
042000     END-IF.
042100 P842-FIM.
042200*-----------------------------------------------------------------
042300 P850-VALOR-UNITARIO-TOTAL.
042400*    Unitario = plano / divisor (arredondado); total da linha =
042500*    unitario; total do pedido = unitario + embutido (se houver).
042600     MOVE 4                      TO WS-C-FUNCAO.
042700     MOVE LKS-TR-PLAN-TYPE       TO WS-C-PLANO-TIPO.
042800     MOVE LKS-OUT-PERIODICIDADE  TO WS-C-PERIODICIDADE.
042900
043000     CALL "LGL0200" USING WS-PARM-CATALOGO.
043100
043200     IF WS-C-DIVISOR = ZEROS
043300         MOVE 1                  TO WS-C-DIVISOR
043400     END-IF.
043500
043600     MOVE WS-C-DIVISOR           TO LKS-OUT-DIVISOR.
043700
043800     COMPUTE LKS-OUT-UNIT-VALUE ROUNDED =
043900             WS-PLANO-VALOR / WS-C-DIVISOR.
044000
044100     MOVE LKS-OUT-UNIT-VALUE     TO LKS-OUT-LINE-TOTAL.
044200
044300     COMPUTE LKS-OUT-ORDER-TOTAL =
044400             LKS-OUT-UNIT-VALUE + LKS-OUT-EMBUTIDO-VALOR.
044500 P850-FIM.
044600*-----------------------------------------------------------------
044700 END PROGRAM LGL0400.
