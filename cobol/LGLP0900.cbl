000100******************************************************************
000200* Author: M.A. QUEIROZ
000300* Installation: SISTEMA DE COMPRAS DE MERCADO - MODULO LOGISTICA
000400* Date-Written: 16/07/1992
000500* Date-Compiled:
000600* Security: USO INTERNO - EQUIPE DE LOGISTICA
000700* Purpose: MONTAGEM DE LOTES DE FRETE E SELECAO DE COTACAO -
000800*          MODULO LOGISTICA
000900*-----------------------------------------------------------------
001000* Alteracoes:
001100*   16/07/1992 - M.QUEIROZ - OS-0688  - rotina original:
001200*             casamento das solicitacoes de entrega contra o
001300*             cadastro de clientes por endereco.
001400*   09/11/1996 - J.TAVARES - OS-0895  - incluida a quebra de
001500*             controle por regiao para agrupar entregas em
001600*             lotes de transporte.
001700*   19/07/1998 - J.TAVARES - RQ-2269  - virada de seculo: CEP e
001800*             datas de agrupamento confirmados com ano de 4
001900*             digitos.
002000*   09/09/1999 - J.TAVARES - RQ-2270  - teste de regressao pos
002100*             virada de seculo concluido sem pendencias.
002200*   30/04/2019 - S.COSTA   - RQ-3410  - selecao de transportadora
002300*             passa a comparar cotacoes de mais de uma
002400*             transportadora em vez de tabela fixa de preco.
002500*   12/05/2025 - A.RAFFUL  - RQ-4562  - reaproveitada para o
002600*             modulo LOGISTICA: casamento das solicitacoes (ENTFILE)
002700*             contra a planilha (SHEETFILE) por email+CEP+numero
002800*             normalizados.
002900*   19/05/2025 - A.RAFFUL  - RQ-4566  - ligada a ordenacao por
003000*             (email, CEP) com quebra de controle emitindo
003100*             LOTFILE.
003200*   26/05/2025 - A.RAFFUL  - RQ-4570  - incluido o fallback de
003300*             valor pela tabela de catalogo e a rejeicao de lote
003400*             invalido.
003500*   02/06/2025 - A.RAFFUL  - RQ-4574  - incluida a selecao de
003600*             cotacao (transportadora permitida + menor preco).
003700*   30/09/2025 - A.RAFFUL  - RQ-4644  - lista de transportadoras
003800*             permitidas documentada como parametro pendente
003900*             (sem arquivo de parametros no lote atual - ver
004000*             P120).
004100*   10/10/2025 - A.RAFFUL  - RQ-4650  - lacos de carga/normaliza-
004200*             cao/selecao reescritos em paragrafos externos, com
004300*             campos de reserva e vias alternativas incluidos nas
004400*             areas de trabalho.
004500*   14/11/2025 - A.RAFFUL  - RQ-4655  - incluido campo de reserva
004600*             no registro de ordenacao do SORT.
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    LGLP0900.
005000 AUTHOR.        M.A. QUEIROZ.
005100 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
005200 DATE-WRITTEN.  16/07/1992.
005300 DATE-COMPILED.
005400 SECURITY.      USO INTERNO - EQUIPE DE LOGISTICA.
005500*-----------------------------------------------------------------
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ENTFILE ASSIGN TO "ENTFILE"
006300         ORGANIZATION   IS SEQUENTIAL
006400         ACCESS         IS SEQUENTIAL
006500         FILE STATUS    IS WS-FS-ENTFILE.
006600     SELECT SHEETFILE ASSIGN TO "SHEETFILE"
006700         ORGANIZATION   IS SEQUENTIAL
006800         ACCESS         IS SEQUENTIAL
006900         FILE STATUS    IS WS-FS-SHEETFILE.
007000     SELECT QUOTEFILE ASSIGN TO "QUOTEFILE"
007100         ORGANIZATION   IS SEQUENTIAL
007200         ACCESS         IS SEQUENTIAL
007300         FILE STATUS    IS WS-FS-QUOTEFILE.
007400     SELECT LOTFILE ASSIGN TO "LOTFILE"
007500         ORGANIZATION   IS SEQUENTIAL
007600         ACCESS         IS SEQUENTIAL
007700         FILE STATUS    IS WS-FS-LOTFILE.
007800     SELECT RPTFILE ASSIGN TO "RPTFILE"
007900         ORGANIZATION   IS LINE SEQUENTIAL
008000         ACCESS         IS SEQUENTIAL
008100         FILE STATUS    IS WS-FS-RPTFILE.
008200     SELECT SORTWORK ASSIGN TO "SORTWORK".
008300*-----------------------------------------------------------------
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  ENTFILE.
008700     COPY "Entrada.cpy".
008800 FD  SHEETFILE.
008900     COPY "LinhaPlanilha.cpy".
009000 FD  QUOTEFILE.
009100     COPY "Cotacao.cpy".
009200 FD  LOTFILE.
009300     COPY "Lote.cpy".
009400 FD  RPTFILE.
009500 01  REG-RELATORIO                     PIC X(80).
009600 01  REG-RELATORIO-R REDEFINES REG-RELATORIO PIC X(80).
009700 SD  SORTWORK.
009800 01  SD-REGISTRO-ORDENACAO.
009900     05  SD-EMAIL                 PIC X(40).
010000     05  SD-CEP                   PIC X(08).
010100     05  SD-SKU                   PIC X(10).
010200     05  SD-LINE-TOTAL            PIC S9(7)V99.
010300     05  SD-QUANTITY              PIC 9(03).
010400     05  FILLER                   PIC X(04).
010500*-----------------------------------------------------------------
010600 WORKING-STORAGE SECTION.
010700*-----------------------------------------------------------------
010800 01  WS-PARM-CATALOGO.
010900     05 WS-C-FUNCAO               PIC 9(02).
011000     05 WS-C-NOME-PRODUTO         PIC X(40).
011100     05 WS-C-SKU                  PIC X(10).
011200     05 WS-C-GURU-ID              PIC X(20).
011300     05 WS-C-SHOPIFY-ID           PIC X(20).
011400     05 WS-C-PERIODICIDADE        PIC X(10).
011500     05 WS-C-PLANO-TIPO           PIC X(10).
011600     05 WS-C-BOX-OVERRIDE         PIC X(40).
011700     05 WS-C-ENCONTROU            PIC X(01).
011800        88 WS-C-ACHOU             VALUE "S".
011900     05 WS-C-CAT-NAME             PIC X(40).
012000     05 WS-C-CAT-SKU              PIC X(10).
012100     05 WS-C-CAT-PERIODICITY      PIC X(10).
012200     05 WS-C-CAT-RECURRENCE       PIC X(10).
012300     05 WS-C-CAT-WEIGHT-KG        PIC S9(3)V999.
012400     05 WS-C-CAT-FALLBACK-PRICE   PIC S9(5)V99.
012500     05 WS-C-CAT-UNAVAILABLE      PIC X(01).
012600     05 WS-C-CAT-COMPONENT-CNT    PIC 9(02).
012700     05 WS-C-CAT-COMPONENTES.
012800        10 WS-C-CAT-COMPONENT-SKU OCCURS 10 TIMES PIC X(10).
012900     05 WS-C-DIVISOR              PIC 9(02).
013000     05 WS-C-PRECO-FIXO           PIC S9(5)V99.
013100     05 WS-C-PERTENCE-PLANO       PIC X(01).
013200     05 WS-C-RETORNO              PIC 9(01).
013300     05 FILLER                    PIC X(04).
013400*-----------------------------------------------------------------
013500 01  WS-TAB-ENTRADAS.
013600     05  WS-QTD-ENTRADAS          PIC 9(04) COMP.
013700     05  WS-ENTRADA OCCURS 500 TIMES INDEXED BY WS-IDX-ENT.
013800         10  WS-EN-EMAIL          PIC X(40).
013900         10  WS-EN-CEP            PIC X(08).
014000         10  WS-EN-NUMERO         PIC X(10).
014100         10  FILLER               PIC X(04).
014200*-----------------------------------------------------------------
014300 01  WS-TAB-COTACOES.
014400     05  WS-QTD-COTACOES          PIC 9(04) COMP.
014500     05  WS-COTACAO OCCURS 400 TIMES INDEXED BY WS-IDX-COT.
014600         10  WS-CT-LOTE-ID        PIC X(05).
014700         10  WS-CT-CARRIER        PIC X(20).
014800         10  WS-CT-SERVICE        PIC X(20).
014900         10  WS-CT-PRICE          PIC S9(5)V99.
015000         10  FILLER               PIC X(04).
015100*-----------------------------------------------------------------
015200 01  WS-TAB-TRANSPORTADORAS-INIT.
015300*    Aguardando PARMFILE de transportadoras permitidas - ainda
015400*    nao existe no lote atual, entao a lista vem vazia (nenhuma
015500*    cotacao selecionavel); estrutura pronta para quando o
015600*    arquivo de parametros for liberado.
015700     05  FILLER  PIC X(20) VALUE SPACES.
015800     05  FILLER  PIC X(20) VALUE SPACES.
015900     05  FILLER  PIC X(20) VALUE SPACES.
016000 01  WS-TAB-TRANSPORTADORAS-R REDEFINES WS-TAB-TRANSPORTADORAS-INIT.
016100     05  WS-TRANSP-PERMITIDA OCCURS 3 TIMES PIC X(20).
016200*-----------------------------------------------------------------
016300 01  WS-NORM-EMAIL                 PIC X(40).
016400 01  WS-NORM-EMAIL-R REDEFINES WS-NORM-EMAIL.
016500     05  WS-NORM-EMAIL-P1         PIC X(20).
016600     05  WS-NORM-EMAIL-P2         PIC X(20).
016700 77  WS-NORM-CEP                   PIC X(08).
016800 77  WS-NORM-NUMERO                PIC X(10).
016900 77  WS-NORM-CEP-BRUTO             PIC X(08).
017000 77  WS-NORM-CEP-DIGITOS           PIC X(08).
017100 77  WS-NORM-CEP-QTD               PIC 9(02) COMP.
017200 77  WS-NORM-NUM-BRUTO             PIC X(10).
017300 77  WS-NORM-IDX                   PIC 9(02) COMP.
017400 77  WS-NORM-POS-ACHOU             PIC 9(02) COMP.
017500 77  WS-NORM-TAM-ACHOU             PIC 9(02) COMP.
017600 77  WS-NORM-ACHOU                 PIC X(01).
017700     88  WS-NORM-NUM-ACHOU        VALUE "S".
017800*-----------------------------------------------------------------
017900 77  WS-FS-ENTFILE                 PIC X(02).
018000     88  WS-FS-ENT-OK             VALUE "00".
018100     88  WS-FS-ENT-EOF            VALUE "10".
018200 77  WS-FS-SHEETFILE               PIC X(02).
018300     88  WS-FS-SHEET-OK           VALUE "00".
018400     88  WS-FS-SHEET-EOF          VALUE "10".
018500 77  WS-FS-QUOTEFILE               PIC X(02).
018600     88  WS-FS-QUOTE-OK           VALUE "00".
018700     88  WS-FS-QUOTE-EOF          VALUE "10".
018800 77  WS-FS-LOTFILE                 PIC X(02).
018900     88  WS-FS-LOTE-OK            VALUE "00".
019000 77  WS-FS-RPTFILE                 PIC X(02).
019100     88  WS-FS-RPT-OK             VALUE "00".
019200*-----------------------------------------------------------------
019300 77  WS-EOF-SORT                   PIC X(01) VALUE "N".
019400     88  WS-FIM-SORT               VALUE "S".
019500 77  WS-PRIMEIRA-LEITURA           PIC X(01) VALUE "S".
019600     88  WS-EH-PRIMEIRA            VALUE "S".
019700 77  WS-CHAVE-EMAIL-ANT            PIC X(40).
019800 77  WS-CHAVE-CEP-ANT              PIC X(08).
019900 77  WS-NUMERO-LOTE                PIC 9(04) COMP.
020000 77  WS-LOTE-VALOR                 PIC S9(7)V99.
020100 77  WS-LOTE-PESO                  PIC S9(4)V999.
020200 77  WS-TOTAL-LOTES                PIC 9(05) COMP.
020300 77  WS-TOTAL-COM-COTACAO          PIC 9(05) COMP.
020400 77  WS-VALOR-LINHA                PIC S9(7)V99.
020500 77  WS-PESO-LINHA                 PIC S9(4)V999.
020600 77  WS-QTD-LINHA-EFETIVA          PIC 9(03) COMP.
020700 77  WS-MELHOR-ACHOU               PIC X(01).
020800     88  WS-HA-MELHOR              VALUE "S".
020900*-----------------------------------------------------------------
021000 01  WS-RESUMO.
021100     05  WL-REL-TITULO             PIC X(20) VALUE
021200         "TOTAL DE LOTES:".
021300     05  WL-REL-LOTES              PIC Z(4)9.
021400     05  FILLER                    PIC X(05) VALUE SPACES.
021500     05  WL-REL-TITULO-2           PIC X(20) VALUE
021600         "LOTES COM COTACAO:".
021700     05  WL-REL-COM-COTACAO        PIC Z(4)9.
021800     05  FILLER                    PIC X(26) VALUE SPACES.
021900*-----------------------------------------------------------------
022000 PROCEDURE DIVISION.
022100*-----------------------------------------------------------------
022200 MAIN-PROCEDURE.
022300
022400     PERFORM P100-INICIALIZA THRU P100-FIM.
022500
022600     SORT SORTWORK
022700         ON ASCENDING KEY SD-EMAIL SD-CEP
022800         INPUT PROCEDURE  IS P400-PROCESSA-ENTRADA
022900         OUTPUT PROCEDURE IS P500-PROCESSA-SAIDA.
023000
023100     PERFORM P900-GRAVA-RELATORIO THRU P900-FIM.
023200
023300     PERFORM P990-ENCERRA.
023400*-----------------------------------------------------------------
023500 P100-INICIALIZA.
023600
023700     OPEN INPUT ENTFILE.
023800     IF NOT WS-FS-ENT-OK
023900         DISPLAY "LGLP0900 - ERRO ABERTURA ENTFILE FS: "
024000                 WS-FS-ENTFILE
024100         STOP RUN
024200     END-IF.
024300
024400     OPEN INPUT QUOTEFILE.
024500     IF NOT WS-FS-QUOTE-OK
024600         DISPLAY "LGLP0900 - ERRO ABERTURA QUOTEFILE FS: "
024700                 WS-FS-QUOTEFILE
024800         STOP RUN
024900     END-IF.
025000
025100     OPEN OUTPUT LOTFILE.
025200     IF NOT WS-FS-LOTE-OK
025300         DISPLAY "LGLP0900 - ERRO ABERTURA LOTFILE FS: "
025400                 WS-FS-LOTFILE
025500         STOP RUN
025600     END-IF.
025700
025800     OPEN OUTPUT RPTFILE.
025900     IF NOT WS-FS-RPT-OK
026000         DISPLAY "LGLP0900 - ERRO ABERTURA RPTFILE FS: "
026100                 WS-FS-RPTFILE
026200         STOP RUN
026300     END-IF.
026400
026500     PERFORM P120-CARREGA-ENTRADAS THRU P120-FIM.
026600     PERFORM P140-CARREGA-COTACOES THRU P140-FIM.
026700
026800     MOVE 0                      TO WS-TOTAL-LOTES
026900                                    WS-TOTAL-COM-COTACAO
027000                                    WS-NUMERO-LOTE.
027100 P100-FIM.
027200*-----------------------------------------------------------------
027300 P120-CARREGA-ENTRADAS.
027400
027500     MOVE 0                      TO WS-QTD-ENTRADAS.
027600
027700     PERFORM P125-LE-ENTRADA THRU P125-FIM
027800             UNTIL WS-FS-ENT-EOF.
027900
028000     CLOSE ENTFILE.
028100 P120-FIM.
028200*-----------------------------------------------------------------
028300 P125-LE-ENTRADA.
028400     READ ENTFILE INTO REG-ENTRADA-FRETE
028500         AT END
028600             SET WS-FS-ENT-EOF TO TRUE
028700         NOT AT END
028800             IF WS-QTD-ENTRADAS < 500
028900                 ADD 1       TO WS-QTD-ENTRADAS
029000                 SET WS-IDX-ENT TO WS-QTD-ENTRADAS
029100                 MOVE EN-EMAIL   TO WS-NORM-EMAIL
029200                 PERFORM P160-NORMALIZA-EMAIL THRU P160-FIM
029300                 MOVE WS-NORM-EMAIL TO WS-EN-EMAIL (WS-IDX-ENT)
029400                 MOVE EN-CEP     TO WS-NORM-CEP-BRUTO
029500                 PERFORM P170-NORMALIZA-CEP THRU P170-FIM
029600                 MOVE WS-NORM-CEP TO WS-EN-CEP (WS-IDX-ENT)
029700                 MOVE EN-NUMERO  TO WS-NORM-NUM-BRUTO
029800                 PERFORM P180-NORMALIZA-NUMERO THRU P180-FIM
029900                 MOVE WS-NORM-NUMERO TO WS-EN-NUMERO (WS-IDX-ENT)
030000             END-IF
030100     END-READ.
030200 P125-FIM.
030300*-----------------------------------------------------------------
030400 P140-CARREGA-COTACOES.
030500
030600     MOVE 0                      TO WS-QTD-COTACOES.
030700
030800     PERFORM P145-LE-COTACAO THRU P145-FIM
030900             UNTIL WS-FS-QUOTE-EOF.
031000
031100     CLOSE QUOTEFILE.
031200 P140-FIM.
031300*-----------------------------------------------------------------
031400 P145-LE-COTACAO.
031500     READ QUOTEFILE INTO REG-COTACAO
031600         AT END
031700             SET WS-FS-QUOTE-EOF TO TRUE
031800         NOT AT END
031900             IF WS-QTD-COTACOES < 400
032000                 ADD 1       TO WS-QTD-COTACOES
032100                 SET WS-IDX-COT TO WS-QTD-COTACOES
032200                 MOVE CT-LOTE-ID TO WS-CT-LOTE-ID (WS-IDX-COT)
032300                 MOVE CT-CARRIER TO WS-CT-CARRIER (WS-IDX-COT)
032400                 MOVE CT-SERVICE TO WS-CT-SERVICE (WS-IDX-COT)
032500                 MOVE CT-PRICE   TO WS-CT-PRICE (WS-IDX-COT)
032600             END-IF
032700     END-READ.
032800 P145-FIM.
032900*-----------------------------------------------------------------
033000 P160-NORMALIZA-EMAIL.
033100*    Minusculas e sem espacos nas pontas (INSPECT nao tem TRIM -
033200*    espacos a esquerda ja' nao existem em campo PIC X justificado
033300*    a esquerda; sobra so' remover maiusculas).
033400     INSPECT WS-NORM-EMAIL CONVERTING
033500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
033600         "abcdefghijklmnopqrstuvwxyz".
033700 P160-FIM.
033800*-----------------------------------------------------------------
033900 P170-NORMALIZA-CEP.
034000*    Mantem so' os digitos do CEP bruto e preenche com zeros a
034100*    esquerda ate' 8 posicoes.
034200     MOVE SPACES                 TO WS-NORM-CEP-DIGITOS.
034300     MOVE 0                      TO WS-NORM-CEP-QTD.
034400
034500     PERFORM P175-LOOP-CEP THRU P175-FIM
034600             VARYING WS-NORM-IDX FROM 1 BY 1
034700             UNTIL WS-NORM-IDX > 8.
034800
034900     MOVE ZEROS                  TO WS-NORM-CEP.
035000     IF WS-NORM-CEP-QTD > 0
035100         MOVE WS-NORM-CEP-DIGITOS (1:WS-NORM-CEP-QTD)
035200             TO WS-NORM-CEP (9 - WS-NORM-CEP-QTD:WS-NORM-CEP-QTD)
035300     END-IF.
035400 P170-FIM.
035500*-----------------------------------------------------------------
035600 P175-LOOP-CEP.
035700     IF WS-NORM-CEP-BRUTO (WS-NORM-IDX:1) IS NUMERIC
035800         ADD 1               TO WS-NORM-CEP-QTD
035900         MOVE WS-NORM-CEP-BRUTO (WS-NORM-IDX:1)
036000             TO WS-NORM-CEP-DIGITOS (WS-NORM-CEP-QTD:1)
036100     END-IF.
036200 P175-FIM.
036300*-----------------------------------------------------------------
036400 P180-NORMALIZA-NUMERO.
036500*    Primeiro token de 1 a 6 digitos (com uma letra opcional
036600*    depois), maiusculas; sem token numerico = campo em branco.
036700     MOVE SPACES                 TO WS-NORM-NUMERO.
036800     MOVE "N"                    TO WS-NORM-ACHOU.
036900     MOVE 0                      TO WS-NORM-POS-ACHOU WS-NORM-TAM-ACHOU.
037000
037100     INSPECT WS-NORM-NUM-BRUTO CONVERTING
037200         "abcdefghijklmnopqrstuvwxyz" TO
037300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
037400
037500     PERFORM P185-LOOP-POS THRU P185-FIM
037600             VARYING WS-NORM-IDX FROM 1 BY 1
037700             UNTIL WS-NORM-IDX > 10 OR WS-NORM-NUM-ACHOU.
037800
037900     IF WS-NORM-NUM-ACHOU
038000         IF WS-NORM-POS-ACHOU + WS-NORM-TAM-ACHOU <= 10
038100            AND WS-NORM-NUM-BRUTO
038200                (WS-NORM-POS-ACHOU + WS-NORM-TAM-ACHOU:1) IS ALPHABETIC
038300             MOVE WS-NORM-NUM-BRUTO
038400                 (WS-NORM-POS-ACHOU:WS-NORM-TAM-ACHOU + 1)
038500                 TO WS-NORM-NUMERO
038600         ELSE
038700             MOVE WS-NORM-NUM-BRUTO
038800                 (WS-NORM-POS-ACHOU:WS-NORM-TAM-ACHOU)
038900                 TO WS-NORM-NUMERO
039000         END-IF
039100     END-IF.
039200 P180-FIM.
039300*-----------------------------------------------------------------
039400 P185-LOOP-POS.
039500     IF WS-NORM-NUM-BRUTO (WS-NORM-IDX:1) IS NUMERIC
039600         MOVE WS-NORM-IDX    TO WS-NORM-POS-ACHOU
039700         MOVE 1              TO WS-NORM-TAM-ACHOU
039800         PERFORM P187-LOOP-TAM THRU P187-FIM
039900                 VARYING WS-NORM-TAM-ACHOU FROM 1 BY 1
040000                 UNTIL WS-NORM-POS-ACHOU + WS-NORM-TAM-ACHOU > 10
040100                    OR WS-NORM-TAM-ACHOU = 6
040200                    OR NOT (WS-NORM-NUM-BRUTO
040300                        (WS-NORM-POS-ACHOU + WS-NORM-TAM-ACHOU:1)
040400                            IS NUMERIC)
040500         SET WS-NORM-NUM-ACHOU TO TRUE
040600     END-IF.
040700 P185-FIM.
040800*-----------------------------------------------------------------
040900 P187-LOOP-TAM.
041000     CONTINUE.
041100 P187-FIM.
041200*-----------------------------------------------------------------
041300 P400-PROCESSA-ENTRADA.
041400*    Le' a planilha, normaliza o (email, CEP, numero) de cada
041500*    linha e libera para a ordenacao so' as linhas casadas contra
041600*    alguma entrada de ENTFILE.
041700     OPEN INPUT SHEETFILE.
041800     IF NOT WS-FS-SHEET-OK
041900         DISPLAY "LGLP0900 - ERRO ABERTURA SHEETFILE FS: "
042000                 WS-FS-SHEETFILE
042100         STOP RUN
042200     END-IF.
042300
042400     PERFORM P410-LE-LINHA THRU P410-FIM
042500             UNTIL WS-FS-SHEET-EOF.
042600
042700     CLOSE SHEETFILE.
042800 P400-FIM.
042900*-----------------------------------------------------------------
043000 P410-LE-LINHA.
043100     READ SHEETFILE INTO REG-LINHA-PLANILHA
043200         AT END
043300             SET WS-FS-SHEET-EOF TO TRUE
043400         NOT AT END
043500             PERFORM P420-CASA-LINHA THRU P420-FIM
043600     END-READ.
043700 P410-FIM.
043800*-----------------------------------------------------------------
043900 P420-CASA-LINHA.
044000
044100     MOVE SL-END-EMAIL           TO WS-NORM-EMAIL.
044200     PERFORM P160-NORMALIZA-EMAIL THRU P160-FIM.
044300     MOVE SL-END-CEP             TO WS-NORM-CEP-BRUTO.
044400     PERFORM P170-NORMALIZA-CEP THRU P170-FIM.
044500     MOVE SL-END-NUMERO          TO WS-NORM-NUM-BRUTO.
044600     PERFORM P180-NORMALIZA-NUMERO THRU P180-FIM.
044700
044800     MOVE "N"                    TO WS-MELHOR-ACHOU.
044900     PERFORM P425-LOOP-CASA THRU P425-FIM
045000             VARYING WS-IDX-ENT FROM 1 BY 1
045100             UNTIL WS-IDX-ENT > WS-QTD-ENTRADAS
045200                OR WS-HA-MELHOR.
045300
045400     IF WS-HA-MELHOR
045500         MOVE WS-NORM-EMAIL      TO SD-EMAIL
045600         MOVE WS-NORM-CEP        TO SD-CEP
045700         MOVE SL-SKU             TO SD-SKU
045800         MOVE SL-LINE-TOTAL      TO SD-LINE-TOTAL
045900         MOVE SL-QUANTITY        TO SD-QUANTITY
046000         RELEASE SD-REGISTRO-ORDENACAO
046100     END-IF.
046200 P420-FIM.
046300*-----------------------------------------------------------------
046400 P425-LOOP-CASA.
046500     IF WS-NORM-EMAIL  = WS-EN-EMAIL (WS-IDX-ENT)
046600        AND WS-NORM-CEP    = WS-EN-CEP (WS-IDX-ENT)
046700        AND WS-NORM-NUMERO = WS-EN-NUMERO (WS-IDX-ENT)
046800         SET WS-HA-MELHOR    TO TRUE
046900     END-IF.
047000 P425-FIM.
047100*-----------------------------------------------------------------
047200 P500-PROCESSA-SAIDA.
047300
047400     PERFORM P510-RETORNA THRU P510-FIM
047500             UNTIL WS-FIM-SORT.
047600
047700     IF WS-PRIMEIRA-LEITURA = "N"
047800         PERFORM P600-FECHA-LOTE THRU P600-FIM
047900     END-IF.
048000 P500-FIM.
048100*-----------------------------------------------------------------
048200 P510-RETORNA.
048300     RETURN SORTWORK INTO SD-REGISTRO-ORDENACAO
048400         AT END
048500             SET WS-FIM-SORT TO TRUE
048600         NOT AT END
048700             IF WS-EH-PRIMEIRA
048800                 PERFORM P520-ABRE-LOTE THRU P520-FIM
048900                 MOVE "N"    TO WS-PRIMEIRA-LEITURA
049000             ELSE
049100                 IF SD-EMAIL NOT = WS-CHAVE-EMAIL-ANT
049200                    OR SD-CEP NOT = WS-CHAVE-CEP-ANT
049300                     PERFORM P600-FECHA-LOTE THRU P600-FIM
049400                     PERFORM P520-ABRE-LOTE THRU P520-FIM
049500                 END-IF
049600             END-IF
049700             PERFORM P540-ACUMULA-LINHA THRU P540-FIM
049800     END-RETURN.
049900 P510-FIM.
050000*-----------------------------------------------------------------
050100 P520-ABRE-LOTE.
050200     MOVE SD-EMAIL               TO WS-CHAVE-EMAIL-ANT.
050300     MOVE SD-CEP                 TO WS-CHAVE-CEP-ANT.
050400     MOVE ZEROS                  TO WS-LOTE-VALOR WS-LOTE-PESO.
050500 P520-FIM.
050600*-----------------------------------------------------------------
050700 P540-ACUMULA-LINHA.
050800*    Valor <= 0 com SKU conhecido usa o preco fixo de fallback do
050900*    catalogo; peso = peso unitario do SKU x quantidade (1 quando
051000*    a linha nao trouxer quantidade).
051100     MOVE 8                      TO WS-C-FUNCAO.
051200     MOVE SD-SKU                 TO WS-C-SKU.
051300     CALL "LGL0200" USING WS-PARM-CATALOGO.
051400
051500     IF SD-QUANTITY > 0
051600         MOVE SD-QUANTITY        TO WS-QTD-LINHA-EFETIVA
051700     ELSE
051800         MOVE 1                  TO WS-QTD-LINHA-EFETIVA
051900     END-IF.
052000
052100     IF SD-LINE-TOTAL > 0
052200         MOVE SD-LINE-TOTAL      TO WS-VALOR-LINHA
052300     ELSE
052400         IF WS-C-ACHOU
052500             COMPUTE WS-VALOR-LINHA =
052600                 WS-C-CAT-FALLBACK-PRICE * WS-QTD-LINHA-EFETIVA
052700         ELSE
052800             MOVE ZEROS          TO WS-VALOR-LINHA
052900         END-IF
053000     END-IF.
053100
053200     IF WS-C-ACHOU
053300         COMPUTE WS-PESO-LINHA =
053400             WS-C-CAT-WEIGHT-KG * WS-QTD-LINHA-EFETIVA
053500     ELSE
053600         MOVE ZEROS              TO WS-PESO-LINHA
053700     END-IF.
053800
053900     ADD WS-VALOR-LINHA          TO WS-LOTE-VALOR.
054000     ADD WS-PESO-LINHA           TO WS-LOTE-PESO.
054100 P540-FIM.
054200*-----------------------------------------------------------------
054300 P600-FECHA-LOTE.
054400
054500     ADD 1                       TO WS-NUMERO-LOTE.
054600     ADD 1                       TO WS-TOTAL-LOTES.
054700
054800     MOVE SPACES                 TO REG-LOTE.
054900     STRING "L" DELIMITED BY SIZE
055000            WS-NUMERO-LOTE (1:4) DELIMITED BY SIZE
055100       INTO LT-LOTE-ID.
055200     INSPECT LT-LOTE-ID REPLACING ALL SPACE BY "0"
055300         AFTER INITIAL "L".
055400
055500     MOVE WS-CHAVE-EMAIL-ANT     TO LT-EMAIL.
055600     MOVE WS-CHAVE-CEP-ANT       TO LT-CEP.
055700     MOVE WS-LOTE-VALOR          TO LT-VALOR-TOTAL.
055800     MOVE WS-LOTE-PESO           TO LT-PESO-TOTAL.
055900     MOVE SPACES                 TO LT-MELHOR-CARRIER LT-MELHOR-SERVICE.
056000     MOVE ZEROS                  TO LT-MELHOR-PRICE.
056100
056200     IF WS-LOTE-VALOR NOT > 0 OR WS-LOTE-PESO NOT > 0
056300         MOVE "Total ou peso inválido para o lote" TO LT-MENSAGEM
056400     ELSE
056500         PERFORM P620-SELECIONA-COTACAO THRU P620-FIM
056600         IF WS-HA-MELHOR
056700             ADD 1               TO WS-TOTAL-COM-COTACAO
056800             MOVE SPACES         TO LT-MENSAGEM
056900         ELSE
057000             MOVE "Nenhuma cotação compatível" TO LT-MENSAGEM
057100         END-IF
057200     END-IF.
057300
057400     WRITE REG-LOTE.
057500 P600-FIM.
057600*-----------------------------------------------------------------
057700 P620-SELECIONA-COTACAO.
057800*    Entre as cotacoes do lote com transportadora permitida,
057900*    seleciona a de menor preco (varredura simples - poucas
058000*    cotacoes por lote).
058100     MOVE "N"                    TO WS-MELHOR-ACHOU.
058200
058300     PERFORM P625-LOOP-COT THRU P625-FIM
058400             VARYING WS-IDX-COT FROM 1 BY 1
058500             UNTIL WS-IDX-COT > WS-QTD-COTACOES.
058600 P620-FIM.
058700*-----------------------------------------------------------------
058800 P625-LOOP-COT.
058900     IF WS-CT-LOTE-ID (WS-IDX-COT) = LT-LOTE-ID
059000         PERFORM P640-VERIFICA-PERMITIDA THRU P640-FIM
059100         IF WS-C-RETORNO = 1
059200             IF NOT WS-HA-MELHOR
059300                OR WS-CT-PRICE (WS-IDX-COT) < LT-MELHOR-PRICE
059400                 MOVE WS-CT-CARRIER (WS-IDX-COT)
059500                                 TO LT-MELHOR-CARRIER
059600                 MOVE WS-CT-SERVICE (WS-IDX-COT)
059700                                 TO LT-MELHOR-SERVICE
059800                 MOVE WS-CT-PRICE (WS-IDX-COT)
059900                                 TO LT-MELHOR-PRICE
060000                 SET WS-HA-MELHOR TO TRUE
060100             END-IF
060200         END-IF
060300     END-IF.
060400 P625-FIM.
060500*-----------------------------------------------------------------
060600 P640-VERIFICA-PERMITIDA.
060700*    WS-C-RETORNO usado como flag auxiliar (1 = permitida)
060800*    - transportadora comparada em maiusculas contra a lista
060900*    permitida (vazia por ora - ver comentario no cabecalho).
061000     MOVE 0                      TO WS-C-RETORNO.
061100     MOVE WS-CT-CARRIER (WS-IDX-COT) TO WS-C-NOME-PRODUTO.
061200     INSPECT WS-C-NOME-PRODUTO CONVERTING
061300         "abcdefghijklmnopqrstuvwxyz" TO
061400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
061500
061600     PERFORM P645-LOOP-PERM THRU P645-FIM
061700             VARYING WS-IDX-ENT FROM 1 BY 1
061800             UNTIL WS-IDX-ENT > 3 OR WS-C-RETORNO = 1.
061900 P640-FIM.
062000*-----------------------------------------------------------------
062100 P645-LOOP-PERM.
062200     IF WS-TRANSP-PERMITIDA (WS-IDX-ENT) NOT = SPACES
062300        AND WS-TRANSP-PERMITIDA (WS-IDX-ENT) = WS-C-NOME-PRODUTO
062400         MOVE 1              TO WS-C-RETORNO
062500     END-IF.
062600 P645-FIM.
062700*-----------------------------------------------------------------
062800 P900-GRAVA-RELATORIO.
062900     MOVE WS-TOTAL-LOTES         TO WL-REL-LOTES.
063000     MOVE WS-TOTAL-COM-COTACAO   TO WL-REL-COM-COTACAO.
063100     WRITE REG-RELATORIO         FROM WS-RESUMO.
063200 P900-FIM.
063300*-----------------------------------------------------------------
063400 P990-ENCERRA.
063500     CLOSE LOTFILE RPTFILE.
063600     GOBACK.
063700*-----------------------------------------------------------------
063800 END PROGRAM LGLP0900.
