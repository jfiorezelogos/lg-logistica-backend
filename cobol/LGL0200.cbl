000100******************************************************************
000200* Author: M.A. QUEIROZ
000300* Installation: SISTEMA DE COMPRAS DE MERCADO - MODULO LOGISTICA
000400* Date-Written: 22/04/1986
000500* Date-Compiled:
000600* Security: USO INTERNO - EQUIPE DE LOGISTICA
000700* Purpose: CONSULTAS AO CATALOGO DE PRODUTOS/ASSINATURAS (LOGISTICA)
000800*-----------------------------------------------------------------
000900* Alteracoes:
001000*   22/04/1986 - M.QUEIROZ - OS-0091  - rotina original: carga da
001100*             tabela de precos de mercado e verificacao de item
001200*             fora de linha.
001300*   30/11/1989 - J.TAVARES - OS-0512  - incluida a tabela de
001400*             divisor de parcelas do carne de compra.
001500*   17/07/1998 - J.TAVARES - RQ-2260  - virada de seculo: campo
001600*             de ano do catalogo confirmado com 4 digitos
001700*             completos.
001800*   09/09/1999 - J.TAVARES - RQ-2261  - teste de regressao pos
001900*             virada de seculo concluido sem pendencias.
002000*   12/04/2011 - R.LIMA    - RQ-3140  - busca por SKU passa a
002100*             ignorar caixa (maiusculas/minusculas) por causa do
002200*             novo leitor de codigo de barras.
002300*   22/01/2025 - A.RAFFUL  - RQ-4401  - reaproveitada para o
002400*             modulo LOGISTICA: carga do catalogo e verificacao de
002500*             indisponibilidade.
002600*   28/01/2025 - A.RAFFUL  - RQ-4406  - incluida a classificacao
002700*             de id de plataforma por periodicidade/recorrencia.
002800*   05/02/2025 - A.RAFFUL  - RQ-4409  - incluida a tabela de
002900*             preco fixo por plano.
003000*   19/02/2025 - A.RAFFUL  - RQ-4417  - incluida a resolucao do
003100*             produto principal (guru id / nome / box / 1o item).
003200*   11/03/2025 - A.RAFFUL  - RQ-4432  - incluidas as buscas por
003300*             nome, por SKU e por id da loja (usadas no combo e
003400*             no mapeamento de pedidos da loja).
003500*   30/09/2025 - A.RAFFUL  - RQ-4640  - a tabela e' carregada uma
003600*             unica vez por execucao e mantida entre chamadas.
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    LGL0200.
004000 AUTHOR.        M.A. QUEIROZ.
004100 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
004200 DATE-WRITTEN.  22/04/1986.
004300 DATE-COMPILED.
004400 SECURITY.      USO INTERNO - EQUIPE DE LOGISTICA.
004500*-----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 IS SW-CATALOGO-CARREGADO ON STATUS IS SW-CAT-CARREGADO
005100                                     OFF STATUS IS SW-CAT-PENDENTE.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CATFILE ASSIGN TO "CATFILE"
005500         ORGANIZATION   IS SEQUENTIAL
005600         ACCESS         IS SEQUENTIAL
005700         FILE STATUS    IS WS-FS-CATFILE.
005800*-----------------------------------------------------------------
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  CATFILE.
006200     COPY "Catalogo.cpy".
006300*-----------------------------------------------------------------
006400 WORKING-STORAGE SECTION.
006500*-----------------------------------------------------------------
006600     COPY "TabCatalogo.cpy".
006700*-----------------------------------------------------------------
006800 77  WS-FS-CATFILE                 PIC X(02).
006900     88  WS-FS-CAT-OK              VALUE "00".
007000     88  WS-FS-CAT-EOF             VALUE "10".
007100*-----------------------------------------------------------------
007200 77  WS-CATALOGO-CARREGADO         PIC X(01) VALUE "N".
007300     88  WS-CAT-JA-CARREGADO       VALUE "S".
007400*-----------------------------------------------------------------
007500 77  WS-ACHOU-SW                   PIC X(01).
007600     88 WS-ACHOU                   VALUE "S".
007700 77  WS-NOME-COMP-2                PIC X(40).
007800 77  WS-SKU-COMP                   PIC X(10).
007900 77  WS-IDX-REC                    PIC 9(02) COMP.
008000*-----------------------------------------------------------------
008100 01  WS-NOME-COMP-1                PIC X(40).
008200 01  WS-NOME-COMP-1-R REDEFINES WS-NOME-COMP-1.
008300     05  WS-NOME-COMP-1-P1         PIC X(20).
008400     05  WS-NOME-COMP-1-P2         PIC X(20).
008500*-----------------------------------------------------------------
008600 01  WS-TABELA-RECORRENCIA.
008700     05  FILLER  PIC X(10) VALUE "ANUAL".
008800     05  FILLER  PIC X(10) VALUE "ANUAIS".
008900     05  FILLER  PIC X(10) VALUE "BIANUAL".
009000     05  FILLER  PIC X(10) VALUE "BIANUAIS".
009100     05  FILLER  PIC X(10) VALUE "TRIANUAL".
009200     05  FILLER  PIC X(10) VALUE "TRIANUAIS".
009300     05  FILLER  PIC X(10) VALUE "BIMESTRAL".
009400     05  FILLER  PIC X(10) VALUE "BIMESTRAIS".
009500     05  FILLER  PIC X(10) VALUE "MENSAL".
009600     05  FILLER  PIC X(10) VALUE "MENSAIS".
009700 01  WS-TABELA-RECORRENCIA-R REDEFINES WS-TABELA-RECORRENCIA.
009800     05  WS-TR-PAR OCCURS 5 TIMES.
009900         10  WS-TR-RECORRENCIA PIC X(10).
010000         10  WS-TR-PLANO-TIPO  PIC X(10).
010100*-----------------------------------------------------------------
010200 LINKAGE SECTION.
010300*-----------------------------------------------------------------
010400 01  LKS-PARAMETRO-CATALOGO.
010500     05 LKS-FUNCAO                 PIC 9(02).
010600        88 LKS-FN-INDISPONIVEL           VALUE 2.
010700        88 LKS-FN-CLASSIFICA-ID          VALUE 3.
010800        88 LKS-FN-DIVISOR               VALUE 4.
010900        88 LKS-FN-PRECO-FIXO            VALUE 5.
011000        88 LKS-FN-RESOLVE-PRINCIPAL      VALUE 6.
011100        88 LKS-FN-BUSCA-NOME            VALUE 7.
011200        88 LKS-FN-BUSCA-SKU             VALUE 8.
011300        88 LKS-FN-BUSCA-SHOPIFY         VALUE 9.
011400     05 LKS-NOME-PRODUTO           PIC X(40).
011500     05 LKS-SKU                    PIC X(10).
011600     05 LKS-GURU-ID                PIC X(20).
011700     05 LKS-SHOPIFY-ID             PIC X(20).
011800     05 LKS-PERIODICIDADE          PIC X(10).
011900     05 LKS-PLANO-TIPO             PIC X(10).
012000     05 LKS-BOX-OVERRIDE           PIC X(40).
012100     05 LKS-ENCONTROU              PIC X(01).
012200        88 LKS-ACHOU                VALUE "S".
012300     05 LKS-CAT-NAME               PIC X(40).
012400     05 LKS-CAT-SKU                PIC X(10).
012500     05 LKS-CAT-PERIODICITY        PIC X(10).
012600     05 LKS-CAT-RECURRENCE         PIC X(10).
012700     05 LKS-CAT-WEIGHT-KG          PIC S9(3)V999.
012800     05 LKS-CAT-FALLBACK-PRICE     PIC S9(5)V99.
012900     05 LKS-CAT-UNAVAILABLE        PIC X(01).
013000     05 LKS-CAT-COMPONENT-CNT      PIC 9(02).
013100     05 LKS-CAT-COMPONENTES.
013200        10 LKS-CAT-COMPONENT-SKU OCCURS 10 TIMES
013300                                   PIC X(10).
013400     05 LKS-CAT-COMPONENTES-R REDEFINES LKS-CAT-COMPONENTES
013500                                   PIC X(100).
013600     05 LKS-DIVISOR                PIC 9(02).
013700     05 LKS-PRECO-FIXO             PIC S9(5)V99.
013800     05 LKS-PERTENCE-PLANO         PIC X(01).
013900        88 LKS-PERTENCE             VALUE "S".
014000     05 LKS-RETORNO                PIC 9(01).
014100     05 FILLER                     PIC X(04).
014200*-----------------------------------------------------------------
014300 PROCEDURE DIVISION USING LKS-PARAMETRO-CATALOGO.
014400*-----------------------------------------------------------------
014500 MAIN-PROCEDURE.
014600
014700     IF NOT WS-CAT-JA-CARREGADO
014800         PERFORM P150-CARREGA-CATALOGO THRU P150-FIM
014900         SET WS-CAT-JA-CARREGADO TO TRUE
015000     END-IF.
015100
015200     MOVE 0                     TO LKS-RETORNO.
015300     MOVE "N"                   TO LKS-ENCONTROU.
015400
015500     EVALUATE TRUE
015600         WHEN LKS-FN-INDISPONIVEL
015700             PERFORM P600-VERIFICA-INDISPONIVEL
015800         WHEN LKS-FN-CLASSIFICA-ID
015900             PERFORM P620-CLASSIFICA-ID-PERIODICIDADE
016000         WHEN LKS-FN-DIVISOR
016100             PERFORM P640-DIVISOR-PLANO
016200         WHEN LKS-FN-PRECO-FIXO
016300             PERFORM P660-PRECO-FIXO-PLANO
016400         WHEN LKS-FN-RESOLVE-PRINCIPAL
016500             PERFORM P680-RESOLVE-PRODUTO-PRINCIPAL
016600         WHEN LKS-FN-BUSCA-NOME
016700             PERFORM P690-BUSCA-POR-NOME
016800         WHEN LKS-FN-BUSCA-SKU
016900             PERFORM P692-BUSCA-POR-SKU
017000         WHEN LKS-FN-BUSCA-SHOPIFY
017100             PERFORM P694-BUSCA-POR-SHOPIFY
017200         WHEN OTHER
017300             MOVE 9              TO LKS-RETORNO
017400     END-EVALUATE.
017500
017600     GOBACK.
017700*-----------------------------------------------------------------
017800 P150-CARREGA-CATALOGO.
017900
018000     MOVE 0                      TO WS-CAT-QTDE.
018100     SET WS-CAT-IDX              TO 1.
018200
018300     OPEN INPUT CATFILE.
018400
018500     IF WS-FS-CAT-OK
018600         PERFORM P160-LE-CATALOGO THRU P160-FIM
018700             UNTIL WS-FS-CAT-EOF
018800         CLOSE CATFILE
018900     END-IF.
019000 P150-FIM.
019100*-----------------------------------------------------------------
019200 P160-LE-CATALOGO.
019300     READ CATFILE INTO REG-CATALOGO
019400         AT END
019500             SET WS-FS-CAT-EOF TO TRUE
019600         NOT AT END
019700             ADD 1        TO WS-CAT-QTDE
019800             SET WS-CAT-IDX TO WS-CAT-QTDE
019900             MOVE CAT-NAME         TO WS-CAT-NAME (WS-CAT-IDX)
020000             MOVE CAT-SKU          TO WS-CAT-SKU (WS-CAT-IDX)
020100             MOVE CAT-TYPE         TO WS-CAT-TYPE (WS-CAT-IDX)
020200             MOVE CAT-PERIODICITY  TO WS-CAT-PERIODICITY (WS-CAT-IDX)
020300             MOVE CAT-RECURRENCE   TO WS-CAT-RECURRENCE (WS-CAT-IDX)
020400             MOVE CAT-WEIGHT-KG    TO WS-CAT-WEIGHT-KG (WS-CAT-IDX)
020500             MOVE CAT-FALLBACK-PRICE
020600                                   TO WS-CAT-FALLBACK-PRICE (WS-CAT-IDX)
020700             MOVE CAT-UNAVAILABLE  TO WS-CAT-UNAVAILABLE (WS-CAT-IDX)
020800             MOVE CAT-GURU-ID      TO WS-CAT-GURU-ID (WS-CAT-IDX)
020900             MOVE CAT-SHOPIFY-ID   TO WS-CAT-SHOPIFY-ID (WS-CAT-IDX)
021000             MOVE CAT-COMPONENT-CNT
021100                                   TO WS-CAT-COMPONENT-CNT (WS-CAT-IDX)
021200             MOVE CAT-COMPONENTES  TO WS-CAT-COMPONENT-SKU (WS-CAT-IDX 1)
021300     END-READ.
021400 P160-FIM.
021500*-----------------------------------------------------------------
021600 P600-VERIFICA-INDISPONIVEL.
021700*    Produto UNAVAILABLE se encontrado (por nome exato, depois
021800*    por nome maiusculo/sem acento, depois por SKU maiusculo) e
021900*    a flag estiver ligada; produto desconhecido = disponivel.
022000     MOVE "N"                    TO LKS-ENCONTROU.
022100     MOVE "N"                    TO LKS-CAT-UNAVAILABLE.
022200
022300     MOVE LKS-NOME-PRODUTO       TO WS-NOME-COMP-1.
022400     MOVE WS-NOME-COMP-1         TO WS-NOME-COMP-2.
022500     INSPECT WS-NOME-COMP-2 CONVERTING
022600         "abcdefghijklmnopqrstuvwxyz" TO
022700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022800     INSPECT WS-NOME-COMP-2 CONVERTING
022900         "áàâãäéèêëíìîïóòôõöúùûüçñÁÀÂÃÄÉÈÊËÍÌÎÏÓÒÔÕÖÚÙÛÜÇÑ" TO
023000         "AAAAAEEEEIIIIOOOOOUUUUCNAAAAAEEEEIIIIOOOOOUUUUCN".
023100
023200     PERFORM P602-LOOP-NOME THRU P602-FIM
023300             VARYING WS-CAT-IDX FROM 1 BY 1
023400             UNTIL WS-CAT-IDX > WS-CAT-QTDE
023500                OR WS-ACHOU.
023600
023700     IF NOT WS-ACHOU
023800         PERFORM P604-LOOP-MAIUSC THRU P604-FIM
023900                 VARYING WS-CAT-IDX FROM 1 BY 1
024000                 UNTIL WS-CAT-IDX > WS-CAT-QTDE
024100                    OR WS-ACHOU
024200     END-IF.
024300
024400     IF NOT WS-ACHOU AND LKS-SKU NOT = SPACES
024500         MOVE LKS-SKU            TO WS-SKU-COMP
024600         INSPECT WS-SKU-COMP CONVERTING
024700             "abcdefghijklmnopqrstuvwxyz" TO
024800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
024900         PERFORM P606-LOOP-SKU THRU P606-FIM
025000                 VARYING WS-CAT-IDX FROM 1 BY 1
025100                 UNTIL WS-CAT-IDX > WS-CAT-QTDE
025200                    OR WS-ACHOU
025300     END-IF.
025400 P600-FIM.
025500*-----------------------------------------------------------------
025600 P602-LOOP-NOME.
025700     IF WS-CAT-NAME (WS-CAT-IDX) = WS-NOME-COMP-1
025800         SET WS-ACHOU        TO TRUE
025900         MOVE "S"            TO LKS-ENCONTROU
026000         MOVE WS-CAT-UNAVAILABLE (WS-CAT-IDX)
026100                             TO LKS-CAT-UNAVAILABLE
026200     END-IF.
026300 P602-FIM.
026400*-----------------------------------------------------------------
026500 P604-LOOP-MAIUSC.
026600     MOVE WS-CAT-NAME (WS-CAT-IDX) TO WS-NOME-COMP-1.
026700     INSPECT WS-NOME-COMP-1 CONVERTING
026800         "abcdefghijklmnopqrstuvwxyz" TO
026900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027000     INSPECT WS-NOME-COMP-1 CONVERTING
027100         "áàâãäéèêëíìîïóòôõöúùûüçñÁÀÂÃÄÉÈÊËÍÌÎÏÓÒÔÕÖÚÙÛÜÇÑ" TO
027200         "AAAAAEEEEIIIIOOOOOUUUUCNAAAAAEEEEIIIIOOOOOUUUUCN".
027300     IF WS-NOME-COMP-1 = WS-NOME-COMP-2
027400         SET WS-ACHOU    TO TRUE
027500         MOVE "S"        TO LKS-ENCONTROU
027600         MOVE WS-CAT-UNAVAILABLE (WS-CAT-IDX)
027700                         TO LKS-CAT-UNAVAILABLE
027800     END-IF.
027900 P604-FIM.
028000*-----------------------------------------------------------------
028100 P606-LOOP-SKU.
028200     IF WS-CAT-SKU (WS-CAT-IDX) = WS-SKU-COMP
028300         SET WS-ACHOU    TO TRUE
028400         MOVE "S"        TO LKS-ENCONTROU
028500         MOVE WS-CAT-UNAVAILABLE (WS-CAT-IDX)
028600                         TO LKS-CAT-UNAVAILABLE
028700     END-IF.
028800 P606-FIM.
028900*-----------------------------------------------------------------
029000 P620-CLASSIFICA-ID-PERIODICIDADE.
029100*    Dado um id de plataforma (LKS-GURU-ID) e a periodicidade
029200*    selecionada, informa se ele pertence ao conjunto de planos
029300*    daquela periodicidade e qual o plano-tipo (bucket) dele.
029400     MOVE "N"                    TO LKS-PERTENCE-PLANO.
029500     MOVE SPACES                 TO LKS-PLANO-TIPO.
029600
029700     PERFORM P622-LOOP THRU P622-FIM
029800             VARYING WS-CAT-IDX FROM 1 BY 1
029900             UNTIL WS-CAT-IDX > WS-CAT-QTDE
030000                OR LKS-PERTENCE.
030100 P620-FIM.
030200*-----------------------------------------------------------------
030300 P622-LOOP.
030400     IF WS-CAT-TYPE (WS-CAT-IDX) = "ASSINATURA"
030500        AND WS-CAT-PERIODICITY (WS-CAT-IDX) = LKS-PERIODICIDADE
030600        AND WS-CAT-GURU-ID (WS-CAT-IDX) = LKS-GURU-ID
030700         MOVE "S"            TO LKS-PERTENCE-PLANO
030800         PERFORM P625-MAPEIA-RECORRENCIA THRU P625-FIM
030900     END-IF.
031000 P622-FIM.
031100*-----------------------------------------------------------------
031200 P625-MAPEIA-RECORRENCIA.
031300*    Traduz a recorrencia do item de catalogo (singular ou
031400*    plural) para o plano-tipo padrao usado nas tabelas de
031500*    divisor e preco fixo (sempre no plural).
031600     MOVE SPACES                 TO LKS-PLANO-TIPO.
031700     PERFORM P627-LOOP THRU P627-FIM
031800             VARYING WS-IDX-REC FROM 1 BY 1
031900             UNTIL WS-IDX-REC > 5
032000                OR LKS-PLANO-TIPO NOT = SPACES.
032100 P625-FIM.
032200*-----------------------------------------------------------------
032300 P627-LOOP.
032400     IF WS-TR-RECORRENCIA (WS-IDX-REC)
032500                         = WS-CAT-RECURRENCE (WS-CAT-IDX)
032600         MOVE WS-TR-PLANO-TIPO (WS-IDX-REC)
032700                         TO LKS-PLANO-TIPO
032800     END-IF.
032900 P627-FIM.
033000*-----------------------------------------------------------------
033100 P640-DIVISOR-PLANO.
033200*    TRIANUAIS 36/18, BIANUAIS 24/12, ANUAIS 12/6,
033300*    BIMESTRAIS 2/1, MENSAIS 1, outros = 1.
033400     MOVE 1                      TO LKS-DIVISOR.
033500
033600     EVALUATE LKS-PLANO-TIPO
033700         WHEN "TRIANUAIS"
033800             IF LKS-PERIODICIDADE = "MENSAL"
033900                 MOVE 36         TO LKS-DIVISOR
034000             ELSE
034100                 MOVE 18         TO LKS-DIVISOR
034200             END-IF
034300         WHEN "BIANUAIS"
034400             IF LKS-PERIODICIDADE = "MENSAL"
034500                 MOVE 24         TO LKS-DIVISOR
034600             ELSE
034700                 MOVE 12         TO LKS-DIVISOR
034800             END-IF
034900         WHEN "ANUAIS"
035000             IF LKS-PERIODICIDADE = "MENSAL"
035100                 MOVE 12         TO LKS-DIVISOR
035200             ELSE
035300                 MOVE 06         TO LKS-DIVISOR
035400             END-IF
035500         WHEN "BIMESTRAIS"
035600             IF LKS-PERIODICIDADE = "MENSAL"
035700                 MOVE 02         TO LKS-DIVISOR
035800             ELSE
035900                 MOVE 01         TO LKS-DIVISOR
036000             END-IF
036100         WHEN "MENSAIS"
036200             MOVE 01             TO LKS-DIVISOR
036300         WHEN OTHER
036400             MOVE 01             TO LKS-DIVISOR
036500     END-EVALUATE.
036600 P640-FIM.
036700*-----------------------------------------------------------------
036800 P660-PRECO-FIXO-PLANO.
036900*    ANUAIS 960,00/480,00; BIANUAIS 1920,00/960,00;
037000*    TRIANUAIS 2880,00/1440,00; demais nao tem preco fixo (zero).
037100     MOVE ZEROS                  TO LKS-PRECO-FIXO.
037200
037300     EVALUATE LKS-PLANO-TIPO
037400         WHEN "ANUAIS"
037500             IF LKS-PERIODICIDADE = "MENSAL"
037600                 MOVE 960.00     TO LKS-PRECO-FIXO
037700             ELSE
037800                 MOVE 480.00     TO LKS-PRECO-FIXO
037900             END-IF
038000         WHEN "BIANUAIS"
038100             IF LKS-PERIODICIDADE = "MENSAL"
038200                 MOVE 1920.00    TO LKS-PRECO-FIXO
038300             ELSE
038400                 MOVE 960.00     TO LKS-PRECO-FIXO
038500             END-IF
038600         WHEN "TRIANUAIS"
038700             IF LKS-PERIODICIDADE = "MENSAL"
038800                 MOVE 2880.00    TO LKS-PRECO-FIXO
038900             ELSE
039000                 MOVE 1440.00    TO LKS-PRECO-FIXO
039100             END-IF
039200     END-EVALUATE.
039300 P660-FIM.
039400*-----------------------------------------------------------------
039500 P680-RESOLVE-PRODUTO-PRINCIPAL.
039600*    Ordem de resolucao: guru-id da transacao; senao nome da
039700*    plataforma presente no catalogo; senao o box do run; senao
039800*    a primeira entrada do catalogo.
039900     MOVE "N"                    TO LKS-ENCONTROU.
040000
040100     PERFORM P682-LOOP-GURU THRU P682-FIM
040200             VARYING WS-CAT-IDX FROM 1 BY 1
040300             UNTIL WS-CAT-IDX > WS-CAT-QTDE
040400                OR LKS-ACHOU.
040500
040600     IF NOT LKS-ACHOU
040700         PERFORM P683-LOOP-NOME THRU P683-FIM
040800                 VARYING WS-CAT-IDX FROM 1 BY 1
040900                 UNTIL WS-CAT-IDX > WS-CAT-QTDE
041000                    OR LKS-ACHOU
041100     END-IF.
041200
041300     IF NOT LKS-ACHOU AND LKS-BOX-OVERRIDE NOT = SPACES
041400         PERFORM P684-LOOP-BOX THRU P684-FIM
041500                 VARYING WS-CAT-IDX FROM 1 BY 1
041600                 UNTIL WS-CAT-IDX > WS-CAT-QTDE
041700                    OR LKS-ACHOU
041800     END-IF.
041900
042000     IF NOT LKS-ACHOU AND WS-CAT-QTDE > 0
042100         SET WS-CAT-IDX          TO 1
042200         PERFORM P685-COPIA-ENTRADA THRU P685-FIM
042300         MOVE "S"                TO LKS-ENCONTROU
042400     END-IF.
042500 P680-FIM.
042600*-----------------------------------------------------------------
042700 P682-LOOP-GURU.
042800     IF WS-CAT-GURU-ID (WS-CAT-IDX) = LKS-GURU-ID
042900        AND LKS-GURU-ID NOT = SPACES
043000         PERFORM P685-COPIA-ENTRADA THRU P685-FIM
043100         MOVE "S"            TO LKS-ENCONTROU
043200     END-IF.
043300 P682-FIM.
043400*-----------------------------------------------------------------
043500 P683-LOOP-NOME.
043600     IF WS-CAT-NAME (WS-CAT-IDX) = LKS-NOME-PRODUTO
043700        AND LKS-NOME-PRODUTO NOT = SPACES
043800         PERFORM P685-COPIA-ENTRADA THRU P685-FIM
043900         MOVE "S"        TO LKS-ENCONTROU
044000     END-IF.
044100 P683-FIM.
044200*-----------------------------------------------------------------
044300 P684-LOOP-BOX.
044400     IF WS-CAT-NAME (WS-CAT-IDX) = LKS-BOX-OVERRIDE
044500         PERFORM P685-COPIA-ENTRADA THRU P685-FIM
044600         MOVE "S"        TO LKS-ENCONTROU
044700     END-IF.
044800 P684-FIM.
044900*-----------------------------------------------------------------
045000 P685-COPIA-ENTRADA.
045100     MOVE WS-CAT-NAME (WS-CAT-IDX)        TO LKS-CAT-NAME.
045200     MOVE WS-CAT-SKU (WS-CAT-IDX)         TO LKS-CAT-SKU.
045300     MOVE WS-CAT-PERIODICITY (WS-CAT-IDX) TO LKS-CAT-PERIODICITY.
045400     MOVE WS-CAT-RECURRENCE (WS-CAT-IDX)  TO LKS-CAT-RECURRENCE.
045500     MOVE WS-CAT-WEIGHT-KG (WS-CAT-IDX)   TO LKS-CAT-WEIGHT-KG.
045600     MOVE WS-CAT-FALLBACK-PRICE (WS-CAT-IDX)
045700                                          TO LKS-CAT-FALLBACK-PRICE.
045800     MOVE WS-CAT-UNAVAILABLE (WS-CAT-IDX) TO LKS-CAT-UNAVAILABLE.
045900     MOVE WS-CAT-COMPONENT-CNT (WS-CAT-IDX)
046000                                          TO LKS-CAT-COMPONENT-CNT.
046100     MOVE WS-CAT-COMPONENT-SKU (WS-CAT-IDX 1)
046200                                          TO LKS-CAT-COMPONENTES.
046300 P685-FIM.
046400*-----------------------------------------------------------------
046500 P690-BUSCA-POR-NOME.
046600     MOVE "N"                    TO LKS-ENCONTROU.
046700     PERFORM P691-LOOP THRU P691-FIM
046800             VARYING WS-CAT-IDX FROM 1 BY 1
046900             UNTIL WS-CAT-IDX > WS-CAT-QTDE
047000                OR LKS-ACHOU.
047100 P690-FIM.
047200*-----------------------------------------------------------------
047300 P691-LOOP.
047400     IF WS-CAT-NAME (WS-CAT-IDX) = LKS-NOME-PRODUTO
047500         PERFORM P685-COPIA-ENTRADA THRU P685-FIM
047600         MOVE "S"            TO LKS-ENCONTROU
047700     END-IF.
047800 P691-FIM.
047900*-----------------------------------------------------------------
048000 P692-BUSCA-POR-SKU.
048100     MOVE "N"                    TO LKS-ENCONTROU.
048200     MOVE LKS-SKU                TO WS-SKU-COMP.
048300     INSPECT WS-SKU-COMP CONVERTING
048400         "abcdefghijklmnopqrstuvwxyz" TO
048500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048600
048700     PERFORM P693-LOOP THRU P693-FIM
048800             VARYING WS-CAT-IDX FROM 1 BY 1
048900             UNTIL WS-CAT-IDX > WS-CAT-QTDE
049000                OR LKS-ACHOU.
049100 P692-FIM.
049200*-----------------------------------------------------------------
049300 P693-LOOP.
049400     IF WS-CAT-SKU (WS-CAT-IDX) = WS-SKU-COMP
049500         PERFORM P685-COPIA-ENTRADA THRU P685-FIM
049600         MOVE "S"            TO LKS-ENCONTROU
049700     END-IF.
049800 P693-FIM.
049900*-----------------------------------------------------------------
050000 P694-BUSCA-POR-SHOPIFY.
050100     MOVE "N"                    TO LKS-ENCONTROU.
050200     PERFORM P695-LOOP THRU P695-FIM
050300             VARYING WS-CAT-IDX FROM 1 BY 1
050400             UNTIL WS-CAT-IDX > WS-CAT-QTDE
050500                OR LKS-ACHOU.
050600 P694-FIM.
050700*-----------------------------------------------------------------
050800 P695-LOOP.
050900     IF WS-CAT-SHOPIFY-ID (WS-CAT-IDX) = LKS-SHOPIFY-ID
051000        AND LKS-SHOPIFY-ID NOT = SPACES
051100         PERFORM P685-COPIA-ENTRADA THRU P685-FIM
051200         MOVE "S"            TO LKS-ENCONTROU
051300     END-IF.
051400 P695-FIM.
051500*-----------------------------------------------------------------
051600 END PROGRAM LGL0200.
