000100******************************************************************
000200* Author: M.A. QUEIROZ
000300* Installation: SISTEMA DE COMPRAS DE MERCADO - MODULO LOGISTICA
000400* Date-Written: 10/06/1987
000500* Date-Compiled:
000600* Security: USO INTERNO - EQUIPE DE LOGISTICA
000700* Purpose: MOTOR DE REGRAS DE OFERTA (TROCA DE BOX / BRINDES) -
000800*          MODULO LOGISTICA
000900*-----------------------------------------------------------------
001000* Alteracoes:
001100*   10/06/1987 - M.QUEIROZ - OS-0158  - rotina original: carga
001200*             das regras de desconto por quantidade e validacao
001300*             de janela de vigencia da promocao.
001400*   14/12/1990 - J.TAVARES - OS-0587  - incluidos os mapas de
001500*             brinde por faixa de valor do pedido.
001600*   23/07/1998 - J.TAVARES - RQ-2261  - virada de seculo: datas
001700*             de vigencia de oferta conferidas com ano de 4
001800*             digitos antes da carga.
001900*   09/09/1999 - J.TAVARES - RQ-2262  - teste de regressao pos
002000*             virada de seculo concluido sem pendencias.
002100*   19/05/2013 - S.COSTA   - RQ-3201  - regras passam a ser lidas
002200*             de arquivo em vez de tabela fixa no programa.
002300*   03/02/2025 - A.RAFFUL  - RQ-4410  - reaproveitada para o
002400*             modulo LOGISTICA: carga das regras e validacao de
002500*             janela do periodo.
002600*   10/02/2025 - A.RAFFUL  - RQ-4413  - incluida a aplicacao das
002700*             regras de cupom (troca de box com pontuacao de
002800*             especificidade e acumulo de brindes com
002900*             deduplicacao).
003000*   14/02/2025 - A.RAFFUL  - RQ-4415  - incluidos os mapas de
003100*             oferta embutida e de cupom customizado
003200*             (CDF/BI-MENS).
003300*   30/09/2025 - A.RAFFUL  - RQ-4640  - a tabela de regras e'
003400*             carregada uma unica vez por execucao e mantida
003500*             entre as chamadas.
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    LGL0300.
003900 AUTHOR.        M.A. QUEIROZ.
004000 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
004100 DATE-WRITTEN.  10/06/1987.
004200 DATE-COMPILED.
004300 SECURITY.      USO INTERNO - EQUIPE DE LOGISTICA.
004400*-----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 IS SW-REGRAS-CARREGADAS ON STATUS IS SW-RGR-CARREGADO
005000                                    OFF STATUS IS SW-RGR-PENDENTE.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT RULEFILE ASSIGN TO "RULEFILE"
005400         ORGANIZATION   IS SEQUENTIAL
005500         ACCESS         IS SEQUENTIAL
005600         FILE STATUS    IS WS-FS-RULEFILE.
005700*-----------------------------------------------------------------
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  RULEFILE.
006100     COPY "Regra.cpy".
006200*-----------------------------------------------------------------
006300 WORKING-STORAGE SECTION.
006400*-----------------------------------------------------------------
006500     COPY "TabRegra.cpy".
006600*-----------------------------------------------------------------
006700 77  WS-FS-RULEFILE                PIC X(02).
006800     88  WS-FS-RGR-OK              VALUE "00".
006900     88  WS-FS-RGR-EOF             VALUE "10".
007000*-----------------------------------------------------------------
007100 77  WS-REGRAS-CARREGADAS          PIC X(01) VALUE "N".
007200     88  WS-RGR-JA-CARREGADAS      VALUE "S".
007300*-----------------------------------------------------------------
007400 01  WS-TABELA-TOKENS-GENERICOS.
007500     05  FILLER PIC X(10) VALUE "ANUAL".
007600     05  FILLER PIC X(10) VALUE "2 ANOS".
007700     05  FILLER PIC X(10) VALUE "3 ANOS".
007800     05  FILLER PIC X(10) VALUE "MENSAL".
007900     05  FILLER PIC X(10) VALUE "BIMESTRAL".
008000 01  WS-TABELA-TOKENS-R REDEFINES WS-TABELA-TOKENS-GENERICOS.
008100     05  WS-TOKEN-GENERICO OCCURS 5 TIMES PIC X(10).
008200*-----------------------------------------------------------------
008300 01  WS-CUPOM-UP                   PIC X(20).
008400 01  WS-CUPOM-UP-R REDEFINES WS-CUPOM-UP.
008500     05  WS-CUPOM-UP-P1            PIC X(10).
008600     05  WS-CUPOM-UP-P2            PIC X(10).
008700*-----------------------------------------------------------------
008800 77  WS-CUPOM-LOW                  PIC X(20).
008900 77  WS-NOME-COMP                  PIC X(20).
009000 77  WS-LABEL-COMP                 PIC X(40).
009100 77  WS-GIFT-UP                    PIC X(40).
009200 77  WS-BASE-UP                    PIC X(40).
009300 77  WS-OVERRIDE-UP                PIC X(40).
009400 77  WS-JA-ADD-UP                  PIC X(40).
009500 77  WS-MELHOR-SCORE               PIC S9(02) COMP.
009600 77  WS-SCORE-REGRA                PIC S9(02) COMP.
009700 77  WS-CANDIDATO                  PIC S9(02) COMP.
009800 77  WS-REGRA-APLICA               PIC X(01).
009900     88  WS-APLICA                 VALUE "S".
010000 77  WS-IDX-LABEL                  PIC 9(02) COMP.
010100 77  WS-IDX-GIFT                   PIC 9(02) COMP.
010200 77  WS-IDX-TOKEN                  PIC 9(02) COMP.
010300 77  WS-IDX-DUP                    PIC 9(02) COMP.
010400 77  WS-DUPLICADO                  PIC X(01).
010500     88  WS-EH-DUPLICADO           VALUE "S".
010600 77  WS-QTD-BRUTO                  PIC 9(02) COMP.
010700 77  WS-TODAS-LABELS-VAZIAS        PIC X(01).
010800     88  WS-LABELS-VAZIAS          VALUE "S".
010900*-----------------------------------------------------------------
011000 01  WS-BRINDE-BRUTO-TAB.
011100     05  WS-BRINDE-BRUTO OCCURS 30 TIMES PIC X(40).
011200*-----------------------------------------------------------------
011300 77  WS-STR-BUSCA                  PIC X(40).
011400 77  WS-STR-TOKEN                  PIC X(10).
011500 77  WS-STR-TAM-TOKEN              PIC 9(02) COMP.
011600 77  WS-STR-LIMITE                 PIC S9(03) COMP.
011700 77  WS-STR-POS                    PIC 9(03) COMP.
011800 77  WS-STR-ACHADA                 PIC X(01).
011900     88  WS-STR-FOI-ACHADA         VALUE "S".
012000*-----------------------------------------------------------------
012100 LINKAGE SECTION.
012200*-----------------------------------------------------------------
012300 01  LKS-PARAMETRO-REGRA.
012400     05 LKS-FUNCAO                 PIC 9(02).
012500        88 LKS-FN-JANELA-VALIDA          VALUE 1.
012600        88 LKS-FN-APLICA-CUPOM           VALUE 2.
012700        88 LKS-FN-BUSCA-OFERTA           VALUE 3.
012800        88 LKS-FN-BUSCA-CUPOM-CUSTOM     VALUE 4.
012900     05 LKS-MODO                   PIC X(10).
013000     05 LKS-DATA-PEDIDO            PIC 9(08).
013100     05 LKS-PERIODO-INICIO         PIC 9(08).
013200     05 LKS-PERIODO-FIM            PIC 9(08).
013300     05 LKS-JANELA-VALIDA          PIC X(01).
013400        88 LKS-JANELA-OK            VALUE "S".
013500     05 LKS-CUPOM                  PIC X(20).
013600     05 LKS-LABEL-CANONICO         PIC X(40).
013700     05 LKS-BOX-ATUAL              PIC X(40).
013800     05 LKS-PRODUTO-BASE           PIC X(40).
013900     05 LKS-OFFER-ID               PIC X(20).
014000     05 LKS-PLANO-TIPO             PIC X(10).
014100     05 LKS-BOX-OVERRIDE           PIC X(40).
014200     05 LKS-QTD-BRINDES            PIC 9(02).
014300     05 LKS-BRINDES.
014400        10 LKS-BRINDE OCCURS 5 TIMES PIC X(40).
014500     05 LKS-BRINDES-R REDEFINES LKS-BRINDES PIC X(200).
014600     05 LKS-GIFT-NAME              PIC X(40).
014700     05 LKS-ACHOU                  PIC X(01).
014800        88 LKS-FOI-ACHADO           VALUE "S".
014900     05 LKS-RETORNO                PIC 9(01).
015000     05 FILLER                     PIC X(04).
015100*-----------------------------------------------------------------
015200 PROCEDURE DIVISION USING LKS-PARAMETRO-REGRA.
015300*-----------------------------------------------------------------
015400 MAIN-PROCEDURE.
015500
015600     IF NOT WS-RGR-JA-CARREGADAS
015700         PERFORM P150-CARREGA-REGRAS THRU P150-FIM
015800         SET WS-RGR-JA-CARREGADAS TO TRUE
015900     END-IF.
016000
016100     MOVE 0                     TO LKS-RETORNO.
016200     MOVE "N"                   TO LKS-ACHOU.
016300
016400     EVALUATE TRUE
016500         WHEN LKS-FN-JANELA-VALIDA
016600             PERFORM P600-JANELA-VALIDA
016700         WHEN LKS-FN-APLICA-CUPOM
016800             PERFORM P620-APLICA-REGRAS-CUPOM
016900         WHEN LKS-FN-BUSCA-OFERTA
017000             PERFORM P660-BUSCA-OFERTA-EMBUTIDA
017100         WHEN LKS-FN-BUSCA-CUPOM-CUSTOM
017200             PERFORM P670-BUSCA-CUPOM-CUSTOM
017300         WHEN OTHER
017400             MOVE 9              TO LKS-RETORNO
017500     END-EVALUATE.
017600
017700     GOBACK.
017800*-----------------------------------------------------------------
017900 P150-CARREGA-REGRAS.
018000
018100     MOVE 0                      TO WS-RGR-QTDE WS-OFE-QTDE
018200                                    WS-CDF-QTDE WS-BIM-QTDE.
018300
018400     OPEN INPUT RULEFILE.
018500
018600     IF WS-FS-RGR-OK
018700         PERFORM P155-LE-REGRA THRU P155-FIM
018800             UNTIL WS-FS-RGR-EOF
018900         CLOSE RULEFILE
019000     END-IF.
019100 P150-FIM.
019200*-----------------------------------------------------------------
019300 P155-LE-REGRA.
019400     READ RULEFILE INTO REG-REGRA
019500         AT END
019600             SET WS-FS-RGR-EOF TO TRUE
019700         NOT AT END
019800             PERFORM P160-ARMAZENA-REGRA THRU P160-FIM
019900     END-READ.
020000 P155-FIM.
020100*-----------------------------------------------------------------
020200 P160-ARMAZENA-REGRA.
020300
020400     IF WS-RGR-QTDE < 300
020500         ADD 1                   TO WS-RGR-QTDE
020600         SET WS-RGR-IDX          TO WS-RGR-QTDE
020700         MOVE RL-APPLIES-TO      TO WS-RGR-APPLIES-TO (WS-RGR-IDX)
020800         MOVE RL-COUPON-NAME     TO WS-RGR-COUPON-NAME (WS-RGR-IDX)
020900         MOVE RL-OFFER-ID        TO WS-RGR-OFFER-ID (WS-RGR-IDX)
021000         MOVE RL-PLAN-LABELS     TO WS-RGR-PLAN-LABEL (WS-RGR-IDX 1)
021100         MOVE RL-ACTION-TYPE     TO WS-RGR-ACTION-TYPE (WS-RGR-IDX)
021200         MOVE RL-ACTION-BOX      TO WS-RGR-ACTION-BOX (WS-RGR-IDX)
021300         MOVE RL-GIFT-NAMES      TO WS-RGR-GIFT-NAME (WS-RGR-IDX 1)
021400     END-IF.
021500
021600     IF RL-APLICA-OFERTA AND RL-ACAO-ADD-BRINDES
021700         PERFORM P170-INCLUI-OFERTA-EMBUTIDA THRU P170-FIM
021800     END-IF.
021900
022000     IF RL-APLICA-CUPOM AND RL-ACAO-ALTERAR-BOX
022100         PERFORM P180-INCLUI-CUPOM-CUSTOM THRU P180-FIM
022200     END-IF.
022300 P160-FIM.
022400*-----------------------------------------------------------------
022500 P170-INCLUI-OFERTA-EMBUTIDA.
022600*    Offer-id -> primeiro brinde; primeira ocorrencia prevalece.
022700     MOVE "N"                    TO WS-DUPLICADO.
022800     PERFORM P172-LOOP-DUP THRU P172-FIM
022900             VARYING WS-OFE-IDX FROM 1 BY 1
023000             UNTIL WS-OFE-IDX > WS-OFE-QTDE
023100                OR WS-EH-DUPLICADO.
023200
023300     IF NOT WS-EH-DUPLICADO AND WS-OFE-QTDE < 300
023400         ADD 1                   TO WS-OFE-QTDE
023500         SET WS-OFE-IDX          TO WS-OFE-QTDE
023600         MOVE RL-OFFER-ID        TO WS-OFE-OFFER-ID (WS-OFE-IDX)
023700         MOVE RL-GIFT-NAME (1)   TO WS-OFE-GIFT-NAME (WS-OFE-IDX)
023800     END-IF.
023900 P170-FIM.
024000*-----------------------------------------------------------------
024100 P172-LOOP-DUP.
024200     IF WS-OFE-OFFER-ID (WS-OFE-IDX) = RL-OFFER-ID
024300         SET WS-DUPLICADO    TO TRUE
024400     END-IF.
024500 P172-FIM.
024600*-----------------------------------------------------------------
024700 P180-INCLUI-CUPOM-CUSTOM.
024800*    Labels contendo ANUAL/2 ANOS/3 ANOS alimentam o mapa CDF;
024900*    labels contendo BIMESTRAL/MENSAL alimentam o mapa BI-MENS.
025000     MOVE RL-COUPON-NAME         TO WS-CUPOM-LOW.
025100     INSPECT WS-CUPOM-LOW CONVERTING
025200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
025300         "abcdefghijklmnopqrstuvwxyz".
025400
025500     PERFORM P185-LOOP-LABEL THRU P185-FIM
025600             VARYING WS-IDX-LABEL FROM 1 BY 1
025700             UNTIL WS-IDX-LABEL > 5.
025800 P180-FIM.
025900*-----------------------------------------------------------------
026000 P185-LOOP-LABEL.
026100     IF RL-PLAN-LABEL (WS-IDX-LABEL) NOT = SPACES
026200         MOVE RL-PLAN-LABEL (WS-IDX-LABEL) TO WS-STR-BUSCA
026300         PERFORM P186-LOOP-CDF THRU P186-FIM
026400                 VARYING WS-IDX-TOKEN FROM 1 BY 1
026500                 UNTIL WS-IDX-TOKEN > 3
026600         PERFORM P188-LOOP-BIMENS THRU P188-FIM
026700                 VARYING WS-IDX-TOKEN FROM 4 BY 1
026800                 UNTIL WS-IDX-TOKEN > 5
026900     END-IF.
027000 P185-FIM.
027100*-----------------------------------------------------------------
027200 P186-LOOP-CDF.
027300     MOVE WS-TOKEN-GENERICO (WS-IDX-TOKEN)
027400                         TO WS-STR-TOKEN.
027500     PERFORM P900-CALCULA-TAM-TOKEN THRU P900-FIM.
027600     PERFORM P910-VERIFICA-CONTEM THRU P910-FIM.
027700     IF WS-STR-FOI-ACHADA
027800         PERFORM P182-GRAVA-CDF THRU P182-FIM
027900     END-IF.
028000 P186-FIM.
028100*-----------------------------------------------------------------
028200 P188-LOOP-BIMENS.
028300     MOVE WS-TOKEN-GENERICO (WS-IDX-TOKEN)
028400                         TO WS-STR-TOKEN.
028500     PERFORM P900-CALCULA-TAM-TOKEN THRU P900-FIM.
028600     PERFORM P910-VERIFICA-CONTEM THRU P910-FIM.
028700     IF WS-STR-FOI-ACHADA
028800         PERFORM P184-GRAVA-BIMENS THRU P184-FIM
028900     END-IF.
029000 P188-FIM.
029100*-----------------------------------------------------------------
029200 P182-GRAVA-CDF.
029300     IF WS-CDF-QTDE < 200
029400         ADD 1                   TO WS-CDF-QTDE
029500         SET WS-CDF-IDX          TO WS-CDF-QTDE
029600         MOVE WS-CUPOM-LOW       TO WS-CDF-CUPOM (WS-CDF-IDX)
029700         MOVE RL-ACTION-BOX      TO WS-CDF-BOX (WS-CDF-IDX)
029800     END-IF.
029900 P182-FIM.
030000*-----------------------------------------------------------------
030100 P184-GRAVA-BIMENS.
030200     IF WS-BIM-QTDE < 200
030300         ADD 1                   TO WS-BIM-QTDE
030400         SET WS-BIM-IDX          TO WS-BIM-QTDE
030500         MOVE WS-CUPOM-LOW       TO WS-BIM-CUPOM (WS-BIM-IDX)
030600         MOVE RL-ACTION-BOX      TO WS-BIM-BOX (WS-BIM-IDX)
030700     END-IF.
030800 P184-FIM.
030900*-----------------------------------------------------------------
031000 P600-JANELA-VALIDA.
031100*    So' vale se o modo nao for PRODUTOS e a data do pedido cair
031200*    dentro do periodo selecionado; contexto ausente = nao vale.
031300     MOVE "N"                    TO LKS-JANELA-VALIDA.
031400
031500     IF LKS-MODO NOT = "PRODUTOS"
031600        AND LKS-PERIODO-INICIO NOT = 0
031700        AND LKS-PERIODO-FIM NOT = 0
031800        AND LKS-DATA-PEDIDO >= LKS-PERIODO-INICIO
031900        AND LKS-DATA-PEDIDO <= LKS-PERIODO-FIM
032000         MOVE "S"                TO LKS-JANELA-VALIDA
032100     END-IF.
032200 P600-FIM.
032300*-----------------------------------------------------------------
032400 P620-APLICA-REGRAS-CUPOM.
032500
032600     MOVE SPACES                 TO LKS-BOX-OVERRIDE.
032700     MOVE 0                      TO LKS-QTD-BRINDES WS-QTD-BRUTO.
032800     MOVE -1                     TO WS-MELHOR-SCORE.
032900
033000     MOVE LKS-CUPOM              TO WS-CUPOM-UP.
033100     INSPECT WS-CUPOM-UP CONVERTING
033200         "abcdefghijklmnopqrstuvwxyz" TO
033300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033400     INSPECT WS-CUPOM-UP CONVERTING
033500         "áàâãäéèêëíìîïóòôõöúùûüçñÁÀÂÃÄÉÈÊËÍÌÎÏÓÒÔÕÖÚÙÛÜÇÑ" TO
033600         "AAAAAEEEEIIIIOOOOOUUUUCNAAAAAEEEEIIIIOOOOOUUUUCN".
033700
033800     PERFORM P625-LOOP-REGRA THRU P625-FIM
033900             VARYING WS-RGR-IDX FROM 1 BY 1
034000             UNTIL WS-RGR-IDX > WS-RGR-QTDE.
034100
034200     PERFORM P650-DEDUP-BRINDES THRU P650-FIM.
034300 P620-FIM.
034400*-----------------------------------------------------------------
034500 P625-LOOP-REGRA.
034600     IF WS-RGR-APPLIES-TO (WS-RGR-IDX) = "CUPOM"
034700         MOVE WS-RGR-COUPON-NAME (WS-RGR-IDX) TO WS-NOME-COMP
034800         INSPECT WS-NOME-COMP CONVERTING
034900             "abcdefghijklmnopqrstuvwxyz" TO
035000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
035100         INSPECT WS-NOME-COMP CONVERTING
035200             "áàâãäéèêëíìîïóòôõöúùûüçñÁÀÂÃÄÉÈÊËÍÌÎÏÓÒÔÕÖÚÙÛÜÇÑ" TO
035300             "AAAAAEEEEIIIIOOOOOUUUUCNAAAAAEEEEIIIIOOOOOUUUUCN"
035400         IF WS-NOME-COMP = WS-CUPOM-UP
035500             PERFORM P630-CALCULA-SCORE-REGRA THRU P630-FIM
035600             IF WS-APLICA
035700                 IF WS-RGR-ACTION-TYPE (WS-RGR-IDX) = "ALTERAR-BOX"
035800                     IF WS-SCORE-REGRA > WS-MELHOR-SCORE
035900                         MOVE WS-SCORE-REGRA TO WS-MELHOR-SCORE
036000                         MOVE WS-RGR-ACTION-BOX (WS-RGR-IDX)
036100                                         TO LKS-BOX-OVERRIDE
036200                     END-IF
036300                 ELSE
036400                     PERFORM P640-ACUMULA-BRINDES THRU P640-FIM
036500                 END-IF
036600             END-IF
036700         END-IF
036800     END-IF.
036900 P625-FIM.
037000*-----------------------------------------------------------------
037100 P630-CALCULA-SCORE-REGRA.
037200*    Pontuacao: label vazia (todas as 5) = 0; label igual ao
037300*    canonico = 3; label igual ao box atual = 2; token generico
037400*    contido no canonico = 1; nada bate = regra nao se aplica.
037500     MOVE -1                     TO WS-SCORE-REGRA.
037600     MOVE "N"                    TO WS-REGRA-APLICA.
037700     SET WS-LABELS-VAZIAS        TO TRUE.
037800
037900     PERFORM P632-LOOP-VAZIA THRU P632-FIM
038000             VARYING WS-IDX-LABEL FROM 1 BY 1
038100             UNTIL WS-IDX-LABEL > 5.
038200
038300     IF WS-LABELS-VAZIAS
038400         MOVE 0                  TO WS-SCORE-REGRA
038500         MOVE "S"                TO WS-REGRA-APLICA
038600     ELSE
038700         PERFORM P634-LOOP-SCORE THRU P634-FIM
038800                 VARYING WS-IDX-LABEL FROM 1 BY 1
038900                 UNTIL WS-IDX-LABEL > 5
039000         IF WS-SCORE-REGRA >= 0
039100             MOVE "S"            TO WS-REGRA-APLICA
039200         END-IF
039300     END-IF.
039400 P630-FIM.
039500*-----------------------------------------------------------------
039600 P632-LOOP-VAZIA.
039700     IF WS-RGR-PLAN-LABEL (WS-RGR-IDX, WS-IDX-LABEL) NOT = SPACES
039800         MOVE "N"            TO WS-TODAS-LABELS-VAZIAS
039900     END-IF.
040000 P632-FIM.
040100*-----------------------------------------------------------------
040200 P634-LOOP-SCORE.
040300     MOVE WS-RGR-PLAN-LABEL (WS-RGR-IDX, WS-IDX-LABEL)
040400                         TO WS-LABEL-COMP.
040500     MOVE -1             TO WS-CANDIDATO.
040600     IF WS-LABEL-COMP NOT = SPACES
040700         IF WS-LABEL-COMP = LKS-LABEL-CANONICO
040800             MOVE 3      TO WS-CANDIDATO
040900         ELSE
041000             IF LKS-BOX-ATUAL NOT = SPACES
041100                AND WS-LABEL-COMP = LKS-BOX-ATUAL
041200                 MOVE 2  TO WS-CANDIDATO
041300             ELSE
041400                 PERFORM P636-LOOP-TOKEN THRU P636-FIM
041500                         VARYING WS-IDX-TOKEN FROM 1 BY 1
041600                         UNTIL WS-IDX-TOKEN > 5
041700                            OR WS-CANDIDATO = 1
041800             END-IF
041900         END-IF
042000     END-IF.
042100     IF WS-CANDIDATO > WS-SCORE-REGRA
042200         MOVE WS-CANDIDATO TO WS-SCORE-REGRA
042300     END-IF.
042400 P634-FIM.
042500*-----------------------------------------------------------------
042600 P636-LOOP-TOKEN.
042700     IF WS-LABEL-COMP (1:10)
042800               = WS-TOKEN-GENERICO (WS-IDX-TOKEN)
042900         MOVE LKS-LABEL-CANONICO TO WS-STR-BUSCA
043000         MOVE WS-TOKEN-GENERICO (WS-IDX-TOKEN)
043100                             TO WS-STR-TOKEN
043200         PERFORM P900-CALCULA-TAM-TOKEN
043300             THRU P900-FIM
043400         PERFORM P910-VERIFICA-CONTEM
043500             THRU P910-FIM
043600         IF WS-STR-FOI-ACHADA
043700             MOVE 1 TO WS-CANDIDATO
043800         END-IF
043900     END-IF.
044000 P636-FIM.
044100*-----------------------------------------------------------------
044200 P640-ACUMULA-BRINDES.
044300     PERFORM P642-LOOP THRU P642-FIM
044400             VARYING WS-IDX-GIFT FROM 1 BY 1
044500             UNTIL WS-IDX-GIFT > 5.
044600 P640-FIM.
044700*-----------------------------------------------------------------
044800 P642-LOOP.
044900     IF WS-RGR-GIFT-NAME (WS-RGR-IDX, WS-IDX-GIFT) NOT = SPACES
045000        AND WS-QTD-BRUTO < 30
045100         ADD 1               TO WS-QTD-BRUTO
045200         MOVE WS-RGR-GIFT-NAME (WS-RGR-IDX, WS-IDX-GIFT)
045300                             TO WS-BRINDE-BRUTO (WS-QTD-BRUTO)
045400     END-IF.
045500 P642-FIM.
045600*-----------------------------------------------------------------
045700 P650-DEDUP-BRINDES.
045800*    Deduplica (maiuscula/minuscula, sem acento) e descarta
045900*    brindes iguais ao produto base ou ao box escolhido.
046000     MOVE LKS-PRODUTO-BASE       TO WS-BASE-UP.
046100     INSPECT WS-BASE-UP CONVERTING
046200         "abcdefghijklmnopqrstuvwxyz" TO
046300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
046400     INSPECT WS-BASE-UP CONVERTING
046500         "áàâãäéèêëíìîïóòôõöúùûüçñÁÀÂÃÄÉÈÊËÍÌÎÏÓÒÔÕÖÚÙÛÜÇÑ" TO
046600         "AAAAAEEEEIIIIOOOOOUUUUCNAAAAAEEEEIIIIOOOOOUUUUCN".
046700
046800     MOVE LKS-BOX-OVERRIDE       TO WS-OVERRIDE-UP.
046900     INSPECT WS-OVERRIDE-UP CONVERTING
047000         "abcdefghijklmnopqrstuvwxyz" TO
047100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
047200     INSPECT WS-OVERRIDE-UP CONVERTING
047300         "áàâãäéèêëíìîïóòôõöúùûüçñÁÀÂÃÄÉÈÊËÍÌÎÏÓÒÔÕÖÚÙÛÜÇÑ" TO
047400         "AAAAAEEEEIIIIOOOOOUUUUCNAAAAAEEEEIIIIOOOOOUUUUCN".
047500
047600     PERFORM P655-LOOP-GIFT THRU P655-FIM
047700             VARYING WS-IDX-GIFT FROM 1 BY 1
047800             UNTIL WS-IDX-GIFT > WS-QTD-BRUTO.
047900 P650-FIM.
048000*-----------------------------------------------------------------
048100 P655-LOOP-GIFT.
048200     MOVE WS-BRINDE-BRUTO (WS-IDX-GIFT) TO WS-GIFT-UP.
048300     INSPECT WS-GIFT-UP CONVERTING
048400         "abcdefghijklmnopqrstuvwxyz" TO
048500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048600     INSPECT WS-GIFT-UP CONVERTING
048700         "áàâãäéèêëíìîïóòôõöúùûüçñÁÀÂÃÄÉÈÊËÍÌÎÏÓÒÔÕÖÚÙÛÜÇÑ" TO
048800         "AAAAAEEEEIIIIOOOOOUUUUCNAAAAAEEEEIIIIOOOOOUUUUCN".
048900     MOVE "N"                TO WS-DUPLICADO.
049000
049100     IF WS-GIFT-UP = WS-BASE-UP
049200         SET WS-DUPLICADO   TO TRUE
049300     END-IF.
049400     IF LKS-BOX-OVERRIDE NOT = SPACES AND WS-GIFT-UP = WS-OVERRIDE-UP
049500         SET WS-DUPLICADO   TO TRUE
049600     END-IF.
049700
049800     IF NOT WS-EH-DUPLICADO
049900         PERFORM P657-LOOP-DUP THRU P657-FIM
050000                 VARYING WS-IDX-DUP FROM 1 BY 1
050100                 UNTIL WS-IDX-DUP > LKS-QTD-BRINDES
050200                    OR WS-EH-DUPLICADO
050300     END-IF.
050400
050500     IF NOT WS-EH-DUPLICADO AND LKS-QTD-BRINDES < 5
050600         ADD 1               TO LKS-QTD-BRINDES
050700         MOVE WS-BRINDE-BRUTO (WS-IDX-GIFT)
050800                             TO LKS-BRINDE (LKS-QTD-BRINDES)
050900     END-IF.
051000 P655-FIM.
051100*-----------------------------------------------------------------
051200 P657-LOOP-DUP.
051300     MOVE LKS-BRINDE (WS-IDX-DUP) TO WS-JA-ADD-UP.
051400     INSPECT WS-JA-ADD-UP CONVERTING
051500         "abcdefghijklmnopqrstuvwxyz" TO
051600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
051700     INSPECT WS-JA-ADD-UP CONVERTING
051800         "áàâãäéèêëíìîïóòôõöúùûüçñÁÀÂÃÄÉÈÊËÍÌÎÏÓÒÔÕÖÚÙÛÜÇÑ" TO
051900         "AAAAAEEEEIIIIOOOOOUUUUCNAAAAAEEEEIIIIOOOOOUUUUCN".
052000     IF WS-JA-ADD-UP = WS-GIFT-UP
052100         SET WS-DUPLICADO TO TRUE
052200     END-IF.
052300 P657-FIM.
052400*-----------------------------------------------------------------
052500 P660-BUSCA-OFERTA-EMBUTIDA.
052600     MOVE "N"                    TO LKS-ACHOU.
052700     MOVE SPACES                 TO LKS-GIFT-NAME.
052800
052900     PERFORM P662-LOOP THRU P662-FIM
053000             VARYING WS-OFE-IDX FROM 1 BY 1
053100             UNTIL WS-OFE-IDX > WS-OFE-QTDE
053200                OR LKS-FOI-ACHADO.
053300 P660-FIM.
053400*-----------------------------------------------------------------
053500 P662-LOOP.
053600     IF WS-OFE-OFFER-ID (WS-OFE-IDX) = LKS-OFFER-ID
053700        AND LKS-OFFER-ID NOT = SPACES
053800         MOVE "S"            TO LKS-ACHOU
053900         MOVE WS-OFE-GIFT-NAME (WS-OFE-IDX) TO LKS-GIFT-NAME
054000     END-IF.
054100 P662-FIM.
054200*-----------------------------------------------------------------
054300 P670-BUSCA-CUPOM-CUSTOM.
054400*    ANUAIS/BIANUAIS/TRIANUAIS consultam o mapa CDF; BIMESTRAIS/
054500*    MENSAIS consultam o mapa BI-MENS.
054600     MOVE "N"                    TO LKS-ACHOU.
054700     MOVE SPACES                 TO LKS-BOX-OVERRIDE.
054800
054900     MOVE LKS-CUPOM              TO WS-CUPOM-LOW.
055000     INSPECT WS-CUPOM-LOW CONVERTING
055100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
055200         "abcdefghijklmnopqrstuvwxyz".
055300
055400     IF LKS-PLANO-TIPO = "BIMESTRAIS" OR LKS-PLANO-TIPO = "MENSAIS"
055500         PERFORM P672-LOOP-BIM THRU P672-FIM
055600                 VARYING WS-BIM-IDX FROM 1 BY 1
055700                 UNTIL WS-BIM-IDX > WS-BIM-QTDE
055800                    OR LKS-FOI-ACHADO
055900     ELSE
056000         PERFORM P674-LOOP-CDF THRU P674-FIM
056100                 VARYING WS-CDF-IDX FROM 1 BY 1
056200                 UNTIL WS-CDF-IDX > WS-CDF-QTDE
056300                    OR LKS-FOI-ACHADO
056400     END-IF.
056500 P670-FIM.
056600*-----------------------------------------------------------------
056700 P672-LOOP-BIM.
056800     IF WS-BIM-CUPOM (WS-BIM-IDX) = WS-CUPOM-LOW
056900         MOVE "S"        TO LKS-ACHOU
057000         MOVE WS-BIM-BOX (WS-BIM-IDX) TO LKS-BOX-OVERRIDE
057100     END-IF.
057200 P672-FIM.
057300*-----------------------------------------------------------------
057400 P674-LOOP-CDF.
057500     IF WS-CDF-CUPOM (WS-CDF-IDX) = WS-CUPOM-LOW
057600         MOVE "S"        TO LKS-ACHOU
057700         MOVE WS-CDF-BOX (WS-CDF-IDX) TO LKS-BOX-OVERRIDE
057800     END-IF.
057900 P674-FIM.
058000*-----------------------------------------------------------------
058100 P900-CALCULA-TAM-TOKEN.
058200*    Calcula o tamanho efetivo (sem espacos a direita) do token
058300*    generico, para a busca de substring caber certinho.
058400     MOVE 10                     TO WS-STR-TAM-TOKEN.
058500     PERFORM P905-LOOP THRU P905-FIM
058600             VARYING WS-STR-TAM-TOKEN FROM 10 BY -1
058700             UNTIL WS-STR-TAM-TOKEN = 1
058800                OR WS-STR-TOKEN (WS-STR-TAM-TOKEN:1) NOT = SPACE.
058900 P900-FIM.
059000*-----------------------------------------------------------------
059100 P905-LOOP.
059200     CONTINUE.
059300 P905-FIM.
059400*-----------------------------------------------------------------
059500 P910-VERIFICA-CONTEM.
059600*    Procura WS-STR-TOKEN (primeiros WS-STR-TAM-TOKEN caracteres)
059700*    dentro de WS-STR-BUSCA, posicao a posicao.
059800     MOVE "N"                    TO WS-STR-ACHADA.
059900     COMPUTE WS-STR-LIMITE = 41 - WS-STR-TAM-TOKEN.
060000
060100     IF WS-STR-LIMITE > 0
060200         PERFORM P915-LOOP THRU P915-FIM
060300                 VARYING WS-STR-POS FROM 1 BY 1
060400                 UNTIL WS-STR-POS > WS-STR-LIMITE
060500                    OR WS-STR-FOI-ACHADA
060600     END-IF.
060700 P910-FIM.
060800*-----------------------------------------------------------------
060900 P915-LOOP.
061000     IF WS-STR-BUSCA (WS-STR-POS:WS-STR-TAM-TOKEN)
061100               = WS-STR-TOKEN (1:WS-STR-TAM-TOKEN)
061200         MOVE "S"        TO WS-STR-ACHADA
061300     END-IF.
061400 P915-FIM.
061500*-----------------------------------------------------------------
061600 END PROGRAM LGL0300.
