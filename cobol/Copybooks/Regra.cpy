000100******************************************************************
000200* REGRA.CPY
000300* Layout do registro de RULEFILE - uma regra de oferta do motor
000400* de regras de assinaturas (troca de box ou brindes extras).
000500* Alteracoes:
000600*   22/01/2025 - A.RAFFUL  - RQ-4401 - layout original.
000700******************************************************************
000800 01  REG-REGRA.
000900     05 RL-APPLIES-TO              PIC X(08).
001000         88 RL-APLICA-CUPOM        VALUE "CUPOM".
001100         88 RL-APLICA-OFERTA       VALUE "OFERTA".
001200     05 RL-COUPON-NAME             PIC X(20).
001300     05 RL-OFFER-ID                PIC X(20).
001400     05 RL-PLAN-LABELS.
001500         10 RL-PLAN-LABEL OCCURS 5 TIMES
001600                                   PIC X(40).
001700     05 RL-ACTION-TYPE             PIC X(20).
001800         88 RL-ACAO-ALTERAR-BOX    VALUE "ALTERAR-BOX".
001900         88 RL-ACAO-ADD-BRINDES    VALUE "ADICIONAR-BRINDES".
002000     05 RL-ACTION-BOX              PIC X(40).
002100     05 RL-GIFT-NAMES.
002200         10 RL-GIFT-NAME OCCURS 5 TIMES
002300                                   PIC X(40).
002400     05 FILLER                     PIC X(10).
