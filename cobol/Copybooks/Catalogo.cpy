000100******************************************************************
000200* CATALOGO.CPY
000300* Layout do registro de CATFILE - uma entrada de produto ou SKU
000400* do catalogo interno (produtos e planos de assinatura).
000500* Alteracoes:
000600*   22/01/2025 - A.RAFFUL  - RQ-4401 - layout original.
000700*   02/04/2025 - A.RAFFUL  - RQ-4502 - incluido combo (componentes).
000800******************************************************************
000900 01  REG-CATALOGO.
001000     05 CAT-NAME                   PIC X(40).
001100     05 CAT-SKU                    PIC X(10).
001200     05 CAT-TYPE                   PIC X(12).
001300         88 CAT-TIPO-ASSINATURA    VALUE "ASSINATURA".
001400     05 CAT-PERIODICITY            PIC X(10).
001500     05 CAT-RECURRENCE             PIC X(10).
001600     05 CAT-WEIGHT-KG              PIC S9(3)V999.
001700     05 CAT-FALLBACK-PRICE         PIC S9(5)V99.
001800     05 CAT-UNAVAILABLE            PIC X(01).
001900         88 CAT-INDISPONIVEL       VALUE "S".
002000     05 CAT-GURU-ID                PIC X(20).
002100     05 CAT-SHOPIFY-ID             PIC X(20).
002200     05 CAT-COMPONENT-CNT          PIC 9(02).
002300     05 CAT-COMPONENTES.
002400         10 CAT-COMPONENT-SKU OCCURS 10 TIMES
002500                                   PIC X(10).
002600     05 FILLER                     PIC X(15).
