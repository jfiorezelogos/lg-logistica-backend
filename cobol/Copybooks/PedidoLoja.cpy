000100******************************************************************
000200* PEDIDOLOJA.CPY
000300* Layout do registro de SHOPFILE - um item de linha de um pedido
000400* da loja virtual.
000500* Alteracoes:
000600*   22/01/2025 - A.RAFFUL  - RQ-4401 - layout original.
000700******************************************************************
000800 01  REG-PEDIDO-LOJA.
000900     05 SO-ORDER-ID                PIC X(20).
001000     05 SO-ORDER-NAME              PIC X(12).
001100     05 SO-CREATED-DATE            PIC 9(08).
001200     05 SO-FULFILL-STATUS          PIC X(12).
001300         88 SO-NAO-ATENDIDO        VALUE "UNFULFILLED".
001400         88 SO-ATENDIDO            VALUE "FULFILLED".
001500     05 SO-CUSTOMER.
001600         10 SO-CT-NOME             PIC X(40).
001700         10 SO-CT-EMAIL            PIC X(40).
001800         10 SO-CT-FONE             PIC X(15).
001900     05 SO-ADDRESS1                PIC X(40).
002000     05 SO-ADDRESS2                PIC X(30).
002100     05 SO-CITY                    PIC X(30).
002200     05 SO-UF                      PIC X(02).
002300     05 SO-ZIP                     PIC X(08).
002400     05 SO-FREIGHT                 PIC S9(5)V99.
002500     05 SO-DISCOUNT                PIC S9(5)V99.
002600     05 SO-TAXID-RAW               PIC X(20).
002700     05 SO-LINEITEM-ID             PIC X(20).
002800     05 SO-PRODUCT-ID              PIC X(20).
002900     05 SO-QTY                     PIC 9(03).
003000     05 SO-REMAINING-QTY           PIC 9(03).
003100     05 SO-LINE-TOTAL              PIC S9(7)V99.
003200     05 FILLER                     PIC X(20).
