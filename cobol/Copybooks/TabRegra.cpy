000100******************************************************************
000200* TABREGRA.CPY
000300* Tabela em memoria das regras de oferta, carregada uma unica vez
000400* por execucao em LGL0300 e mantida entre as chamadas.
000500* Alteracoes:
000600*   22/01/2025 - A.RAFFUL  - RQ-4401 - tabela original.
000650*   14/02/2025 - A.RAFFUL  - RQ-4415 - incluido FILLER de reserva
000660*             em cada entrada das quatro tabelas.
000700******************************************************************
000800 01  WS-TAB-REGRA.
000900     05 WS-RGR-QTDE                PIC 9(04) COMP.
001000     05 WS-RGR-ENTRADA OCCURS 300 TIMES
001100                       INDEXED BY WS-RGR-IDX.
001200         10 WS-RGR-APPLIES-TO      PIC X(08).
001300         10 WS-RGR-COUPON-NAME     PIC X(20).
001400         10 WS-RGR-OFFER-ID        PIC X(20).
001500         10 WS-RGR-PLAN-LABEL OCCURS 5 TIMES
001600                                   PIC X(40).
001700         10 WS-RGR-ACTION-TYPE     PIC X(20).
001800         10 WS-RGR-ACTION-BOX      PIC X(40).
001900         10 WS-RGR-GIFT-NAME OCCURS 5 TIMES
002000                                   PIC X(40).
002050         10 FILLER                 PIC X(08).
002100* Mapa de ofertas embutidas: offer-id -> primeiro brinde.
002200 01  WS-TAB-OFERTA-EMBUTIDA.
002300     05 WS-OFE-QTDE                PIC 9(04) COMP.
002400     05 WS-OFE-ENTRADA OCCURS 300 TIMES
002500                       INDEXED BY WS-OFE-IDX.
002600         10 WS-OFE-OFFER-ID        PIC X(20).
002700         10 WS-OFE-GIFT-NAME       PIC X(40).
002750         10 FILLER                 PIC X(08).
002800* Mapas de cupom customizado (cupom minusculo -> nome do box).
002900 01  WS-TAB-CUPOM-CDF.
003000     05 WS-CDF-QTDE                PIC 9(04) COMP.
003100     05 WS-CDF-ENTRADA OCCURS 200 TIMES
003200                       INDEXED BY WS-CDF-IDX.
003300         10 WS-CDF-CUPOM           PIC X(20).
003400         10 WS-CDF-BOX             PIC X(40).
003450         10 FILLER                 PIC X(08).
003500 01  WS-TAB-CUPOM-BIMENS.
003600     05 WS-BIM-QTDE                PIC 9(04) COMP.
003700     05 WS-BIM-ENTRADA OCCURS 200 TIMES
003800                       INDEXED BY WS-BIM-IDX.
003900         10 WS-BIM-CUPOM           PIC X(20).
004000         10 WS-BIM-BOX             PIC X(40).
004050         10 FILLER                 PIC X(08).
