000100******************************************************************
000200* LOTE.CPY
000300* Layout do registro de LOTFILE - um lote de frete montado por
000400* (email, CEP) com o total do lote e a melhor cotacao encontrada.
000500* Alteracoes:
000600*   05/05/2025 - A.RAFFUL  - RQ-4560 - layout original.
000700******************************************************************
000800 01  REG-LOTE.
000900     05 LT-LOTE-ID                 PIC X(05).
001000     05 LT-EMAIL                   PIC X(40).
001100     05 LT-CEP                     PIC X(08).
001200     05 LT-VALOR-TOTAL             PIC S9(7)V99.
001300     05 LT-PESO-TOTAL              PIC S9(4)V999.
001400     05 LT-MELHOR-CARRIER          PIC X(20).
001500     05 LT-MELHOR-SERVICE          PIC X(20).
001600     05 LT-MELHOR-PRICE            PIC S9(5)V99.
001700     05 LT-MENSAGEM                PIC X(40).
001800     05 FILLER                     PIC X(15).
