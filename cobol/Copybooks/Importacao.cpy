000100******************************************************************
000200* IMPORTACAO.CPY
000300* Layout do registro de IMPFILE - uma linha de planilha legada a
000400* importar para o mesmo layout da planilha corrente.
000500* Alteracoes:
000600*   22/01/2025 - A.RAFFUL  - RQ-4401 - layout original.
000700******************************************************************
000800 01  REG-IMPORTACAO.
000900     05 IM-CT-NOME                 PIC X(40).
001000     05 IM-CT-EMAIL                PIC X(40).
001100     05 IM-CT-DOC                  PIC X(14).
001200     05 IM-CT-FONE                 PIC X(15).
001300     05 IM-CT-ENDERECO             PIC X(40).
001400     05 IM-CT-NUMERO               PIC X(10).
001500     05 IM-CT-COMPLEMENTO          PIC X(30).
001600     05 IM-CT-BAIRRO               PIC X(30).
001700     05 IM-CT-CEP                  PIC X(08).
001800     05 IM-CT-CIDADE               PIC X(30).
001900     05 IM-CT-UF                   PIC X(02).
002000     05 IM-PRODUCT-NAME            PIC X(40).
002100     05 IM-PRODUCT-ID              PIC X(20).
002200     05 IM-SALE-VALUE-TXT          PIC X(15).
002300     05 IM-ORDER-DATE-TXT          PIC X(10).
002400     05 IM-TRANSACTION-ID          PIC X(20).
002500     05 IM-SUBSCRIPTION-CODE       PIC X(20).
002600     05 FILLER                     PIC X(15).
