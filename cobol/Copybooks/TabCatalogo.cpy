000100******************************************************************
000200* TABCATALOGO.CPY
000300* Tabela em memoria do catalogo, carregada uma unica vez por
000400* execucao em LGL0200 e mantida em WORKING-STORAGE entre as
000500* chamadas (o programa nao e' IS INITIAL).
000600* Alteracoes:
000700*   22/01/2025 - A.RAFFUL  - RQ-4401 - tabela original.
000750*   11/03/2025 - A.RAFFUL  - RQ-4432 - incluido FILLER de reserva
000760*             em cada entrada da tabela.
000800******************************************************************
000900 01  WS-TAB-CATALOGO.
001000     05 WS-CAT-QTDE                PIC 9(04) COMP.
001100     05 WS-CAT-ENTRADA OCCURS 500 TIMES
001200                       INDEXED BY WS-CAT-IDX.
001300         10 WS-CAT-NAME            PIC X(40).
001400         10 WS-CAT-SKU             PIC X(10).
001500         10 WS-CAT-TYPE            PIC X(12).
001600         10 WS-CAT-PERIODICITY     PIC X(10).
001700         10 WS-CAT-RECURRENCE      PIC X(10).
001800         10 WS-CAT-WEIGHT-KG       PIC S9(3)V999.
001900         10 WS-CAT-FALLBACK-PRICE  PIC S9(5)V99.
002000         10 WS-CAT-UNAVAILABLE     PIC X(01).
002100         10 WS-CAT-GURU-ID         PIC X(20).
002200         10 WS-CAT-SHOPIFY-ID      PIC X(20).
002300         10 WS-CAT-COMPONENT-CNT   PIC 9(02).
002400         10 WS-CAT-COMPONENT-SKU OCCURS 10 TIMES
002500                                   PIC X(10).
002600         10 FILLER                 PIC X(08).
