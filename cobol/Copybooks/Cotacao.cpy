000100******************************************************************
000200* COTACAO.CPY
000300* Layout do registro de QUOTEFILE - uma cotacao de transportadora
000400* para um lote de frete (as chamadas HTTP ficam fora do escopo;
000500* este sistema so' consome o resultado ja gravado no arquivo).
000600* Alteracoes:
000700*   05/05/2025 - A.RAFFUL  - RQ-4560 - layout original.
000750*   12/05/2025 - A.RAFFUL  - RQ-4561 - incluido CT-LOTE-ID para
000760*             permitir localizar as cotacoes de um lote sem
000770*             precisar reabrir o arquivo por chave composta.
000800******************************************************************
000900 01  REG-COTACAO.
001000     05 CT-LOTE-ID                 PIC X(05).
001100     05 CT-CARRIER                 PIC X(20).
001200     05 CT-SERVICE                 PIC X(20).
001300     05 CT-PRICE                   PIC S9(5)V99.
001400     05 FILLER                     PIC X(10).
