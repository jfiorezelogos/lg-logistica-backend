000100******************************************************************
000200* TRANSACAO.CPY
000300* Layout do registro de TRANSFILE - uma venda aprovada coletada
000400* das plataformas de assinatura e da loja, ja normalizada pelo
000500* coletor externo (fora do escopo deste sistema).
000600* Alteracoes:
000700*   22/01/2025 - A.RAFFUL  - RQ-4401 - layout original.
000800*   14/03/2025 - A.RAFFUL  - RQ-4477 - incluido TR-IS-ORDER-BUMP.
000900******************************************************************
001000 01  REG-TRANSACAO.
001100     05 TR-TRANSACTION-ID          PIC X(20).
001200     05 TR-SUBSCRIPTION-ID         PIC X(20).
001300     05 TR-PRODUCT-ID              PIC X(20).
001400     05 TR-PRODUCT-NAME            PIC X(40).
001500     05 TR-OFFER-ID                PIC X(20).
001600     05 TR-ORDER-DATE              PIC 9(08).
001700     05 TR-ORDER-DATE-R REDEFINES TR-ORDER-DATE.
001800         10 TR-ORDER-DATE-AAAA     PIC 9(04).
001900         10 TR-ORDER-DATE-MM       PIC 9(02).
002000         10 TR-ORDER-DATE-DD       PIC 9(02).
002100     05 TR-PAID-TOTAL              PIC S9(7)V99.
002200     05 TR-PAY-METHOD              PIC X(20).
002300     05 TR-COUPON-CODE             PIC X(20).
002400     05 TR-COUPON-INC-TYPE         PIC X(08).
002500     05 TR-COUPON-INC-VALUE        PIC S9(3)V99.
002600     05 TR-IS-UPGRADE              PIC X(01).
002700         88 TR-UPGRADE-SIM         VALUE "S".
002800     05 TR-IS-ORDER-BUMP           PIC X(01).
002900         88 TR-ORDER-BUMP-SIM      VALUE "S".
003000     05 TR-PLAN-TYPE               PIC X(10).
003100     05 TR-CONTACT.
003200         10 TR-CT-NOME             PIC X(40).
003300         10 TR-CT-DOC              PIC X(14).
003400         10 TR-CT-EMAIL            PIC X(40).
003500         10 TR-CT-FONE             PIC X(15).
003600         10 TR-CT-ENDERECO         PIC X(40).
003700         10 TR-CT-NUMERO           PIC X(10).
003800         10 TR-CT-COMPLEMENTO      PIC X(30).
003900         10 TR-CT-BAIRRO           PIC X(30).
004000         10 TR-CT-CEP              PIC X(08).
004100         10 TR-CT-CIDADE           PIC X(30).
004200         10 TR-CT-UF               PIC X(02).
004300     05 FILLER                     PIC X(20).
