000100******************************************************************
000200* ENTRADA.CPY
000300* Layout do registro de ENTFILE - um pedido de cotacao de frete
000400* (cliente solicitado por email + CEP + numero do endereco).
000500* Alteracoes:
000600*   05/05/2025 - A.RAFFUL  - RQ-4560 - layout original.
000700******************************************************************
000800 01  REG-ENTRADA-FRETE.
000900     05 EN-EMAIL                   PIC X(40).
001000     05 EN-CEP                     PIC X(08).
001100     05 EN-NUMERO                  PIC X(10).
001200     05 FILLER                     PIC X(10).
