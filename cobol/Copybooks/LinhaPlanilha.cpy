000100******************************************************************
000200* LINHAPLANILHA.CPY
000300* Layout do registro de SHEETFILE / STOREFILE - a "planilha
000400* Bling": uma linha por item fisico a expedir, com dados do
000500* comprador, do item, do valor e do frete escolhido.
000600* Este e' o layout mestre do modulo de logistica - todos os
000700* programas de geracao de linha (LGLP0500, LGLP0700, LGLP1000)
000800* escrevem
000900* neste mesmo layout; LGLP0900 apenas le' a planilha para cotar
001000* o frete dos pedidos batidos (SL-LOTE-ID e' preenchido no
001100* registro de LOTFILE, nao regravado aqui); LGLP1100 le' e
001200* regrava o acervo persistente (STOREFILE) neste mesmo layout.
001300* Alteracoes:
001400*   22/01/2025 - A.RAFFUL  - RQ-4401 - layout original.
001500*   05/05/2025 - A.RAFFUL  - RQ-4560 - incluido grupo de entrega
001600*             e campos de transportadora/frete escolhido.
001700*   19/06/2025 - A.RAFFUL  - RQ-4610 - incluido SL-DEDUP-ID e
001800*             SL-PRECISA-CONTATO para a fusao com o acervo.
001900******************************************************************
002000 01  REG-LINHA-PLANILHA.
002100     05 SL-ORDER-NUMBER            PIC X(12).
002200     05 SL-BUYER-NAME              PIC X(40).
002300     05 SL-DATA-GERACAO            PIC 9(08).
002400     05 SL-DATA-GERACAO-R REDEFINES SL-DATA-GERACAO.
002500         10 SL-DTGER-AAAA          PIC 9(04).
002600         10 SL-DTGER-MM            PIC 9(02).
002700         10 SL-DTGER-DD            PIC 9(02).
002800     05 SL-DATA-PEDIDO             PIC 9(08).
002900     05 SL-DATA-PEDIDO-R REDEFINES SL-DATA-PEDIDO.
003000         10 SL-DTPED-AAAA          PIC 9(04).
003100         10 SL-DTPED-MM            PIC 9(02).
003200         10 SL-DTPED-DD            PIC 9(02).
003300     05 SL-CPF-CNPJ                PIC X(14).
003400     05 SL-ENDERECO-COMPRADOR.
003500         10 SL-END-LOGRADOURO      PIC X(40).
003600         10 SL-END-BAIRRO          PIC X(30).
003700         10 SL-END-NUMERO          PIC X(10).
003800         10 SL-END-COMPLEMENTO     PIC X(30).
003900         10 SL-END-CEP             PIC X(08).
004000         10 SL-END-CIDADE          PIC X(30).
004100         10 SL-END-UF              PIC X(02).
004200         10 SL-END-FONE            PIC X(15).
004300         10 SL-END-CELULAR         PIC X(15).
004400         10 SL-END-EMAIL           PIC X(40).
004500     05 SL-PRODUCT-NAME            PIC X(40).
004600     05 SL-SKU                     PIC X(10).
004700     05 SL-UNIDADE                 PIC X(02) VALUE "UN".
004800     05 SL-QUANTITY                PIC 9(03).
004900     05 SL-UNIT-VALUE              PIC S9(7)V99.
005000     05 SL-LINE-TOTAL              PIC S9(7)V99.
005100     05 SL-ORDER-TOTAL             PIC S9(7)V99.
005200     05 SL-FREIGHT                 PIC S9(5)V99.
005300     05 SL-DISCOUNT                PIC S9(5)V99.
005400     05 SL-ENDERECO-ENTREGA.
005500         10 SL-ENT-LOGRADOURO      PIC X(40).
005600         10 SL-ENT-BAIRRO          PIC X(30).
005700         10 SL-ENT-NUMERO          PIC X(10).
005800         10 SL-ENT-COMPLEMENTO     PIC X(30).
005900         10 SL-ENT-CEP             PIC X(08).
006000         10 SL-ENT-CIDADE          PIC X(30).
006100         10 SL-ENT-UF              PIC X(02).
006200         10 SL-ENT-FONE            PIC X(15).
006300         10 SL-ENT-CELULAR         PIC X(15).
006400         10 SL-ENT-EMAIL           PIC X(40).
006500     05 SL-CARRIER                 PIC X(20).
006600     05 SL-SERVICE                 PIC X(20).
006700     05 SL-FREIGHT-TYPE            PIC X(40).
006800     05 SL-OBSERVATIONS            PIC X(40).
006900     05 SL-INSTALLMENTS            PIC X(04).
007000     05 SL-SELLER                  PIC X(20).
007100     05 SL-PAY-METHOD              PIC X(20).
007200     05 SL-TRANSACTION-ID          PIC X(20).
007300     05 SL-SUBSCRIPTION-ID         PIC X(20).
007400     05 SL-PRODUCT-ID              PIC X(20).
007500     05 SL-PLAN-TYPE               PIC X(10).
007600     05 SL-COUPON                  PIC X(20).
007700     05 SL-PERIODICITY             PIC X(10).
007800     05 SL-PERIOD                  PIC 9(02).
007900     05 SL-UNAVAILABLE-FLAG        PIC X(01).
008000         88 SL-INDISPONIVEL        VALUE "S".
008100     05 SL-LOTE-ID                 PIC X(05).
008200     05 SL-DEDUP-ID                PIC X(31).
008300     05 SL-DEDUP-ID-R REDEFINES SL-DEDUP-ID.
008400         10 SL-DEDUP-TRANSACTION-ID PIC X(20).
008500         10 SL-DEDUP-SEPARADOR     PIC X(01).
008600         10 SL-DEDUP-SKU           PIC X(10).
008700     05 SL-NEEDS-CONTACT           PIC X(03).
008800         88 SL-CONTATO-SIM         VALUE "SIM".
008900         88 SL-CONTATO-NAO         VALUE "NAO".
009000     05 FILLER                     PIC X(30).
