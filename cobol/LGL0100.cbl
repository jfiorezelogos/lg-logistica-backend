000100******************************************************************
000200* Author: M.A. QUEIROZ
000300* Installation: SISTEMA DE COMPRAS DE MERCADO - MODULO LOGISTICA
000400* Date-Written: 14/03/1986
000500* Date-Compiled:
000600* Security: USO INTERNO - EQUIPE DE LOGISTICA
000700* Purpose: CALCULO DE PERIODOS DE ASSINATURA (LOGISTICA)
000800*-----------------------------------------------------------------
000900* Alteracoes:
001000*   14/03/1986 - M.QUEIROZ - OS-0087  - rotina original: calculo
001100*             de bimestre do mes e datas de fechamento de compra
001200*             do sistema de mercado.
001300*   02/09/1988 - J.TAVARES - OS-0344  - corrigido calculo do
001400*             ultimo dia de fevereiro em ano bissexto.
001500*   14/07/1998 - J.TAVARES - RQ-2201  - ajuste de virada de
001600*             seculo: WS-ANO passa a aceitar 19xx e 20xx sem
001700*             truncar o campo (bug do ano 2000).
001800*   09/09/1999 - J.TAVARES - RQ-2255  - teste de regressao pos
001900*             virada de seculo concluido sem pendencias.
002000*   30/06/2010 - R.LIMA    - RQ-3102  - rotina adaptada para uso
002100*             em lote noturno (antes so' era chamada
002200*             interativamente pelo menu de compras).
002300*   22/01/2025 - A.RAFFUL  - RQ-4401  - reaproveitada para o
002400*             modulo LOGISTICA: bimestre do mes e periodo
002500*             mensal/bimestral de assinatura.
002600*   30/01/2025 - A.RAFFUL  - RQ-4408  - incluida a divisao em
002700*             blocos de coleta (abril/agosto/dezembro).
002800*   18/02/2025 - A.RAFFUL  - RQ-4415  - incluida a janela
002900*             multi-anual usada na avaliacao (LGL0400).
003000*   11/11/2025 - A.RAFFUL  - RQ-4650  - clampeado o limite
003100*             inferior global da janela multi-anual em
003200*             01/10/2024.
003300*   14/11/2025 - A.RAFFUL  - RQ-4654  - incluidos campos de
003400*             reserva nas areas de trabalho e de parametro.
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    LGL0100.
003800 AUTHOR.        M.A. QUEIROZ.
003900 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
004000 DATE-WRITTEN.  14/03/1986.
004100 DATE-COMPILED.
004200 SECURITY.      USO INTERNO - EQUIPE DE LOGISTICA.
004300*-----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS DIGITO IS "0" THRU "9"
004900     UPSI-0 IS SW-MODO-PERIODO-FIXO ON STATUS IS SW-FIXO-LIGADO
005000                                    OFF STATUS IS SW-FIXO-DESL.
005100*-----------------------------------------------------------------
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*-----------------------------------------------------------------
005500 77  WS-QUOCIENTE              PIC 9(004) COMP.
005600 77  WS-RESTO                  PIC 9(004) COMP.
005700     88  RESTO-ZERO            VALUE 0000.
005800     88  RESTO-DIFE            VALUE 0001 THRU 9999.
005900*-----------------------------------------------------------------
006000 01  WS-TAB-DIAS-MES.
006100     05  FILLER  PIC 9(02) VALUE 31.
006200     05  FILLER  PIC 9(02) VALUE 28.
006300     05  FILLER  PIC 9(02) VALUE 31.
006400     05  FILLER  PIC 9(02) VALUE 30.
006500     05  FILLER  PIC 9(02) VALUE 31.
006600     05  FILLER  PIC 9(02) VALUE 30.
006700     05  FILLER  PIC 9(02) VALUE 31.
006800     05  FILLER  PIC 9(02) VALUE 31.
006900     05  FILLER  PIC 9(02) VALUE 30.
007000     05  FILLER  PIC 9(02) VALUE 31.
007100     05  FILLER  PIC 9(02) VALUE 30.
007200     05  FILLER  PIC 9(02) VALUE 31.
007300 01  WS-TAB-DIAS-MES-R REDEFINES WS-TAB-DIAS-MES.
007400     05  WS-DIAS-DO-MES  PIC 9(02) OCCURS 12 TIMES
007500                         INDEXED BY WS-IDX-MES.
007600*-----------------------------------------------------------------
007700 77  WS-ULT-DIA-MES            PIC 9(02) COMP.
007800 77  WS-MES-CANDIDATO          PIC 9(02) COMP.
007900 77  WS-ANO-CANDIDATO          PIC 9(04) COMP.
008000 77  WS-LIMITE-GLOBAL          PIC 9(08) VALUE 20241001.
008100 01  WS-DATA-CANDIDATA         PIC 9(08).
008200 01  WS-DATA-CANDIDATA-R REDEFINES WS-DATA-CANDIDATA.
008300     05  WS-DTC-AAAA           PIC 9(04).
008400     05  WS-DTC-MM             PIC 9(02).
008500     05  WS-DTC-DD             PIC 9(02).
008600 01  WS-DATA-BASE-JANELA       PIC 9(08).
008700 01  WS-DATA-BASE-JANELA-R REDEFINES WS-DATA-BASE-JANELA.
008800     05  WS-DBJ-AAAA           PIC 9(04).
008900     05  WS-DBJ-MM             PIC 9(02).
009000     05  WS-DBJ-DD             PIC 9(02).
009100*-----------------------------------------------------------------
009200 LINKAGE SECTION.
009300*-----------------------------------------------------------------
009400 01  LKS-PARAMETRO-PERIODO.
009500     05 LKS-FUNCAO              PIC 9(02).
009600        88 LKS-FN-BIMESTRE            VALUE 1.
009700        88 LKS-FN-PERIODO-MENSAL      VALUE 2.
009800        88 LKS-FN-PERIODO-BIMESTRAL   VALUE 3.
009900        88 LKS-FN-BLOCO-COLETA        VALUE 4.
010000        88 LKS-FN-JANELA-ANOS         VALUE 5.
010100     05 LKS-ANO                 PIC 9(04).
010200     05 LKS-MES                 PIC 9(02).
010300     05 LKS-BIMESTRE            PIC 9(02).
010400     05 LKS-DATA-INICIO         PIC 9(08).
010500     05 LKS-DATA-FIM            PIC 9(08).
010600     05 LKS-NUMERO-PERIODO      PIC 9(02).
010700     05 LKS-RANGE-INICIO        PIC 9(08).
010800     05 LKS-RANGE-FIM           PIC 9(08).
010900     05 LKS-BLOCO-FIM           PIC 9(08).
011000     05 LKS-PROXIMO-INICIO      PIC 9(08).
011100     05 LKS-TEM-MAIS-BLOCOS     PIC X(01).
011200        88 LKS-HA-MAIS-BLOCOS   VALUE "S".
011300     05 LKS-PLANO-ANOS          PIC 9(01).
011400     05 LKS-MODO-FIXO           PIC X(01).
011500        88 LKS-MODO-E-FIXO      VALUE "S".
011600     05 LKS-JANELA-INICIO       PIC 9(08).
011700     05 LKS-JANELA-FIM          PIC 9(08).
011800     05 LKS-RETORNO             PIC 9(01).
011900     05 FILLER                  PIC X(04).
012000*-----------------------------------------------------------------
012100 PROCEDURE DIVISION USING LKS-PARAMETRO-PERIODO.
012200*-----------------------------------------------------------------
012300 MAIN-PROCEDURE.
012400
012500     MOVE 0                     TO LKS-RETORNO.
012600
012700     EVALUATE TRUE
012800         WHEN LKS-FN-BIMESTRE
012900             PERFORM P200-BIMESTRE-DO-MES
013000         WHEN LKS-FN-PERIODO-MENSAL
013100             PERFORM P300-PERIODO-MENSAL
013200         WHEN LKS-FN-PERIODO-BIMESTRAL
013300             PERFORM P310-PERIODO-BIMESTRAL
013400         WHEN LKS-FN-BLOCO-COLETA
013500             PERFORM P400-BLOCOS-COLETA
013600         WHEN LKS-FN-JANELA-ANOS
013700             PERFORM P500-JANELA-PLANO-ANOS
013800         WHEN OTHER
013900             MOVE 9              TO LKS-RETORNO
014000     END-EVALUATE.
014100
014200     GOBACK.
014300*-----------------------------------------------------------------
014400 P200-BIMESTRE-DO-MES.
014500*    Bimestre = 1 + (mes-1) / 2, divisao inteira.
014600     COMPUTE LKS-BIMESTRE = 1 + ( ( LKS-MES - 1 ) / 2 ).
014700 P200-FIM.
014800*-----------------------------------------------------------------
014900 P250-ULTIMO-DIA-MES.
015000*    Recebe WS-ANO-CANDIDATO / WS-MES-CANDIDATO, devolve
015100*    WS-ULT-DIA-MES; considera fevereiro em ano bissexto.
015200     SET WS-IDX-MES             TO WS-MES-CANDIDATO.
015300     MOVE WS-DIAS-DO-MES (WS-IDX-MES) TO WS-ULT-DIA-MES.
015400
015500     IF WS-MES-CANDIDATO = 02
015600         DIVIDE WS-ANO-CANDIDATO BY 4
015700             GIVING WS-QUOCIENTE REMAINDER WS-RESTO
015800         IF RESTO-ZERO
015900             MOVE 29             TO WS-ULT-DIA-MES
016000         END-IF
016100     END-IF.
016200 P250-FIM.
016300*-----------------------------------------------------------------
016400 P300-PERIODO-MENSAL.
016500     MOVE LKS-ANO                TO WS-ANO-CANDIDATO.
016600     MOVE LKS-MES                TO WS-MES-CANDIDATO.
016700     PERFORM P250-ULTIMO-DIA-MES THRU P250-FIM.
016800
016900     COMPUTE LKS-DATA-INICIO = ( LKS-ANO * 10000 )
017000                             + ( LKS-MES * 100 ) + 1.
017100     COMPUTE LKS-DATA-FIM    = ( LKS-ANO * 10000 )
017200                             + ( LKS-MES * 100 ) + WS-ULT-DIA-MES.
017300     MOVE LKS-MES                TO LKS-NUMERO-PERIODO.
017400 P300-FIM.
017500*-----------------------------------------------------------------
017600 P310-PERIODO-BIMESTRAL.
017700     PERFORM P200-BIMESTRE-DO-MES THRU P200-FIM.
017800
017900     COMPUTE WS-MES-CANDIDATO = ( LKS-BIMESTRE * 2 ) - 1.
018000     COMPUTE LKS-DATA-INICIO = ( LKS-ANO * 10000 )
018100                             + ( WS-MES-CANDIDATO * 100 ) + 1.
018200
018300     COMPUTE WS-MES-CANDIDATO = LKS-BIMESTRE * 2.
018400     MOVE LKS-ANO                TO WS-ANO-CANDIDATO.
018500     PERFORM P250-ULTIMO-DIA-MES THRU P250-FIM.
018600     COMPUTE LKS-DATA-FIM    = ( LKS-ANO * 10000 )
018700                             + ( WS-MES-CANDIDATO * 100 )
018800                             + WS-ULT-DIA-MES.
018900     MOVE LKS-BIMESTRE           TO LKS-NUMERO-PERIODO.
019000 P310-FIM.
019100*-----------------------------------------------------------------
019200 P400-BLOCOS-COLETA.
019300*    Cada bloco termina no ultimo dia de abril/agosto/dezembro,
019400*    limitado ao fim do intervalo pedido; o proximo bloco comeca
019500*    no dia 1 do mes seguinte. O chamador reenvia
019600*    LKS-RANGE-INICIO = LKS-PROXIMO-INICIO da chamada anterior.
019700     MOVE LKS-RANGE-INICIO       TO WS-DATA-CANDIDATA.
019800     MOVE WS-DTC-AAAA            TO WS-ANO-CANDIDATO.
019900
020000     EVALUATE TRUE
020100         WHEN WS-DTC-MM <= 04
020200             MOVE 04              TO WS-MES-CANDIDATO
020300         WHEN WS-DTC-MM <= 08
020400             MOVE 08              TO WS-MES-CANDIDATO
020500         WHEN OTHER
020600             MOVE 12              TO WS-MES-CANDIDATO
020700     END-EVALUATE.
020800
020900     PERFORM P250-ULTIMO-DIA-MES THRU P250-FIM.
021000     COMPUTE LKS-BLOCO-FIM = ( WS-ANO-CANDIDATO * 10000 )
021100                           + ( WS-MES-CANDIDATO * 100 )
021200                           + WS-ULT-DIA-MES.
021300
021400     IF LKS-BLOCO-FIM > LKS-RANGE-FIM
021500         MOVE LKS-RANGE-FIM      TO LKS-BLOCO-FIM
021600     END-IF.
021700
021800     IF LKS-BLOCO-FIM = LKS-RANGE-FIM
021900         MOVE "N"                TO LKS-TEM-MAIS-BLOCOS
022000         MOVE ZEROS              TO LKS-PROXIMO-INICIO
022100     ELSE
022200         MOVE "S"                TO LKS-TEM-MAIS-BLOCOS
022300         IF WS-MES-CANDIDATO = 12
022400             ADD 1               TO WS-ANO-CANDIDATO
022500             MOVE 01             TO WS-MES-CANDIDATO
022600         ELSE
022700             ADD 1               TO WS-MES-CANDIDATO
022800         END-IF
022900         COMPUTE LKS-PROXIMO-INICIO = ( WS-ANO-CANDIDATO * 10000 )
023000                             + ( WS-MES-CANDIDATO * 100 ) + 1
023100     END-IF.
023200 P400-FIM.
023300*-----------------------------------------------------------------
023400 P500-JANELA-PLANO-ANOS.
023500*    Janela multi-anual: dia 1 do mes seguinte ao fim do periodo
023600*    selecionado, menos LKS-PLANO-ANOS anos, limitado ao piso
023700*    global de 01/10/2024; fim = fim do periodo selecionado.
023800*    No modo PERIODO, a janela e' apenas o periodo selecionado.
023900     IF LKS-MODO-E-FIXO
024000         MOVE LKS-DATA-INICIO    TO LKS-JANELA-INICIO
024100         MOVE LKS-DATA-FIM       TO LKS-JANELA-FIM
024200     ELSE
024300         MOVE LKS-DATA-FIM       TO WS-DATA-CANDIDATA
024400         IF WS-DTC-MM = 12
024500             ADD 1               TO WS-DTC-AAAA
024600             MOVE 01             TO WS-DTC-MM
024700         ELSE
024800             ADD 1               TO WS-DTC-MM
024900         END-IF
025000         MOVE 01                 TO WS-DTC-DD
025100
025200         MOVE WS-DTC-AAAA        TO WS-DBJ-AAAA
025300         MOVE WS-DTC-MM          TO WS-DBJ-MM
025400         MOVE WS-DTC-DD          TO WS-DBJ-DD
025500         SUBTRACT LKS-PLANO-ANOS FROM WS-DBJ-AAAA
025600
025700         IF WS-DATA-BASE-JANELA < WS-LIMITE-GLOBAL
025800             MOVE WS-LIMITE-GLOBAL TO LKS-JANELA-INICIO
025900         ELSE
026000             MOVE WS-DATA-BASE-JANELA TO LKS-JANELA-INICIO
026100         END-IF
026200
026300         MOVE LKS-DATA-FIM       TO LKS-JANELA-FIM
026400     END-IF.
026500 P500-FIM.
026600*-----------------------------------------------------------------
026700 END PROGRAM LGL0100.
