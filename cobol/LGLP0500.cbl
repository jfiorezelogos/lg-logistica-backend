000100******************************************************************
000200* Author: M.A. QUEIROZ
000300* Installation: SISTEMA DE COMPRAS DE MERCADO - MODULO LOGISTICA
000400* Date-Written: 20/09/1989
000500* Date-Compiled:
000600* Security: USO INTERNO - EQUIPE DE LOGISTICA
000700* Purpose: MONTAGEM DA PLANILHA DE VENDAS DE ASSINATURA (GRUPO POR
000800*          SUBSCRIPTION-ID, VALORIZACAO E CONTADORES) - MODULO
000900*          LOGISTICA
001000*-----------------------------------------------------------------
001100* Alteracoes:
001200*   20/09/1989 - M.QUEIROZ - OS-0455  - rotina original: leitura
001300*             do movimento de vendas com quebra de controle por
001400*             cliente e emissao da folha de fechamento mensal.
001500*   11/02/1994 - J.TAVARES - OS-0728  - incluido o relatorio de
001600*             contadores por linha de produto com total geral.
001700*   17/07/1998 - J.TAVARES - RQ-2261  - virada de seculo: chave
001800*             de quebra e datas de fechamento confirmadas com
001900*             ano de 4 digitos; nenhuma dependencia de ano com 2
002000*             digitos.
002100*   09/09/1999 - J.TAVARES - RQ-2262  - teste de regressao pos
002200*             virada de seculo concluido sem pendencias.
002300*   06/08/2016 - S.COSTA   - RQ-3305  - programa passa a gerar
002400*             planilha em formato fixo para exportacao, alem do
002500*             relatorio impresso original.
002600*   25/01/2025 - A.RAFFUL  - RQ-4402  - reaproveitada para o
002700*             modulo LOGISTICA: leitura de TRANSFILE com quebra de
002800*             controle por subscription-id.
002900*   04/02/2025 - A.RAFFUL  - RQ-4410  - incluida a deteccao de
003000*             modo preco-fixo (produtos distintos > 1 ou upgrade
003100*             na base).
003200*   21/02/2025 - A.RAFFUL  - RQ-4421  - ligada a chamada de
003300*             valorizacao (LGL0400) e a gravacao da linha
003400*             principal.
003500*   06/03/2025 - A.RAFFUL  - RQ-4427  - incluidas as linhas de
003600*             brinde e a linha de produto embutido.
003700*   15/03/2025 - A.RAFFUL  - RQ-4434  - incluido o calculo da
003800*             coluna de periodo (modos TODAS/PERIODO/demais).
003900*   22/03/2025 - A.RAFFUL  - RQ-4437  - incluido o relatorio de
004000*             contadores por plano-tipo com linha de total
004100*             geral.
004200*   30/09/2025 - A.RAFFUL  - RQ-4642  - endereco do comprador
004300*             passa pelo parser deterministico (LGL0800) quando
004400*             o campo de numero ja separado ainda vem em
004500*             branco.
004600*   11/10/2025 - A.RAFFUL  - RQ-4651  - lacos de leitura/dedup/
004700*             relatorio reescritos em paragrafos externos, com
004800*             campos de reserva incluidos nas areas de parametro.
004900*   14/11/2025 - A.RAFFUL  - RQ-4655  - incluido campo de reserva
005000*             na area de periodo do lote.
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.    LGLP0500.
005400 AUTHOR.        M.A. QUEIROZ.
005500 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
005600 DATE-WRITTEN.  20/09/1989.
005700 DATE-COMPILED.
005800 SECURITY.      USO INTERNO - EQUIPE DE LOGISTICA.
005900*-----------------------------------------------------------------
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     UPSI-0 IS SW-PERIODICIDADE-BIMESTRAL ON STATUS IS SW-PB-LIGADO
006500                                          OFF STATUS IS SW-PB-DESL
006600     UPSI-1 IS SW-MODO-PERIODO-FIXO ON STATUS IS SW-MPF-LIGADO
006700                                    OFF STATUS IS SW-MPF-DESL.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT TRANSFILE ASSIGN TO "TRANSFILE"
007100         ORGANIZATION   IS SEQUENTIAL
007200         ACCESS         IS SEQUENTIAL
007300         FILE STATUS    IS WS-FS-TRANSFILE.
007400     SELECT SHEETFILE ASSIGN TO "SHEETFILE"
007500         ORGANIZATION   IS SEQUENTIAL
007600         ACCESS         IS SEQUENTIAL
007700         FILE STATUS    IS WS-FS-SHEETFILE.
007800     SELECT RPTFILE ASSIGN TO "RPTFILE"
007900         ORGANIZATION   IS LINE SEQUENTIAL
008000         ACCESS         IS SEQUENTIAL
008100         FILE STATUS    IS WS-FS-RPTFILE.
008200*-----------------------------------------------------------------
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  TRANSFILE.
008600     COPY "Transacao.cpy".
008700 FD  SHEETFILE.
008800     COPY "LinhaPlanilha.cpy".
008900 FD  RPTFILE.
009000 01  REG-RELATORIO                     PIC X(80).
009100*-----------------------------------------------------------------
009200 WORKING-STORAGE SECTION.
009300*-----------------------------------------------------------------
009400 01  WS-REG-TRANSACAO-BASE.
009500     COPY "Transacao.cpy" REPLACING ==REG-TRANSACAO== BY
009600          ==WS-REG-TRANSACAO-BASE-DUMMY== ==TR-== BY ==BT-==.
009700*-----------------------------------------------------------------
009800 01  WS-LINHA-SAIDA.
009900     COPY "LinhaPlanilha.cpy" REPLACING ==REG-LINHA-PLANILHA== BY
010000          ==WS-LINHA-SAIDA-DUMMY== ==SL-== BY ==WL-==.
010100*-----------------------------------------------------------------
010200 01  WS-PARM-CATALOGO.
010300     05 WS-C-FUNCAO               PIC 9(02).
010400     05 WS-C-NOME-PRODUTO         PIC X(40).
010500     05 WS-C-SKU                  PIC X(10).
010600     05 WS-C-GURU-ID              PIC X(20).
010700     05 WS-C-SHOPIFY-ID           PIC X(20).
010800     05 WS-C-PERIODICIDADE        PIC X(10).
010900     05 WS-C-PLANO-TIPO           PIC X(10).
011000     05 WS-C-BOX-OVERRIDE         PIC X(40).
011100     05 WS-C-ENCONTROU            PIC X(01).
011200        88 WS-C-ACHOU             VALUE "S".
011300     05 WS-C-CAT-NAME             PIC X(40).
011400     05 WS-C-CAT-SKU              PIC X(10).
011500     05 WS-C-CAT-PERIODICITY      PIC X(10).
011600     05 WS-C-CAT-RECURRENCE       PIC X(10).
011700     05 WS-C-CAT-WEIGHT-KG        PIC S9(3)V999.
011800     05 WS-C-CAT-FALLBACK-PRICE   PIC S9(5)V99.
011900     05 WS-C-CAT-UNAVAILABLE      PIC X(01).
012000     05 WS-C-CAT-COMPONENT-CNT    PIC 9(02).
012100     05 WS-C-CAT-COMPONENTES.
012200        10 WS-C-CAT-COMPONENT-SKU OCCURS 10 TIMES PIC X(10).
012300     05 WS-C-DIVISOR              PIC 9(02).
012400     05 WS-C-PRECO-FIXO           PIC S9(5)V99.
012500     05 WS-C-PERTENCE-PLANO       PIC X(01).
012600     05 WS-C-RETORNO              PIC 9(01).
012700     05 FILLER                    PIC X(04).
012800*-----------------------------------------------------------------
012900 01  WS-PARM-VALOR.
013000     05 WS-V-MODO                 PIC X(10).
013100     05 WS-V-BOX-RUN              PIC X(40).
013200     05 WS-V-PERIODICIDADE-RUN    PIC X(10).
013300     05 WS-V-PERIODO-INICIO       PIC 9(08).
013400     05 WS-V-PERIODO-FIM          PIC 9(08).
013500     05 WS-V-TR-SUBSCRIPTION-ID   PIC X(20).
013600     05 WS-V-TR-PRODUCT-ID        PIC X(20).
013700     05 WS-V-TR-PRODUCT-NAME      PIC X(40).
013800     05 WS-V-TR-OFFER-ID          PIC X(20).
013900     05 WS-V-TR-ORDER-DATE        PIC 9(08).
014000     05 WS-V-TR-PAID-TOTAL        PIC S9(7)V99.
014100     05 WS-V-TR-COUPON-CODE       PIC X(20).
014200     05 WS-V-TR-COUPON-INC-TYPE   PIC X(08).
014300     05 WS-V-TR-COUPON-INC-VALUE  PIC S9(3)V99.
014400     05 WS-V-TR-IS-UPGRADE        PIC X(01).
014500     05 WS-V-TR-PLAN-TYPE         PIC X(10).
014600     05 WS-V-MODO-PRECO-FIXO      PIC X(01).
014700     05 WS-V-OUT-PRODUTO-NOME     PIC X(40).
014800     05 WS-V-OUT-PRODUTO-SKU      PIC X(10).
014900     05 WS-V-OUT-INDISPONIVEL     PIC X(01).
015000     05 WS-V-OUT-PERIODICIDADE    PIC X(10).
015100     05 WS-V-OUT-DIVISOR          PIC 9(02).
015200     05 WS-V-OUT-UNIT-VALUE       PIC S9(7)V99.
015300     05 WS-V-OUT-LINE-TOTAL       PIC S9(7)V99.
015400     05 WS-V-OUT-ORDER-TOTAL      PIC S9(7)V99.
015500     05 WS-V-OUT-QTD-BRINDES      PIC 9(02).
015600     05 WS-V-OUT-BRINDES.
015700        10 WS-V-OUT-BRINDE OCCURS 5 TIMES PIC X(40).
015800     05 WS-V-OUT-TEM-EMBUTIDO     PIC X(01).
015900        88 WS-V-OUT-HA-EMBUTIDO   VALUE "S".
016000     05 WS-V-OUT-EMBUTIDO-NOME    PIC X(40).
016100     05 WS-V-OUT-EMBUTIDO-SKU     PIC X(10).
016200     05 WS-V-OUT-EMBUTIDO-VALOR   PIC S9(7)V99.
016300     05 FILLER                    PIC X(04).
016400*-----------------------------------------------------------------
016500 01  WS-PARM-PERIODO.
016600     05 WS-P-FUNCAO               PIC 9(02).
016700     05 WS-P-ANO                  PIC 9(04).
016800     05 WS-P-MES                  PIC 9(02).
016900     05 WS-P-BIMESTRE             PIC 9(02).
017000     05 WS-P-DATA-INICIO          PIC 9(08).
017100     05 WS-P-DATA-FIM             PIC 9(08).
017200     05 WS-P-NUMERO-PERIODO       PIC 9(02).
017300     05 WS-P-RANGE-INICIO         PIC 9(08).
017400     05 WS-P-RANGE-FIM            PIC 9(08).
017500     05 WS-P-BLOCO-FIM            PIC 9(08).
017600     05 WS-P-PROXIMO-INICIO       PIC 9(08).
017700     05 WS-P-TEM-MAIS-BLOCOS      PIC X(01).
017800     05 WS-P-PLANO-ANOS           PIC 9(01).
017900     05 WS-P-MODO-FIXO            PIC X(01).
018000     05 WS-P-JANELA-INICIO        PIC 9(08).
018100     05 WS-P-JANELA-FIM           PIC 9(08).
018200     05 WS-P-RETORNO              PIC 9(01).
018300     05 FILLER                    PIC X(04).
018400*-----------------------------------------------------------------
018500 01  LKS-PARAMETRO-ENDERECO.
018600     05 LKS-FUNCAO                PIC 9(02).
018700     05 LKS-LOGRADOURO-BRUTO      PIC X(40).
018800     05 LKS-COMPLEMENTO-BRUTO     PIC X(30).
018900     05 LKS-BAIRRO-BRUTO          PIC X(30).
019000     05 LKS-CIDADE                PIC X(30).
019100     05 LKS-UF                    PIC X(02).
019200     05 LKS-CEP                   PIC X(08).
019300     05 LKS-OUT-LOGRADOURO        PIC X(40).
019400     05 LKS-OUT-NUMERO            PIC X(10).
019500     05 LKS-OUT-COMPLEMENTO       PIC X(30).
019600     05 LKS-OUT-BAIRRO            PIC X(30).
019700     05 LKS-OUT-NECESSITA-CONTATO PIC X(03).
019800     05 FILLER                    PIC X(04).
019900*-----------------------------------------------------------------
020000 01  WS-TAB-CONTADORES-INIT.
020100     05  FILLER  PIC X(10) VALUE "ANUAIS".
020200     05  FILLER  PIC 9(05) VALUE ZEROS.
020300     05  FILLER  PIC 9(05) VALUE ZEROS.
020400     05  FILLER  PIC 9(05) VALUE ZEROS.
020500     05  FILLER  PIC X(10) VALUE "BIANUAIS".
020600     05  FILLER  PIC 9(05) VALUE ZEROS.
020700     05  FILLER  PIC 9(05) VALUE ZEROS.
020800     05  FILLER  PIC 9(05) VALUE ZEROS.
020900     05  FILLER  PIC X(10) VALUE "TRIANUAIS".
021000     05  FILLER  PIC 9(05) VALUE ZEROS.
021100     05  FILLER  PIC 9(05) VALUE ZEROS.
021200     05  FILLER  PIC 9(05) VALUE ZEROS.
021300     05  FILLER  PIC X(10) VALUE "BIMESTRAIS".
021400     05  FILLER  PIC 9(05) VALUE ZEROS.
021500     05  FILLER  PIC 9(05) VALUE ZEROS.
021600     05  FILLER  PIC 9(05) VALUE ZEROS.
021700     05  FILLER  PIC X(10) VALUE "MENSAIS".
021800     05  FILLER  PIC 9(05) VALUE ZEROS.
021900     05  FILLER  PIC 9(05) VALUE ZEROS.
022000     05  FILLER  PIC 9(05) VALUE ZEROS.
022100 01  WS-TAB-CONTADORES-R REDEFINES WS-TAB-CONTADORES-INIT.
022200     05  WS-CONTADOR OCCURS 5 TIMES INDEXED BY WS-IDX-PLANO.
022300         10  WS-CT-PLANO-TIPO      PIC X(10).
022400         10  WS-CT-ASSINATURAS     PIC 9(05) COMP.
022500         10  WS-CT-EMBUTIDOS       PIC 9(05) COMP.
022600         10  WS-CT-CUPONS          PIC 9(05) COMP.
022700*-----------------------------------------------------------------
022800 01  WS-TAB-PRODUTOS-DISTINTOS.
022900     05  WS-PROD-DISTINTO OCCURS 20 TIMES PIC X(20).
023000*-----------------------------------------------------------------
023100 77  WS-FS-TRANSFILE               PIC X(02).
023200     88  WS-FS-TRANS-OK            VALUE "00".
023300     88  WS-FS-TRANS-EOF           VALUE "10".
023400 77  WS-FS-SHEETFILE               PIC X(02).
023500     88  WS-FS-SHEET-OK            VALUE "00".
023600 77  WS-FS-RPTFILE                 PIC X(02).
023700     88  WS-FS-RPT-OK              VALUE "00".
023800*-----------------------------------------------------------------
023900 01  WS-DATA-SISTEMA.
024000     05  WS-DTSIS-AAAA             PIC 9(04).
024100     05  WS-DTSIS-MM               PIC 9(02).
024200     05  WS-DTSIS-DD               PIC 9(02).
024300*-----------------------------------------------------------------
024400 01  WS-PERIODO-INICIO            PIC 9(08).
024500 01  WS-PERIODO-INICIO-R REDEFINES WS-PERIODO-INICIO.
024600     05  WS-PI-AAAA                PIC 9(04).
024700     05  WS-PI-MM                  PIC 9(02).
024800     05  WS-PI-DD                  PIC 9(02).
024900 01  WS-PERIODO-FIM                PIC 9(08).
025000 01  WS-PERIODO-FIM-R REDEFINES WS-PERIODO-FIM.
025100     05  WS-PF-AAAA                PIC 9(04).
025200     05  WS-PF-MM                  PIC 9(02).
025300     05  WS-PF-DD                  PIC 9(02).
025400 77  WS-NUMERO-PERIODO             PIC 9(02).
025500*-----------------------------------------------------------------
025600 77  WS-RUN-MODO                   PIC X(10).
025700 77  WS-RUN-PERIODICIDADE          PIC X(10).
025800 77  WS-RUN-ANO                    PIC 9(04).
025900 77  WS-RUN-MES                    PIC 9(02).
026000 77  WS-RUN-BOX                    PIC X(40).
026100*-----------------------------------------------------------------
026200 77  WS-EOF-TRANSFILE              PIC X(01) VALUE "N".
026300     88  WS-FIM-TRANSFILE          VALUE "S".
026400 77  WS-PRIMEIRA-LEITURA           PIC X(01) VALUE "S".
026500     88  WS-EH-PRIMEIRA            VALUE "S".
026600 77  WS-CHAVE-ANTERIOR             PIC X(20).
026700 77  WS-QTD-PRINCIPAIS             PIC 9(03) COMP.
026800 77  WS-SOMA-PRINCIPAIS            PIC S9(7)V99.
026900 77  WS-PAGO-SINTETICO             PIC S9(7)V99.
027000 77  WS-QTD-PROD-DISTINTOS         PIC 9(02) COMP.
027100 77  WS-IDX-PROD                   PIC 9(02) COMP.
027200 77  WS-JA-REGISTRADO              PIC X(01).
027300     88  WS-PROD-JA-ACHADO         VALUE "S".
027400 77  WS-TEM-CUPOM                  PIC X(01).
027500     88  WS-HOUVE-CUPOM            VALUE "S".
027600 77  WS-GRUPO-PRECO-FIXO           PIC X(01).
027700     88  WS-EH-GRUPO-FIXO          VALUE "S".
027800 77  WS-IDX-BRINDE                 PIC 9(02) COMP.
027900 77  WS-TOTAL-ASSINATURAS          PIC 9(06) COMP.
028000 77  WS-TOTAL-EMBUTIDOS            PIC 9(06) COMP.
028100 77  WS-TOTAL-CUPONS               PIC 9(06) COMP.
028200*-----------------------------------------------------------------
028300 01  WS-LINHA-RELATORIO.
028400     05  WL-REL-PLANO      PIC X(12).
028500     05  WL-REL-ASSIN      PIC Z(5)9.
028600     05  FILLER            PIC X(02) VALUE SPACES.
028700     05  WL-REL-EMBUT      PIC Z(5)9.
028800     05  FILLER            PIC X(02) VALUE SPACES.
028900     05  WL-REL-CUPOM      PIC Z(5)9.
029000     05  FILLER            PIC X(40) VALUE SPACES.
029100*-----------------------------------------------------------------
029200 PROCEDURE DIVISION.
029300*-----------------------------------------------------------------
029400 MAIN-PROCEDURE.
029500
029600     PERFORM P100-INICIALIZA THRU P100-FIM.
029700
029800     PERFORM P300-PROCESSA THRU P300-FIM.
029900
030000     PERFORM P900-GRAVA-RELATORIO THRU P900-FIM.
030100
030200     PERFORM P990-ENCERRA.
030300*-----------------------------------------------------------------
030400 P100-INICIALIZA.
030500
030600     PERFORM P110-ABRE-ARQUIVOS THRU P110-FIM.
030700     PERFORM P120-DEFINE-PARAMETROS-RUN THRU P120-FIM.
030800     PERFORM P130-CALCULA-PERIODO-RUN THRU P130-FIM.
030900 P100-FIM.
031000*-----------------------------------------------------------------
031100 P110-ABRE-ARQUIVOS.
031200
031300     OPEN INPUT  TRANSFILE.
031400     IF NOT WS-FS-TRANS-OK
031500         DISPLAY "LGLP0500 - ERRO ABERTURA TRANSFILE FS: "
031600                 WS-FS-TRANSFILE
031700         STOP RUN
031800     END-IF.
031900
032000     OPEN OUTPUT SHEETFILE.
032100     IF NOT WS-FS-SHEET-OK
032200         DISPLAY "LGLP0500 - ERRO ABERTURA SHEETFILE FS: "
032300                 WS-FS-SHEETFILE
032400         STOP RUN
032500     END-IF.
032600
032700     OPEN OUTPUT RPTFILE.
032800     IF NOT WS-FS-RPT-OK
032900         DISPLAY "LGLP0500 - ERRO ABERTURA RPTFILE FS: "
033000                 WS-FS-RPTFILE
033100         STOP RUN
033200     END-IF.
033300 P110-FIM.
033400*-----------------------------------------------------------------
033500 P120-DEFINE-PARAMETROS-RUN.
033600*    Parametros da execucao noturna: UPSI-0 seleciona a
033700*    periodicidade coletada (ligado = BIMESTRAL, desligado =
033800*    MENSAL); UPSI-1 fixa o modo PERIODO (usa o periodo do mes/ano
033900*    corrente do sistema); desligado roda no modo TODAS (periodo
034000*    calculado a partir da data de cada pedido).
034100     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
034200
034300     MOVE SPACES                 TO WS-RUN-BOX.
034400
034500     IF SW-PB-LIGADO
034600         MOVE "BIMESTRAL"        TO WS-RUN-PERIODICIDADE
034700     ELSE
034800         MOVE "MENSAL"           TO WS-RUN-PERIODICIDADE
034900     END-IF.
035000
035100     IF SW-MPF-LIGADO
035200         MOVE "PERIODO"          TO WS-RUN-MODO
035300     ELSE
035400         MOVE "TODAS"            TO WS-RUN-MODO
035500     END-IF.
035600
035700     MOVE WS-DTSIS-AAAA          TO WS-RUN-ANO.
035800     MOVE WS-DTSIS-MM            TO WS-RUN-MES.
035900 P120-FIM.
036000*-----------------------------------------------------------------
036100 P130-CALCULA-PERIODO-RUN.
036200*    Periodo do run (ano/mes correntes na periodicidade
036300*    selecionada) - serve de base para o modo PERIODO e para a
036400*    janela de validade das regras.
036500     MOVE WS-RUN-ANO             TO WS-P-ANO.
036600     MOVE WS-RUN-MES             TO WS-P-MES.
036700
036800     IF WS-RUN-PERIODICIDADE = "BIMESTRAL"
036900         MOVE 3                  TO WS-P-FUNCAO
037000     ELSE
037100         MOVE 2                  TO WS-P-FUNCAO
037200     END-IF.
037300
037400     CALL "LGL0100" USING WS-PARM-PERIODO.
037500
037600     MOVE WS-P-DATA-INICIO       TO WS-PERIODO-INICIO.
037700     MOVE WS-P-DATA-FIM          TO WS-PERIODO-FIM.
037800     MOVE WS-P-NUMERO-PERIODO    TO WS-NUMERO-PERIODO.
037900 P130-FIM.
038000*-----------------------------------------------------------------
038100 P300-PROCESSA.
038200
038300     PERFORM P305-LE-TRANSACAO THRU P305-FIM
038400             UNTIL WS-FIM-TRANSFILE.
038500
038600     IF WS-PRIMEIRA-LEITURA = "N"
038700         PERFORM P400-FECHA-GRUPO THRU P400-FIM
038800     END-IF.
038900 P300-FIM.
039000*-----------------------------------------------------------------
039100 P305-LE-TRANSACAO.
039200     READ TRANSFILE INTO REG-TRANSACAO
039300         AT END
039400             SET WS-FIM-TRANSFILE TO TRUE
039500         NOT AT END
039600             IF WS-EH-PRIMEIRA
039700                 PERFORM P350-REINICIA-GRUPO THRU P350-FIM
039800                 MOVE TR-SUBSCRIPTION-ID TO WS-CHAVE-ANTERIOR
039900                 MOVE "N"        TO WS-PRIMEIRA-LEITURA
040000             ELSE
040100                 IF TR-SUBSCRIPTION-ID NOT = WS-CHAVE-ANTERIOR
040200                     PERFORM P400-FECHA-GRUPO THRU P400-FIM
040300                     PERFORM P350-REINICIA-GRUPO THRU P350-FIM
040400                     MOVE TR-SUBSCRIPTION-ID
040500                                     TO WS-CHAVE-ANTERIOR
040600                 END-IF
040700             END-IF
040800             PERFORM P360-ACUMULA-TRANSACAO THRU P360-FIM
040900     END-READ.
041000 P305-FIM.
041100*-----------------------------------------------------------------
041200 P350-REINICIA-GRUPO.
041300     MOVE 0                      TO WS-QTD-PRINCIPAIS
041400                                    WS-QTD-PROD-DISTINTOS.
041500     MOVE ZEROS                  TO WS-SOMA-PRINCIPAIS.
041600     MOVE "N"                    TO WS-TEM-CUPOM.
041700     MOVE SPACES                 TO WS-TAB-PRODUTOS-DISTINTOS.
041800 P350-FIM.
041900*-----------------------------------------------------------------
042000 P360-ACUMULA-TRANSACAO.
042100*    Base = ultima transacao do grupo (TRANSFILE ja vem ordenado
042200*    por subscription-id + data do pedido); principal = produto no
042300*    conjunto de planos da periodicidade selecionada e nao e'
042400*    order-bump.
042500     MOVE REG-TRANSACAO          TO WS-REG-TRANSACAO-BASE.
042600
042700     IF NOT TR-ORDER-BUMP-SIM
042800         MOVE 3                  TO WS-C-FUNCAO
042900         MOVE TR-PRODUCT-ID      TO WS-C-GURU-ID
043000         MOVE WS-RUN-PERIODICIDADE TO WS-C-PERIODICIDADE
043100
043200         CALL "LGL0200" USING WS-PARM-CATALOGO
043300
043400         IF WS-C-PERTENCE-PLANO = "S"
043500             ADD 1               TO WS-QTD-PRINCIPAIS
043600             ADD TR-PAID-TOTAL   TO WS-SOMA-PRINCIPAIS
043700             PERFORM P365-REGISTRA-PRODUTO-DISTINTO THRU P365-FIM
043800         END-IF
043900     END-IF.
044000
044100     IF TR-COUPON-CODE NOT = SPACES
044200         SET WS-HOUVE-CUPOM      TO TRUE
044300     END-IF.
044400 P360-FIM.
044500*-----------------------------------------------------------------
044600 P365-REGISTRA-PRODUTO-DISTINTO.
044700*    Conta produtos-id distintos entre as transacoes principais do
044800*    grupo (dedup por primeira ocorrencia).
044900     MOVE "N"                    TO WS-JA-REGISTRADO.
045000
045100     PERFORM P367-LOOP-DEDUP THRU P367-FIM
045200             VARYING WS-IDX-PROD FROM 1 BY 1
045300             UNTIL WS-IDX-PROD > WS-QTD-PROD-DISTINTOS
045400                OR WS-PROD-JA-ACHADO.
045500
045600     IF NOT WS-PROD-JA-ACHADO AND WS-QTD-PROD-DISTINTOS < 20
045700         ADD 1                   TO WS-QTD-PROD-DISTINTOS
045800         MOVE TR-PRODUCT-ID      TO WS-PROD-DISTINTO (WS-QTD-PROD-DISTINTOS)
045900     END-IF.
046000 P365-FIM.
046100*-----------------------------------------------------------------
046200 P367-LOOP-DEDUP.
046300     IF WS-PROD-DISTINTO (WS-IDX-PROD) = TR-PRODUCT-ID
046400         MOVE "S"            TO WS-JA-REGISTRADO
046500     END-IF.
046600 P367-FIM.
046700*-----------------------------------------------------------------
046800 P400-FECHA-GRUPO.
046900*    Modo preco-fixo quando ha' mais de um produto principal
047000*    distinto ou a base e' upgrade; nesse caso o pago sintetico e'
047100*    zero (a tabela fixa fornece o valor).
047200     MOVE "N"                    TO WS-GRUPO-PRECO-FIXO.
047300     IF WS-QTD-PROD-DISTINTOS > 1 OR BT-IS-UPGRADE = "S"
047400         SET WS-EH-GRUPO-FIXO    TO TRUE
047500     END-IF.
047600
047700     IF WS-EH-GRUPO-FIXO
047800         MOVE ZEROS              TO WS-PAGO-SINTETICO
047900     ELSE
048000         IF WS-QTD-PRINCIPAIS > 0
048100             MOVE WS-SOMA-PRINCIPAIS TO WS-PAGO-SINTETICO
048200         ELSE
048300             MOVE BT-PAID-TOTAL  TO WS-PAGO-SINTETICO
048400         END-IF
048500     END-IF.
048600
048700     IF BT-PLAN-TYPE = SPACES
048800         MOVE "BIMESTRAIS"       TO BT-PLAN-TYPE
048900     END-IF.
049000
049100     MOVE WS-RUN-MODO            TO WS-V-MODO.
049200     MOVE WS-RUN-BOX             TO WS-V-BOX-RUN.
049300     MOVE WS-RUN-PERIODICIDADE   TO WS-V-PERIODICIDADE-RUN.
049400     MOVE WS-PERIODO-INICIO      TO WS-V-PERIODO-INICIO.
049500     MOVE WS-PERIODO-FIM         TO WS-V-PERIODO-FIM.
049600     MOVE BT-SUBSCRIPTION-ID     TO WS-V-TR-SUBSCRIPTION-ID.
049700     MOVE BT-PRODUCT-ID          TO WS-V-TR-PRODUCT-ID.
049800     MOVE BT-PRODUCT-NAME        TO WS-V-TR-PRODUCT-NAME.
049900     MOVE BT-OFFER-ID            TO WS-V-TR-OFFER-ID.
050000     MOVE BT-ORDER-DATE          TO WS-V-TR-ORDER-DATE.
050100     MOVE WS-PAGO-SINTETICO      TO WS-V-TR-PAID-TOTAL.
050200     MOVE BT-COUPON-CODE         TO WS-V-TR-COUPON-CODE.
050300     MOVE BT-COUPON-INC-TYPE     TO WS-V-TR-COUPON-INC-TYPE.
050400     MOVE BT-COUPON-INC-VALUE    TO WS-V-TR-COUPON-INC-VALUE.
050500     MOVE BT-IS-UPGRADE          TO WS-V-TR-IS-UPGRADE.
050600     MOVE BT-PLAN-TYPE           TO WS-V-TR-PLAN-TYPE.
050700     MOVE WS-GRUPO-PRECO-FIXO    TO WS-V-MODO-PRECO-FIXO.
050800
050900     CALL "LGL0400" USING WS-PARM-VALOR.
051000
051100     PERFORM P410-MONTA-LINHA-BASE THRU P410-FIM.
051200     PERFORM P415-MONTA-ENDERECO THRU P415-FIM.
051300     PERFORM P460-COLUNA-PERIODO THRU P460-FIM.
051400
051500     PERFORM P420-GRAVA-LINHA-PRINCIPAL THRU P420-FIM.
051600
051700     PERFORM P430-GRAVA-LINHAS-BRINDE THRU P430-FIM
051800             VARYING WS-IDX-BRINDE FROM 1 BY 1
051900             UNTIL WS-IDX-BRINDE > WS-V-OUT-QTD-BRINDES.
052000
052100     PERFORM P480-ACHA-CONTADOR THRU P480-FIM.
052200     ADD 1                       TO WS-CT-ASSINATURAS (WS-IDX-PLANO).
052300     IF WS-HOUVE-CUPOM
052400         ADD 1                   TO WS-CT-CUPONS (WS-IDX-PLANO)
052500     END-IF.
052600
052700     IF WS-V-OUT-HA-EMBUTIDO
052800         PERFORM P440-GRAVA-LINHA-EMBUTIDO THRU P440-FIM
052900         ADD 1                   TO WS-CT-EMBUTIDOS (WS-IDX-PLANO)
053000     END-IF.
053100 P400-FIM.
053200*-----------------------------------------------------------------
053300 P410-MONTA-LINHA-BASE.
053400*    Campos comuns as tres linhas do grupo (principal/brinde/
053500*    embutido): comprador, datas, pagamento e chaves de rastreio.
053600*    Pedido nao tem numero proprio na venda de assinatura - fica
053700*    em branco (a chave e' subscription-id/transaction-id).
053800     MOVE SPACES                 TO WS-LINHA-SAIDA.
053900     MOVE "UN"                   TO WL-UNIDADE.
054000     MOVE 1                      TO WL-QUANTITY.
054100
054200     MOVE WS-DATA-SISTEMA        TO WL-DATA-GERACAO.
054300     MOVE BT-ORDER-DATE          TO WL-DATA-PEDIDO.
054400     MOVE BT-CT-DOC              TO WL-CPF-CNPJ.
054500
054600     MOVE BT-CT-NOME             TO WL-BUYER-NAME.
054700     MOVE BT-CT-ENDERECO         TO WL-END-LOGRADOURO.
054800     MOVE BT-CT-BAIRRO           TO WL-END-BAIRRO.
054900     MOVE BT-CT-COMPLEMENTO      TO WL-END-COMPLEMENTO.
055000     MOVE BT-CT-CEP              TO WL-END-CEP.
055100     MOVE BT-CT-CIDADE           TO WL-END-CIDADE.
055200     MOVE BT-CT-UF               TO WL-END-UF.
055300     MOVE BT-CT-FONE             TO WL-END-FONE.
055400     MOVE BT-CT-EMAIL            TO WL-END-EMAIL.
055500     MOVE WL-ENDERECO-COMPRADOR  TO WL-ENDERECO-ENTREGA.
055600
055700     MOVE BT-PAY-METHOD          TO WL-PAY-METHOD.
055800     MOVE BT-TRANSACTION-ID      TO WL-TRANSACTION-ID.
055900     MOVE BT-SUBSCRIPTION-ID     TO WL-SUBSCRIPTION-ID.
056000     MOVE WS-V-OUT-PRODUTO-SKU   TO WL-SKU.
056100     MOVE BT-PRODUCT-ID          TO WL-PRODUCT-ID.
056200     MOVE BT-PLAN-TYPE           TO WL-PLAN-TYPE.
056300     MOVE BT-COUPON-CODE         TO WL-COUPON.
056400     MOVE WS-V-OUT-PERIODICIDADE TO WL-PERIODICITY.
056500 P410-FIM.
056600*-----------------------------------------------------------------
056700 P415-MONTA-ENDERECO.
056800*    Quando o coletor externo ja' separou o numero, usa-o direto;
056900*    senao roda o parser deterministico do logradouro bruto.
057000     IF BT-CT-NUMERO NOT = SPACES
057100         MOVE BT-CT-NUMERO       TO WL-END-NUMERO
057200         MOVE "NAO"              TO WL-NEEDS-CONTACT
057300     ELSE
057400         MOVE 1                  TO LKS-FUNCAO
057500         MOVE BT-CT-ENDERECO     TO LKS-LOGRADOURO-BRUTO
057600         MOVE BT-CT-COMPLEMENTO  TO LKS-COMPLEMENTO-BRUTO
057700         MOVE BT-CT-BAIRRO       TO LKS-BAIRRO-BRUTO
057800         MOVE BT-CT-CIDADE       TO LKS-CIDADE
057900         MOVE BT-CT-UF           TO LKS-UF
058000         MOVE BT-CT-CEP          TO LKS-CEP
058100
058200         CALL "LGL0800" USING LKS-PARAMETRO-ENDERECO
058300
058400         MOVE LKS-OUT-LOGRADOURO TO WL-END-LOGRADOURO
058500         MOVE LKS-OUT-NUMERO     TO WL-END-NUMERO
058600         MOVE LKS-OUT-COMPLEMENTO TO WL-END-COMPLEMENTO
058700         MOVE LKS-OUT-NECESSITA-CONTATO TO WL-NEEDS-CONTACT
058800     END-IF.
058900
059000     MOVE WL-ENDERECO-COMPRADOR  TO WL-ENDERECO-ENTREGA.
059100 P415-FIM.
059200*-----------------------------------------------------------------
059300 P420-GRAVA-LINHA-PRINCIPAL.
059400*    Nome vem do override de box do run, senao do principal
059500*    resolvido pela valorizacao; dedup id = transaction id.
059600     IF WS-RUN-BOX NOT = SPACES
059700         MOVE WS-RUN-BOX         TO WL-PRODUCT-NAME
059800     ELSE
059900         MOVE WS-V-OUT-PRODUTO-NOME TO WL-PRODUCT-NAME
060000     END-IF.
060100
060200     MOVE WS-V-OUT-PRODUTO-SKU   TO WL-SKU.
060300     MOVE WS-V-OUT-UNIT-VALUE    TO WL-UNIT-VALUE.
060400     MOVE WS-V-OUT-LINE-TOTAL    TO WL-LINE-TOTAL.
060500     MOVE WS-V-OUT-ORDER-TOTAL   TO WL-ORDER-TOTAL.
060600     MOVE WS-V-OUT-INDISPONIVEL  TO WL-UNAVAILABLE-FLAG.
060700     MOVE BT-TRANSACTION-ID      TO WL-DEDUP-ID.
060800
060900     WRITE REG-LINHA-PLANILHA    FROM WS-LINHA-SAIDA.
061000 P420-FIM.
061100*-----------------------------------------------------------------
061200 P430-GRAVA-LINHAS-BRINDE.
061300*    Uma linha por brinde, valor zero, dedup id = transaction-
061400*    id:SKU (maiusculas).
061500     MOVE WS-V-OUT-BRINDE (WS-IDX-BRINDE) TO WL-PRODUCT-NAME.
061600     MOVE ZEROS                  TO WL-UNIT-VALUE WL-LINE-TOTAL
061700                                    WL-ORDER-TOTAL.
061800
061900     MOVE 7                      TO WS-C-FUNCAO.
062000     MOVE WS-V-OUT-BRINDE (WS-IDX-BRINDE) TO WS-C-NOME-PRODUTO.
062100
062200     CALL "LGL0200" USING WS-PARM-CATALOGO.
062300
062400     IF WS-C-ACHOU
062500         MOVE WS-C-CAT-SKU       TO WL-SKU
062600         MOVE WS-C-CAT-UNAVAILABLE TO WL-UNAVAILABLE-FLAG
062700     ELSE
062800         MOVE SPACES             TO WL-SKU
062900         MOVE "N"                TO WL-UNAVAILABLE-FLAG
063000     END-IF.
063100
063200     PERFORM P470-MONTA-DEDUP-SKU THRU P470-FIM.
063300
063400     WRITE REG-LINHA-PLANILHA    FROM WS-LINHA-SAIDA.
063500 P430-FIM.
063600*-----------------------------------------------------------------
063700 P440-GRAVA-LINHA-EMBUTIDO.
063800*    Mesmo formato do brinde, produto/valor vindos da valorizacao.
063900     MOVE WS-V-OUT-EMBUTIDO-NOME TO WL-PRODUCT-NAME.
064000     MOVE WS-V-OUT-EMBUTIDO-SKU  TO WL-SKU WS-C-SKU.
064100     MOVE ZEROS                  TO WL-UNIT-VALUE WL-LINE-TOTAL
064200                                    WL-ORDER-TOTAL.
064300
064400     MOVE 8                      TO WS-C-FUNCAO.
064500     MOVE WS-V-OUT-EMBUTIDO-SKU  TO WS-C-SKU.
064600
064700     CALL "LGL0200" USING WS-PARM-CATALOGO.
064800
064900     IF WS-C-ACHOU
065000         MOVE WS-C-CAT-UNAVAILABLE TO WL-UNAVAILABLE-FLAG
065100     ELSE
065200         MOVE "N"                TO WL-UNAVAILABLE-FLAG
065300     END-IF.
065400
065500     PERFORM P470-MONTA-DEDUP-SKU THRU P470-FIM.
065600
065700     WRITE REG-LINHA-PLANILHA    FROM WS-LINHA-SAIDA.
065800 P440-FIM.
065900*-----------------------------------------------------------------
066000 P460-COLUNA-PERIODO.
066100*    TODAS: mes ou bimestre da data do pedido. PERIODO: numero
066200*    fixo do run. Demais: mes ou bimestre do fim do periodo
066300*    (senao da data do pedido).
066400     EVALUATE WS-RUN-MODO
066500         WHEN "TODAS"
066600             MOVE BT-ORDER-DATE  TO WS-P-DATA-INICIO
066700             PERFORM P465-MES-OU-BIMESTRE THRU P465-FIM
066800         WHEN "PERIODO"
066900             MOVE WS-NUMERO-PERIODO TO WL-PERIOD
067000         WHEN OTHER
067100             IF WS-PERIODO-FIM NOT = ZEROS
067200                 MOVE WS-PERIODO-FIM TO WS-P-DATA-INICIO
067300             ELSE
067400                 MOVE BT-ORDER-DATE TO WS-P-DATA-INICIO
067500             END-IF
067600             PERFORM P465-MES-OU-BIMESTRE THRU P465-FIM
067700     END-EVALUATE.
067800 P460-FIM.
067900*-----------------------------------------------------------------
068000 P465-MES-OU-BIMESTRE.
068100*    WS-P-DATA-INICIO ja' recebeu a data-base; devolve mes puro se
068200*    a periodicidade do run for MENSAL, ou bimestre se BIMESTRAL.
068300     IF WS-RUN-PERIODICIDADE = "BIMESTRAL"
068400         MOVE 1                  TO WS-P-FUNCAO
068500         MOVE WS-P-DATA-INICIO (5:2) TO WS-P-MES
068600         CALL "LGL0100" USING WS-PARM-PERIODO
068700         MOVE WS-P-BIMESTRE      TO WL-PERIOD
068800     ELSE
068900         MOVE WS-P-DATA-INICIO (5:2) TO WL-PERIOD
069000     END-IF.
069100 P465-FIM.
069200*-----------------------------------------------------------------
069300 P470-MONTA-DEDUP-SKU.
069400*    Dedup id de brinde/embutido = transaction-id:SKU maiusculas.
069500     MOVE BT-TRANSACTION-ID      TO WL-DEDUP-TRANSACTION-ID.
069600     MOVE ":"                    TO WL-DEDUP-SEPARADOR.
069700     MOVE WL-SKU                 TO WL-DEDUP-SKU.
069800     INSPECT WL-DEDUP-ID CONVERTING
069900         "abcdefghijklmnopqrstuvwxyz" TO
070000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
070100 P470-FIM.
070200*-----------------------------------------------------------------
070300 P480-ACHA-CONTADOR.
070400*    Localiza a entrada do plano-tipo na tabela de contadores;
070500*    plano desconhecido cai em BIMESTRAIS.
070600     SET WS-IDX-PLANO            TO 1.
070700     SEARCH WS-CONTADOR
070800         AT END
070900             SET WS-IDX-PLANO    TO 4
071000         WHEN WS-CT-PLANO-TIPO (WS-IDX-PLANO) = BT-PLAN-TYPE
071100             CONTINUE
071200     END-SEARCH.
071300 P480-FIM.
071400*-----------------------------------------------------------------
071500 P900-GRAVA-RELATORIO.
071600
071700     MOVE 0                      TO WS-TOTAL-ASSINATURAS
071800                                    WS-TOTAL-EMBUTIDOS
071900                                    WS-TOTAL-CUPONS.
072000
072100     MOVE SPACES                 TO REG-RELATORIO.
072200     STRING "PLANO-TIPO" DELIMITED BY SIZE
072300            "   ASSINATURAS   EMBUTIDOS   CUPONS"
072400                         DELIMITED BY SIZE
072500       INTO REG-RELATORIO.
072600     WRITE REG-RELATORIO.
072700
072800     PERFORM P905-LOOP-CONTADOR THRU P905-FIM
072900             VARYING WS-IDX-PLANO FROM 1 BY 1
073000             UNTIL WS-IDX-PLANO > 5.
073100
073200     MOVE "TOTAL"                TO WL-REL-PLANO.
073300     MOVE WS-TOTAL-ASSINATURAS   TO WL-REL-ASSIN.
073400     MOVE WS-TOTAL-EMBUTIDOS     TO WL-REL-EMBUT.
073500     MOVE WS-TOTAL-CUPONS        TO WL-REL-CUPOM.
073600     WRITE REG-RELATORIO         FROM WS-LINHA-RELATORIO.
073700 P900-FIM.
073800*-----------------------------------------------------------------
073900 P905-LOOP-CONTADOR.
074000     MOVE WS-CT-PLANO-TIPO (WS-IDX-PLANO) TO WL-REL-PLANO.
074100     MOVE WS-CT-ASSINATURAS (WS-IDX-PLANO) TO WL-REL-ASSIN.
074200     MOVE WS-CT-EMBUTIDOS (WS-IDX-PLANO)  TO WL-REL-EMBUT.
074300     MOVE WS-CT-CUPONS (WS-IDX-PLANO)     TO WL-REL-CUPOM.
074400     WRITE REG-RELATORIO     FROM WS-LINHA-RELATORIO.
074500
074600     ADD WS-CT-ASSINATURAS (WS-IDX-PLANO) TO WS-TOTAL-ASSINATURAS.
074700     ADD WS-CT-EMBUTIDOS (WS-IDX-PLANO)   TO WS-TOTAL-EMBUTIDOS.
074800     ADD WS-CT-CUPONS (WS-IDX-PLANO)      TO WS-TOTAL-CUPONS.
074900 P905-FIM.
075000*-----------------------------------------------------------------
075100 P990-ENCERRA.
075200     CLOSE TRANSFILE SHEETFILE RPTFILE.
075300     GOBACK.
075400*-----------------------------------------------------------------
075500 END PROGRAM LGLP0500.
