000100******************************************************************
000200* Author: M.A. QUEIROZ
000300* Installation: SISTEMA DE COMPRAS DE MERCADO - MODULO LOGISTICA
000400* Date-Written: 05/02/1988
000500* Date-Compiled:
000600* Security: USO INTERNO - EQUIPE DE LOGISTICA
000700* Purpose: DESMEMBRAMENTO DE COMBO EM LINHAS DE COMPONENTE COM
000800*          RATEIO CENTAVO A CENTAVO - MODULO LOGISTICA
000900*-----------------------------------------------------------------
001000* Alteracoes:
001100*   05/02/1988 - M.QUEIROZ - OS-0233  - rotina original:
001200*             resolucao dos componentes de um kit por codigo.
001300*   17/06/1994 - J.TAVARES - OS-0705  - incluido o rateio do
001400*             total do kit com o ultimo componente absorvendo o
001500*             resto (diferenca de arredondamento).
001600*   14/09/1998 - J.TAVARES - RQ-2263  - virada de seculo: chave
001700*             de referencia do kit conferida sem depender do ano
001800*             com 2 digitos.
001900*   09/09/1999 - J.TAVARES - RQ-2264  - teste de regressao pos
002000*             virada de seculo concluido sem pendencias.
002100*   24/03/2025 - A.RAFFUL  - RQ-4450  - reaproveitada para o
002200*             modulo LOGISTICA: resolucao dos componentes (por SKU,
002300*             depois por nome).
002400*   28/03/2025 - A.RAFFUL  - RQ-4452  - incluido o rateio do
002500*             total do combo com o ultimo componente absorvendo
002600*             o resto.
002700*   02/04/2025 - A.RAFFUL  - RQ-4455  - incluida a chave de
002800*             dedup por componente (transaction-id:SKU em
002900*             maiusculas).
003000*   06/10/2025 - A.RAFFUL  - RQ-4647  - lacos de resolucao/rateio/
003100*             dedup reescritos em paragrafos externos, com
003200*             campos de reserva e vias alternativas incluidos
003300*             nas areas de trabalho.
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    LGL0600.
003700 AUTHOR.        M.A. QUEIROZ.
003800 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
003900 DATE-WRITTEN.  05/02/1988.
004000 DATE-COMPILED.
004100 SECURITY.      USO INTERNO - EQUIPE DE LOGISTICA.
004200*-----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 IS SW-COMBO-ATIVO ON STATUS IS SW-CMB-LIGADO
004800                             OFF STATUS IS SW-CMB-DESLIGADO.
004900*-----------------------------------------------------------------
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*-----------------------------------------------------------------
005300 01  WS-PARM-CATALOGO.
005400     05 WS-C-FUNCAO               PIC 9(02).
005500     05 WS-C-FUNCAO-R REDEFINES WS-C-FUNCAO.
005600        10 WS-C-FUNCAO-DEZ        PIC 9(01).
005700        10 WS-C-FUNCAO-UNI        PIC 9(01).
005800     05 WS-C-NOME-PRODUTO         PIC X(40).
005900     05 WS-C-SKU                  PIC X(10).
006000     05 WS-C-GURU-ID              PIC X(20).
006100     05 WS-C-SHOPIFY-ID           PIC X(20).
006200     05 WS-C-PERIODICIDADE        PIC X(10).
006300     05 WS-C-PLANO-TIPO           PIC X(10).
006400     05 WS-C-BOX-OVERRIDE         PIC X(40).
006500     05 WS-C-ENCONTROU            PIC X(01).
006600        88 WS-C-ACHOU             VALUE "S".
006700     05 WS-C-CAT-NAME             PIC X(40).
006800     05 WS-C-CAT-SKU              PIC X(10).
006900     05 WS-C-CAT-PERIODICITY      PIC X(10).
007000     05 WS-C-CAT-RECURRENCE       PIC X(10).
007100     05 WS-C-CAT-WEIGHT-KG        PIC S9(3)V999.
007200     05 WS-C-CAT-FALLBACK-PRICE   PIC S9(5)V99.
007300     05 WS-C-CAT-UNAVAILABLE      PIC X(01).
007400     05 WS-C-CAT-COMPONENT-CNT    PIC 9(02).
007500     05 WS-C-CAT-COMPONENTES.
007600        10 WS-C-CAT-COMPONENT-SKU OCCURS 10 TIMES PIC X(10).
007700     05 WS-C-DIVISOR              PIC 9(02).
007800     05 WS-C-PRECO-FIXO           PIC S9(5)V99.
007900     05 WS-C-PERTENCE-PLANO       PIC X(01).
008000     05 WS-C-RETORNO              PIC 9(01).
008100     05 FILLER                    PIC X(04).
008200*-----------------------------------------------------------------
008300 77  WS-IDX-COMP                  PIC 9(02) COMP.
008400 77  WS-N-COMPONENTES             PIC 9(02) COMP.
008500 77  WS-COTA                      PIC S9(7)V99.
008600 77  WS-SKU-UP                    PIC X(10).
008700 77  WS-TRANS-ID-UP               PIC X(20).
008800*-----------------------------------------------------------------
008900 01  WS-SOMA-COTAS                PIC S9(7)V99.
009000 01  WS-SOMA-COTAS-R REDEFINES WS-SOMA-COTAS PIC X(09).
009100*-----------------------------------------------------------------
009200 LINKAGE SECTION.
009300*-----------------------------------------------------------------
009400 01  LKS-PARAMETRO-COMBO.
009500     05 LKS-TRANSACTION-ID        PIC X(20).
009600     05 LKS-COMBO-TOTAL           PIC S9(7)V99.
009700     05 LKS-QTD-TOKENS            PIC 9(02).
009800     05 LKS-TOKENS.
009900        10 LKS-TOKEN OCCURS 10 TIMES PIC X(10).
010000     05 LKS-TOKENS-R REDEFINES LKS-TOKENS PIC X(100).
010100     05 LKS-QTD-COMPONENTES       PIC 9(02).
010200     05 LKS-COMPONENTES.
010300        10 LKS-COMPONENTE OCCURS 10 TIMES.
010400           15 LKS-COMP-NOME          PIC X(40).
010500           15 LKS-COMP-SKU           PIC X(10).
010600           15 LKS-COMP-VALOR         PIC S9(7)V99.
010700           15 LKS-COMP-DEDUP-ID      PIC X(31).
010800           15 LKS-COMP-INDISPONIVEL  PIC X(01).
010900     05 FILLER                    PIC X(04).
011000*-----------------------------------------------------------------
011100 PROCEDURE DIVISION USING LKS-PARAMETRO-COMBO.
011200*-----------------------------------------------------------------
011300 MAIN-PROCEDURE.
011400
011500     MOVE 0                      TO LKS-QTD-COMPONENTES.
011600     MOVE SPACES                 TO LKS-COMPONENTES.
011700
011800     IF LKS-QTD-TOKENS > 0
011900         PERFORM P900-RESOLVE-COMPONENTES THRU P900-FIM
012000         PERFORM P920-RATEIA-VALORES THRU P920-FIM
012100         PERFORM P940-MONTA-DEDUP-E-FLAGS THRU P940-FIM
012200     END-IF.
012300
012400     GOBACK.
012500*-----------------------------------------------------------------
012600 P900-RESOLVE-COMPONENTES.
012700*    Cada token e' procurado primeiro como SKU, depois como nome
012800*    de produto; se nao achar nenhum dos dois, o token e' mantido
012900*    tal qual (verbatim) como nome e como SKU do componente.
013000     MOVE 0                      TO WS-N-COMPONENTES.
013100
013200     PERFORM P905-LOOP-TOKEN THRU P905-FIM
013300             VARYING WS-IDX-COMP FROM 1 BY 1
013400             UNTIL WS-IDX-COMP > LKS-QTD-TOKENS
013500                OR WS-IDX-COMP > 10.
013600
013700     MOVE WS-N-COMPONENTES       TO LKS-QTD-COMPONENTES.
013800 P900-FIM.
013900*-----------------------------------------------------------------
014000 P905-LOOP-TOKEN.
014100     ADD 1                       TO WS-N-COMPONENTES.
014200
014300     MOVE 8                      TO WS-C-FUNCAO.
014400     MOVE LKS-TOKEN (WS-IDX-COMP) TO WS-C-SKU.
014500
014600     CALL "LGL0200" USING WS-PARM-CATALOGO.
014700
014800     IF WS-C-ACHOU
014900         MOVE WS-C-CAT-NAME      TO LKS-COMP-NOME (WS-N-COMPONENTES)
015000         MOVE WS-C-CAT-SKU       TO LKS-COMP-SKU (WS-N-COMPONENTES)
015100         MOVE WS-C-CAT-UNAVAILABLE
015200                             TO LKS-COMP-INDISPONIVEL (WS-N-COMPONENTES)
015300     ELSE
015400         MOVE 7                  TO WS-C-FUNCAO
015500         MOVE LKS-TOKEN (WS-IDX-COMP) TO WS-C-NOME-PRODUTO
015600
015700         CALL "LGL0200" USING WS-PARM-CATALOGO
015800
015900         IF WS-C-ACHOU
016000             MOVE WS-C-CAT-NAME  TO LKS-COMP-NOME (WS-N-COMPONENTES)
016100             MOVE WS-C-CAT-SKU   TO LKS-COMP-SKU (WS-N-COMPONENTES)
016200             MOVE WS-C-CAT-UNAVAILABLE
016300                             TO LKS-COMP-INDISPONIVEL (WS-N-COMPONENTES)
016400         ELSE
016500             MOVE LKS-TOKEN (WS-IDX-COMP)
016600                             TO LKS-COMP-NOME (WS-N-COMPONENTES)
016700             MOVE LKS-TOKEN (WS-IDX-COMP)
016800                             TO LKS-COMP-SKU (WS-N-COMPONENTES)
016900             MOVE "N"        TO LKS-COMP-INDISPONIVEL (WS-N-COMPONENTES)
017000         END-IF
017100     END-IF.
017200 P905-FIM.
017300*-----------------------------------------------------------------
017400 P920-RATEIA-VALORES.
017500*    Total <= 0 => todo componente recebe 0,00.  Senao a cota e'
017600*    total / n arredondada HALF-UP e o ultimo componente absorve
017700*    a diferenca, de forma que a soma bata com o total exato.
017800     IF LKS-COMBO-TOTAL NOT > 0
017900         PERFORM P922-LOOP-ZERA THRU P922-FIM
018000                 VARYING WS-IDX-COMP FROM 1 BY 1
018100                 UNTIL WS-IDX-COMP > LKS-QTD-COMPONENTES
018200     ELSE
018300         COMPUTE WS-COTA ROUNDED = LKS-COMBO-TOTAL / LKS-QTD-COMPONENTES
018400         MOVE ZEROS              TO WS-SOMA-COTAS
018500
018600         PERFORM P924-LOOP-COTA THRU P924-FIM
018700                 VARYING WS-IDX-COMP FROM 1 BY 1
018800                 UNTIL WS-IDX-COMP > LKS-QTD-COMPONENTES
018900     END-IF.
019000 P920-FIM.
019100*-----------------------------------------------------------------
019200 P922-LOOP-ZERA.
019300     MOVE ZEROS                  TO LKS-COMP-VALOR (WS-IDX-COMP).
019400 P922-FIM.
019500*-----------------------------------------------------------------
019600 P924-LOOP-COTA.
019700     IF WS-IDX-COMP < LKS-QTD-COMPONENTES
019800         MOVE WS-COTA            TO LKS-COMP-VALOR (WS-IDX-COMP)
019900         ADD WS-COTA             TO WS-SOMA-COTAS
020000     ELSE
020100         COMPUTE LKS-COMP-VALOR (WS-IDX-COMP) =
020200                 LKS-COMBO-TOTAL - WS-SOMA-COTAS
020300     END-IF.
020400 P924-FIM.
020500*-----------------------------------------------------------------
020600 P940-MONTA-DEDUP-E-FLAGS.
020700*    Chave de dedup do componente = transaction-id:SKU, em
020800*    maiusculas (SKU e' obrigatorio nesta chave).
020900     MOVE LKS-TRANSACTION-ID     TO WS-TRANS-ID-UP.
021000     INSPECT WS-TRANS-ID-UP CONVERTING
021100         "abcdefghijklmnopqrstuvwxyz" TO
021200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021300
021400     PERFORM P945-LOOP-DEDUP THRU P945-FIM
021500             VARYING WS-IDX-COMP FROM 1 BY 1
021600             UNTIL WS-IDX-COMP > LKS-QTD-COMPONENTES.
021700 P940-FIM.
021800*-----------------------------------------------------------------
021900 P945-LOOP-DEDUP.
022000     MOVE LKS-COMP-SKU (WS-IDX-COMP) TO WS-SKU-UP.
022100     INSPECT WS-SKU-UP CONVERTING
022200         "abcdefghijklmnopqrstuvwxyz" TO
022300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022400
022500     STRING WS-TRANS-ID-UP  DELIMITED BY SPACE
022600            ":"             DELIMITED BY SIZE
022700            WS-SKU-UP       DELIMITED BY SPACE
022800       INTO LKS-COMP-DEDUP-ID (WS-IDX-COMP).
022900 P945-FIM.
023000*-----------------------------------------------------------------
023100 END PROGRAM LGL0600.
