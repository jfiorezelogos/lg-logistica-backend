000100******************************************************************
000200* Author: M.A. QUEIROZ
000300* Installation: SISTEMA DE COMPRAS DE MERCADO - MODULO LOGISTICA
000400* Date-Written: 08/01/1991
000500* Date-Compiled:
000600* Security: USO INTERNO - EQUIPE DE LOGISTICA
000700* Purpose: EXPANSAO DAS LINHAS DA LOJA VIRTUAL (SHOPFILE) EM
000800*          LINHAS UNITARIAS DA PLANILHA - MODULO LOGISTICA
000900*-----------------------------------------------------------------
001000* Alteracoes:
001100*   08/01/1991 - M.QUEIROZ - OS-0602  - rotina original: leitura
001200*             do pedido de balcao agrupado por cliente, resolucao
001300*             de produto pela tabela de catalogo.
001400*   22/09/1997 - J.TAVARES - OS-0918  - incluida a extracao e
001500*             validacao do CPF do comprador entre linhas do
001600*             mesmo pedido.
001700*   05/03/1998 - J.TAVARES - RQ-2267  - virada de seculo: campo
001800*             de data do pedido passa a gravar ano com 4
001900*             digitos.
002000*   09/09/1999 - J.TAVARES - RQ-2268  - teste de regressao pos
002100*             virada de seculo concluido sem pendencias.
002200*   28/02/2018 - S.COSTA   - RQ-3350  - programa passa a ler o
002300*             arquivo de pedidos da loja virtual (SHOPFILE) em
002400*             vez do pedido de balcao digitado.
002500*   10/04/2025 - A.RAFFUL  - RQ-4470  - reaproveitada para o
002600*             modulo LOGISTICA: leitura de SHOPFILE agrupada por
002700*             pedido, resolucao de produto pela tabela de
002800*             catalogo (id da loja).
002900*   17/04/2025 - A.RAFFUL  - RQ-4474  - incluida a decisao de
003000*             quantidade (modo UNFULFILLED x demais modos).
003100*   24/04/2025 - A.RAFFUL  - RQ-4478  - incluida a
003200*             extracao/validacao do CPF e o preenchimento entre
003300*             linhas do mesmo pedido.
003400*   05/05/2025 - A.RAFFUL  - RQ-4560  - ligado o parser de
003500*             endereco (LGL0800) e o desmembramento de combo
003600*             (LGL0600).
003700*   30/09/2025 - A.RAFFUL  - RQ-4643  - filtros de produto-alvo
003800*             e de SKU documentados como parametro pendente
003900*             (sem arquivo de parametros no lote atual - ver
004000*             P120).
004100*   09/10/2025 - A.RAFFUL  - RQ-4649  - lacos de bufferizacao/
004200*             filtro/explosao reescritos em paragrafos externos;
004300*             incluidas vias alternativas de campo e campos de
004400*             reserva nas areas de parametro.
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    LGLP0700.
004800 AUTHOR.        M.A. QUEIROZ.
004900 INSTALLATION.  SISTEMA DE COMPRAS DE MERCADO.
005000 DATE-WRITTEN.  08/01/1991.
005100 DATE-COMPILED.
005200 SECURITY.      USO INTERNO - EQUIPE DE LOGISTICA.
005300*-----------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 IS SW-MODO-UNFULFILLED ON STATUS IS SW-UNF-LIGADO
005900                                  OFF STATUS IS SW-UNF-DESLIGADO.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SHOPFILE ASSIGN TO "SHOPFILE"
006300         ORGANIZATION   IS SEQUENTIAL
006400         ACCESS         IS SEQUENTIAL
006500         FILE STATUS    IS WS-FS-SHOPFILE.
006600     SELECT SHEETFILE ASSIGN TO "SHEETFILE"
006700         ORGANIZATION   IS SEQUENTIAL
006800         ACCESS         IS SEQUENTIAL
006900         FILE STATUS    IS WS-FS-SHEETFILE.
007000*-----------------------------------------------------------------
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SHOPFILE.
007400     COPY "PedidoLoja.cpy".
007500 FD  SHEETFILE.
007600     COPY "LinhaPlanilha.cpy".
007700*-----------------------------------------------------------------
007800 WORKING-STORAGE SECTION.
007900*-----------------------------------------------------------------
008000 01  WS-LINHA-SAIDA.
008100     COPY "LinhaPlanilha.cpy" REPLACING ==REG-LINHA-PLANILHA== BY
008200          ==WS-LINHA-SAIDA-DUMMY== ==SL-== BY ==WL-==.
008300*-----------------------------------------------------------------
008400 01  WS-PARM-CATALOGO.
008500     05 WS-C-FUNCAO               PIC 9(02).
008600     05 WS-C-NOME-PRODUTO         PIC X(40).
008700     05 WS-C-SKU                  PIC X(10).
008800     05 WS-C-GURU-ID              PIC X(20).
008900     05 WS-C-SHOPIFY-ID           PIC X(20).
009000     05 WS-C-PERIODICIDADE        PIC X(10).
009100     05 WS-C-PLANO-TIPO           PIC X(10).
009200     05 WS-C-BOX-OVERRIDE         PIC X(40).
009300     05 WS-C-ENCONTROU            PIC X(01).
009400        88 WS-C-ACHOU             VALUE "S".
009500     05 WS-C-CAT-NAME             PIC X(40).
009600     05 WS-C-CAT-SKU              PIC X(10).
009700     05 WS-C-CAT-PERIODICITY      PIC X(10).
009800     05 WS-C-CAT-RECURRENCE       PIC X(10).
009900     05 WS-C-CAT-WEIGHT-KG        PIC S9(3)V999.
010000     05 WS-C-CAT-FALLBACK-PRICE   PIC S9(5)V99.
010100     05 WS-C-CAT-UNAVAILABLE      PIC X(01).
010200     05 WS-C-CAT-COMPONENT-CNT    PIC 9(02).
010300     05 WS-C-CAT-COMPONENTES.
010400        10 WS-C-CAT-COMPONENT-SKU OCCURS 10 TIMES PIC X(10).
010500     05 WS-C-DIVISOR              PIC 9(02).
010600     05 WS-C-PRECO-FIXO           PIC S9(5)V99.
010700     05 WS-C-PERTENCE-PLANO       PIC X(01).
010800     05 WS-C-RETORNO              PIC 9(01).
010900     05 FILLER                    PIC X(04).
011000*-----------------------------------------------------------------
011100 01  LKS-PARAMETRO-COMBO.
011200     05 LKS-TRANSACTION-ID        PIC X(20).
011300     05 LKS-COMBO-TOTAL           PIC S9(7)V99.
011400     05 LKS-QTD-TOKENS            PIC 9(02).
011500     05 LKS-TOKENS.
011600        10 LKS-TOKEN OCCURS 10 TIMES PIC X(10).
011700     05 LKS-TOKENS-R REDEFINES LKS-TOKENS PIC X(100).
011800     05 LKS-QTD-COMPONENTES       PIC 9(02).
011900     05 LKS-COMPONENTES.
012000        10 LKS-COMPONENTE OCCURS 10 TIMES.
012100           15 LKS-COMP-NOME          PIC X(40).
012200           15 LKS-COMP-SKU           PIC X(10).
012300           15 LKS-COMP-VALOR         PIC S9(7)V99.
012400           15 LKS-COMP-DEDUP-ID      PIC X(31).
012500           15 LKS-COMP-INDISPONIVEL  PIC X(01).
012600     05 FILLER                    PIC X(04).
012700*-----------------------------------------------------------------
012800 01  LKS-PARAMETRO-ENDERECO.
012900     05 LKS-FUNCAO                PIC 9(02).
013000     05 LKS-LOGRADOURO-BRUTO      PIC X(40).
013100     05 LKS-COMPLEMENTO-BRUTO     PIC X(30).
013200     05 LKS-BAIRRO-BRUTO          PIC X(30).
013300     05 LKS-CIDADE                PIC X(30).
013400     05 LKS-UF                    PIC X(02).
013500     05 LKS-CEP                   PIC X(08).
013600     05 LKS-OUT-LOGRADOURO        PIC X(40).
013700     05 LKS-OUT-NUMERO            PIC X(10).
013800     05 LKS-OUT-COMPLEMENTO       PIC X(30).
013900     05 LKS-OUT-BAIRRO            PIC X(30).
014000     05 LKS-OUT-NECESSITA-CONTATO PIC X(03).
014100     05 FILLER                    PIC X(04).
014200*-----------------------------------------------------------------
014300 01  WS-TAB-PEDIDO.
014400     05  WS-BUFFER-QTDE           PIC 9(03) COMP.
014500     05  WS-BUFFER-ITEM OCCURS 50 TIMES INDEXED BY WS-IDX-BUF.
014600         10  BP-ORDER-NAME        PIC X(12).
014700         10  BP-CREATED-DATE      PIC 9(08).
014800         10  BP-TAXID-RAW         PIC X(20).
014900         10  BP-LINEITEM-ID       PIC X(20).
015000         10  BP-PRODUCT-ID        PIC X(20).
015100         10  BP-QTY               PIC 9(03).
015200         10  BP-REMAINING-QTY     PIC 9(03).
015300         10  BP-LINE-TOTAL        PIC S9(7)V99.
015400         10  FILLER               PIC X(08).
015500*-----------------------------------------------------------------
015600 01  WS-FILTROS-RUN.
015700*    Aguardando PARMFILE de filtro de produto/SKU - ainda nao
015800*    existe no lote atual, entao os filtros ficam desligados
015900*    (vazio = sem filtro); a estrutura fica pronta para quando
016000*    o arquivo de parametros for liberado.
016100     05  WS-FILTRO-PRODUTO-ALVO   PIC X(20) VALUE SPACES.
016200     05  WS-FILTRO-QTD-SKU        PIC 9(02) COMP VALUE 0.
016300     05  WS-FILTRO-SKU OCCURS 20 TIMES PIC X(10).
016400     05  FILLER                   PIC X(04).
016500*-----------------------------------------------------------------
016600 01  WS-GRUPO-PEDIDO.
016700     05  WS-G-ORDER-ID            PIC X(20).
016800     05  WS-G-CUSTOMER-NOME       PIC X(40).
016900     05  WS-G-CUSTOMER-EMAIL      PIC X(40).
017000     05  WS-G-CUSTOMER-FONE       PIC X(15).
017100     05  WS-G-ADDRESS1            PIC X(40).
017200     05  WS-G-ADDRESS1-R REDEFINES WS-G-ADDRESS1.
017300         10  WS-G-ADDRESS1-P1     PIC X(20).
017400         10  WS-G-ADDRESS1-P2     PIC X(20).
017500     05  WS-G-ADDRESS2            PIC X(30).
017600     05  WS-G-CITY                PIC X(30).
017700     05  WS-G-UF                  PIC X(02).
017800     05  WS-G-ZIP                 PIC X(08).
017900     05  WS-G-FREIGHT             PIC S9(5)V99.
018000     05  WS-G-DISCOUNT            PIC S9(5)V99.
018100     05  WS-G-CPF-VALIDO          PIC X(11).
018200     05  WS-G-TOTAL-PEDIDO        PIC S9(7)V99.
018300     05  WS-G-LOGRADOURO          PIC X(40).
018400     05  WS-G-NUMERO              PIC X(10).
018500     05  WS-G-COMPLEMENTO         PIC X(30).
018600     05  WS-G-NECESSITA-CONTATO   PIC X(03).
018700     05  FILLER                   PIC X(04).
018800*-----------------------------------------------------------------
018900 77  WS-CPF-DIGITOS-ORIGEM        PIC X(20).
019000 77  WS-CPF-DIGITOS               PIC X(20).
019100 77  WS-CPF-QTD-DIGITOS           PIC 9(02) COMP.
019200 77  WS-IDX-CPF                   PIC 9(02) COMP.
019300 77  WS-CPF-VALIDO-FLAG           PIC X(01).
019400     88  WS-CPF-EH-VALIDO         VALUE "S".
019500*-----------------------------------------------------------------
019600 77  WS-FS-SHOPFILE                PIC X(02).
019700     88  WS-FS-SHOP-OK            VALUE "00".
019800     88  WS-FS-SHOP-EOF           VALUE "10".
019900 77  WS-FS-SHEETFILE               PIC X(02).
020000     88  WS-FS-SHEET-OK           VALUE "00".
020100*-----------------------------------------------------------------
020200 01  WS-DATA-SISTEMA.
020300     05  WS-DTSIS-AAAA             PIC 9(04).
020400     05  WS-DTSIS-MM               PIC 9(02).
020500     05  WS-DTSIS-DD               PIC 9(02).
020600     05  FILLER                    PIC X(04).
020700 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA PIC 9(08).
020800*-----------------------------------------------------------------
020900 77  WS-EOF-SHOPFILE               PIC X(01) VALUE "N".
021000     88  WS-FIM-SHOPFILE           VALUE "S".
021100 77  WS-PRIMEIRA-LEITURA           PIC X(01) VALUE "S".
021200     88  WS-EH-PRIMEIRA            VALUE "S".
021300 77  WS-QTD-UNIDADES               PIC 9(03) COMP.
021400 77  WS-VALOR-UNITARIO             PIC S9(7)V99.
021500 77  WS-IDX-UNIDADE                PIC 9(03) COMP.
021600 77  WS-IDX-COMP                   PIC 9(02) COMP.
021700 77  WS-IDX-FILTRO                 PIC 9(02) COMP.
021800 77  WS-SKU-PASSA-FILTRO           PIC X(01).
021900     88  WS-SKU-OK                 VALUE "S".
022000 77  WS-PRODUTO-PASSA-FILTRO       PIC X(01).
022100     88  WS-PRODUTO-OK             VALUE "S".
022200 77  WS-EH-COMBO                   PIC X(01).
022300     88  WS-ITEM-E-COMBO           VALUE "S".
022400*-----------------------------------------------------------------
022500 PROCEDURE DIVISION.
022600*-----------------------------------------------------------------
022700 MAIN-PROCEDURE.
022800
022900     PERFORM P100-INICIALIZA THRU P100-FIM.
023000     PERFORM P300-PROCESSA THRU P300-FIM.
023100     PERFORM P990-ENCERRA.
023200*-----------------------------------------------------------------
023300 P100-INICIALIZA.
023400
023500     OPEN INPUT  SHOPFILE.
023600     IF NOT WS-FS-SHOP-OK
023700         DISPLAY "LGLP0700 - ERRO ABERTURA SHOPFILE FS: "
023800                 WS-FS-SHOPFILE
023900         STOP RUN
024000     END-IF.
024100
024200     OPEN OUTPUT SHEETFILE.
024300     IF NOT WS-FS-SHEET-OK
024400         DISPLAY "LGLP0700 - ERRO ABERTURA SHEETFILE FS: "
024500                 WS-FS-SHEETFILE
024600         STOP RUN
024700     END-IF.
024800
024900     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
025000     MOVE SPACES                 TO WS-FILTRO-PRODUTO-ALVO.
025100     MOVE 0                      TO WS-FILTRO-QTD-SKU.
025200     MOVE SPACES                 TO WS-FILTRO-SKU (1).
025300 P100-FIM.
025400*-----------------------------------------------------------------
025500 P300-PROCESSA.
025600
025700     PERFORM P302-LE-PEDIDO THRU P302-FIM
025800             UNTIL WS-FIM-SHOPFILE.
025900
026000     IF WS-PRIMEIRA-LEITURA = "N"
026100         PERFORM P315-FECHA-PEDIDO THRU P315-FIM
026200     END-IF.
026300 P300-FIM.
026400*-----------------------------------------------------------------
026500 P302-LE-PEDIDO.
026600     READ SHOPFILE INTO REG-PEDIDO-LOJA
026700         AT END
026800             SET WS-FIM-SHOPFILE TO TRUE
026900         NOT AT END
027000             IF WS-EH-PRIMEIRA
027100                 PERFORM P305-ABRE-PEDIDO THRU P305-FIM
027200                 MOVE "N"        TO WS-PRIMEIRA-LEITURA
027300             ELSE
027400                 IF SO-ORDER-ID NOT = WS-G-ORDER-ID
027500                     PERFORM P315-FECHA-PEDIDO THRU P315-FIM
027600                     PERFORM P305-ABRE-PEDIDO THRU P305-FIM
027700                 END-IF
027800             END-IF
027900             PERFORM P310-BUFFERIZA-LINHA THRU P310-FIM
028000     END-READ.
028100 P302-FIM.
028200*-----------------------------------------------------------------
028300 P305-ABRE-PEDIDO.
028400*    Dados de cabecalho do pedido (mesmos em todas as linhas do
028500*    grupo) sao gravados uma unica vez ao abrir o grupo.
028600     MOVE 0                      TO WS-BUFFER-QTDE.
028700     MOVE ZEROS                  TO WS-G-TOTAL-PEDIDO.
028800     MOVE SPACES                 TO WS-G-CPF-VALIDO.
028900
029000     MOVE SO-ORDER-ID            TO WS-G-ORDER-ID.
029100     MOVE SO-CT-NOME             TO WS-G-CUSTOMER-NOME.
029200     MOVE SO-CT-EMAIL            TO WS-G-CUSTOMER-EMAIL.
029300     MOVE SO-CT-FONE             TO WS-G-CUSTOMER-FONE.
029400     MOVE SO-ADDRESS1            TO WS-G-ADDRESS1.
029500     MOVE SO-ADDRESS2            TO WS-G-ADDRESS2.
029600     MOVE SO-CITY                TO WS-G-CITY.
029700     MOVE SO-UF                  TO WS-G-UF.
029800     MOVE SO-ZIP                 TO WS-G-ZIP.
029900     MOVE SO-FREIGHT             TO WS-G-FREIGHT.
030000     MOVE SO-DISCOUNT            TO WS-G-DISCOUNT.
030100 P305-FIM.
030200*-----------------------------------------------------------------
030300 P310-BUFFERIZA-LINHA.
030400
030500     IF WS-BUFFER-QTDE < 50
030600         ADD 1                   TO WS-BUFFER-QTDE
030700         SET WS-IDX-BUF          TO WS-BUFFER-QTDE
030800         MOVE SO-ORDER-NAME      TO BP-ORDER-NAME (WS-IDX-BUF)
030900         MOVE SO-CREATED-DATE    TO BP-CREATED-DATE (WS-IDX-BUF)
031000         MOVE SO-TAXID-RAW       TO BP-TAXID-RAW (WS-IDX-BUF)
031100         MOVE SO-LINEITEM-ID     TO BP-LINEITEM-ID (WS-IDX-BUF)
031200         MOVE SO-PRODUCT-ID      TO BP-PRODUCT-ID (WS-IDX-BUF)
031300         MOVE SO-QTY             TO BP-QTY (WS-IDX-BUF)
031400         MOVE SO-REMAINING-QTY   TO BP-REMAINING-QTY (WS-IDX-BUF)
031500         MOVE SO-LINE-TOTAL      TO BP-LINE-TOTAL (WS-IDX-BUF)
031600         ADD SO-LINE-TOTAL       TO WS-G-TOTAL-PEDIDO
031700
031800         IF WS-G-CPF-VALIDO = SPACES
031900             MOVE SO-TAXID-RAW   TO WS-CPF-DIGITOS-ORIGEM
032000             PERFORM P360-EXTRAI-CPF THRU P360-FIM
032100             IF WS-CPF-EH-VALIDO
032200                 MOVE WS-CPF-DIGITOS (1:11) TO WS-G-CPF-VALIDO
032300             END-IF
032400         END-IF
032500     END-IF.
032600 P310-FIM.
032700*-----------------------------------------------------------------
032800 P315-FECHA-PEDIDO.
032900*    Endereco do pedido e' um so - roda o parser deterministico
033000*    (LGL0800) uma unica vez para o grupo inteiro.
033100     MOVE 1                      TO LKS-FUNCAO.
033200     MOVE WS-G-ADDRESS1          TO LKS-LOGRADOURO-BRUTO.
033300     MOVE WS-G-ADDRESS2          TO LKS-COMPLEMENTO-BRUTO.
033400     MOVE SPACES                 TO LKS-BAIRRO-BRUTO.
033500     MOVE WS-G-CITY              TO LKS-CIDADE.
033600     MOVE WS-G-UF                TO LKS-UF.
033700     MOVE WS-G-ZIP               TO LKS-CEP.
033800
033900     CALL "LGL0800" USING LKS-PARAMETRO-ENDERECO.
034000
034100     MOVE LKS-OUT-LOGRADOURO     TO WS-G-LOGRADOURO.
034200     MOVE LKS-OUT-NUMERO         TO WS-G-NUMERO.
034300     MOVE LKS-OUT-COMPLEMENTO    TO WS-G-COMPLEMENTO.
034400     MOVE LKS-OUT-NECESSITA-CONTATO TO WS-G-NECESSITA-CONTATO.
034500
034600     PERFORM P317-LOOP-BUF THRU P317-FIM
034700             VARYING WS-IDX-BUF FROM 1 BY 1
034800             UNTIL WS-IDX-BUF > WS-BUFFER-QTDE.
034900 P315-FIM.
035000*-----------------------------------------------------------------
035100 P317-LOOP-BUF.
035200     PERFORM P320-RESOLVE-PRODUTO-LOJA THRU P320-FIM.
035300     PERFORM P340-DECIDE-QUANTIDADE THRU P340-FIM.
035400     IF WS-QTD-UNIDADES > 0
035500         PERFORM P350-VERIFICA-FILTROS THRU P350-FIM
035600         IF WS-PRODUTO-OK AND WS-SKU-OK
035700             PERFORM P380-GRAVA-LINHAS-UNITARIAS THRU P380-FIM
035800         END-IF
035900     END-IF.
036000 P317-FIM.
036100*-----------------------------------------------------------------
036200 P320-RESOLVE-PRODUTO-LOJA.
036300*    Item nao mapeado fica sem produto/SKU (linha mantida), a
036400*    menos que o filtro de produto-alvo esteja ativo.
036500     MOVE 9                      TO WS-C-FUNCAO.
036600     MOVE BP-PRODUCT-ID (WS-IDX-BUF) TO WS-C-SHOPIFY-ID.
036700
036800     CALL "LGL0200" USING WS-PARM-CATALOGO.
036900
037000     MOVE "N"                    TO WS-EH-COMBO.
037100     IF WS-C-ACHOU AND WS-C-CAT-COMPONENT-CNT > 0
037200         SET WS-ITEM-E-COMBO     TO TRUE
037300     END-IF.
037400 P320-FIM.
037500*-----------------------------------------------------------------
037600 P340-DECIDE-QUANTIDADE.
037700*    UNFULFILLED usa a quantidade restante; demais modos usam a
037800*    quantidade do pedido. Valor unitario sempre = total com
037900*    desconto / quantidade pedida (nao a restante).
038000     IF SW-UNF-LIGADO
038100         MOVE BP-REMAINING-QTY (WS-IDX-BUF) TO WS-QTD-UNIDADES
038200     ELSE
038300         MOVE BP-QTY (WS-IDX-BUF) TO WS-QTD-UNIDADES
038400     END-IF.
038500
038600     IF BP-QTY (WS-IDX-BUF) > 0
038700         COMPUTE WS-VALOR-UNITARIO ROUNDED =
038800                 BP-LINE-TOTAL (WS-IDX-BUF) / BP-QTY (WS-IDX-BUF)
038900     ELSE
039000         MOVE ZEROS              TO WS-VALOR-UNITARIO
039100     END-IF.
039200 P340-FIM.
039300*-----------------------------------------------------------------
039400 P350-VERIFICA-FILTROS.
039500*    Item nao mapeado so' e' descartado quando o filtro de
039600*    produto-alvo esta' ativo; do contrario fica com campos
039700*    em branco (mantido).
039800     SET WS-PRODUTO-OK           TO TRUE.
039900     IF NOT WS-C-ACHOU AND WS-FILTRO-PRODUTO-ALVO NOT = SPACES
040000         MOVE "N"                TO WS-PRODUTO-PASSA-FILTRO
040100     END-IF.
040200
040300     SET WS-SKU-OK               TO TRUE.
040400     IF WS-FILTRO-QTD-SKU > 0
040500         MOVE "N"                TO WS-SKU-PASSA-FILTRO
040600         PERFORM P355-LOOP-FILTRO THRU P355-FIM
040700                 VARYING WS-IDX-FILTRO FROM 1 BY 1
040800                 UNTIL WS-IDX-FILTRO > WS-FILTRO-QTD-SKU
040900                    OR WS-SKU-OK
041000     END-IF.
041100 P350-FIM.
041200*-----------------------------------------------------------------
041300 P355-LOOP-FILTRO.
041400     IF WS-FILTRO-SKU (WS-IDX-FILTRO) = WS-C-CAT-SKU
041500         SET WS-SKU-OK           TO TRUE
041600     END-IF.
041700 P355-FIM.
041800*-----------------------------------------------------------------
041900 P360-EXTRAI-CPF.
042000*    Remove tudo que nao for digito de WS-CPF-DIGITOS-ORIGEM;
042100*    aceito somente quando restarem exatamente 11 digitos.
042200     MOVE 0                      TO WS-CPF-QTD-DIGITOS.
042300     MOVE "N"                    TO WS-CPF-VALIDO-FLAG.
042400
042500     PERFORM P365-COMPACTA-DIGITOS THRU P365-FIM.
042600
042700     IF WS-CPF-QTD-DIGITOS = 11
042800         SET WS-CPF-EH-VALIDO    TO TRUE
042900     END-IF.
043000 P360-FIM.
043100*-----------------------------------------------------------------
043200 P365-COMPACTA-DIGITOS.
043300*    Percorre a string bruta caractere a caractere, mantendo so'
043400*    os digitos, na ordem em que aparecem.
043500     MOVE SPACES                 TO WS-CPF-DIGITOS.
043600
043700     PERFORM P367-LOOP-DIGITO THRU P367-FIM
043800             VARYING WS-IDX-CPF FROM 1 BY 1
043900             UNTIL WS-IDX-CPF > 20.
044000 P365-FIM.
044100*-----------------------------------------------------------------
044200 P367-LOOP-DIGITO.
044300     IF WS-CPF-DIGITOS-ORIGEM (WS-IDX-CPF:1) IS NUMERIC
044400        AND WS-CPF-QTD-DIGITOS < 20
044500         ADD 1                   TO WS-CPF-QTD-DIGITOS
044600         MOVE WS-CPF-DIGITOS-ORIGEM (WS-IDX-CPF:1)
044700             TO WS-CPF-DIGITOS (WS-CPF-QTD-DIGITOS:1)
044800     END-IF.
044900 P367-FIM.
045000*-----------------------------------------------------------------
045100 P380-GRAVA-LINHAS-UNITARIAS.
045200*    Uma linha por unidade; se o produto resolvido e' combo,
045300*    desmembra o valor da unidade pelos componentes (LGL0600).
045400     MOVE SPACES                 TO WS-LINHA-SAIDA.
045500     MOVE "UN"                   TO WL-UNIDADE.
045600     MOVE 1                      TO WL-QUANTITY.
045700     MOVE WS-DATA-SISTEMA-R      TO WL-DATA-GERACAO.
045800     MOVE BP-CREATED-DATE (WS-IDX-BUF) TO WL-DATA-PEDIDO.
045900
046000     IF WS-G-CPF-VALIDO NOT = SPACES
046100         MOVE WS-G-CPF-VALIDO    TO WL-CPF-CNPJ
046200     END-IF.
046300
046400     MOVE WS-G-CUSTOMER-NOME     TO WL-BUYER-NAME.
046500     MOVE WS-G-LOGRADOURO        TO WL-END-LOGRADOURO.
046600     MOVE SPACES                 TO WL-END-BAIRRO.
046700     MOVE WS-G-NUMERO            TO WL-END-NUMERO.
046800     MOVE WS-G-COMPLEMENTO       TO WL-END-COMPLEMENTO.
046900     MOVE WS-G-ZIP               TO WL-END-CEP.
047000     MOVE WS-G-CITY              TO WL-END-CIDADE.
047100     MOVE WS-G-UF                TO WL-END-UF.
047200     MOVE WS-G-CUSTOMER-FONE     TO WL-END-FONE.
047300     MOVE WS-G-CUSTOMER-EMAIL    TO WL-END-EMAIL.
047400     MOVE WL-ENDERECO-COMPRADOR  TO WL-ENDERECO-ENTREGA.
047500     MOVE WS-G-NECESSITA-CONTATO TO WL-NEEDS-CONTACT.
047600
047700     MOVE "0 - Frete por conta do Remetente (CIF)" TO WL-FREIGHT-TYPE.
047800     MOVE WS-G-FREIGHT           TO WL-FREIGHT.
047900     MOVE WS-G-DISCOUNT          TO WL-DISCOUNT.
048000     MOVE BP-ORDER-NAME (WS-IDX-BUF) TO WL-ORDER-NUMBER.
048100     MOVE WS-G-TOTAL-PEDIDO      TO WL-ORDER-TOTAL.
048200     MOVE BP-PRODUCT-ID (WS-IDX-BUF) TO WL-PRODUCT-ID.
048300     MOVE BP-LINEITEM-ID (WS-IDX-BUF) TO WL-TRANSACTION-ID.
048400
048500     IF WS-C-ACHOU
048600         MOVE WS-C-CAT-NAME      TO WL-PRODUCT-NAME
048700         MOVE WS-C-CAT-SKU       TO WL-SKU
048800         MOVE WS-C-CAT-UNAVAILABLE TO WL-UNAVAILABLE-FLAG
048900     ELSE
049000         MOVE SPACES             TO WL-PRODUCT-NAME WL-SKU
049100         MOVE "N"                TO WL-UNAVAILABLE-FLAG
049200     END-IF.
049300
049400     PERFORM P382-LOOP-UNIDADE THRU P382-FIM
049500             VARYING WS-IDX-UNIDADE FROM 1 BY 1
049600             UNTIL WS-IDX-UNIDADE > WS-QTD-UNIDADES.
049700 P380-FIM.
049800*-----------------------------------------------------------------
049900 P382-LOOP-UNIDADE.
050000     MOVE WS-VALOR-UNITARIO      TO WL-UNIT-VALUE.
050100     MOVE WS-VALOR-UNITARIO      TO WL-LINE-TOTAL.
050200     MOVE BP-LINEITEM-ID (WS-IDX-BUF) TO WL-DEDUP-ID.
050300
050400     IF WS-ITEM-E-COMBO
050500         PERFORM P385-EXPLODE-COMBO THRU P385-FIM
050600     ELSE
050700         WRITE REG-LINHA-PLANILHA FROM WS-LINHA-SAIDA
050800     END-IF.
050900 P382-FIM.
051000*-----------------------------------------------------------------
051100 P385-EXPLODE-COMBO.
051200
051300     MOVE BP-LINEITEM-ID (WS-IDX-BUF) TO LKS-TRANSACTION-ID.
051400     MOVE WS-VALOR-UNITARIO      TO LKS-COMBO-TOTAL.
051500     MOVE WS-C-CAT-COMPONENT-CNT TO LKS-QTD-TOKENS.
051600     MOVE SPACES                 TO LKS-TOKENS.
051700
051800     PERFORM P386-LOOP-TOKEN THRU P386-FIM
051900             VARYING WS-IDX-COMP FROM 1 BY 1
052000             UNTIL WS-IDX-COMP > WS-C-CAT-COMPONENT-CNT.
052100
052200     CALL "LGL0600" USING LKS-PARAMETRO-COMBO.
052300
052400     PERFORM P388-LOOP-COMP THRU P388-FIM
052500             VARYING WS-IDX-COMP FROM 1 BY 1
052600             UNTIL WS-IDX-COMP > LKS-QTD-COMPONENTES.
052700 P385-FIM.
052800*-----------------------------------------------------------------
052900 P386-LOOP-TOKEN.
053000     MOVE WS-C-CAT-COMPONENT-SKU (WS-IDX-COMP)
053100                             TO LKS-TOKEN (WS-IDX-COMP).
053200 P386-FIM.
053300*-----------------------------------------------------------------
053400 P388-LOOP-COMP.
053500     MOVE LKS-COMP-NOME (WS-IDX-COMP)  TO WL-PRODUCT-NAME.
053600     MOVE LKS-COMP-SKU (WS-IDX-COMP)   TO WL-SKU.
053700     MOVE LKS-COMP-VALOR (WS-IDX-COMP) TO WL-UNIT-VALUE
053800                                          WL-LINE-TOTAL.
053900     MOVE LKS-COMP-INDISPONIVEL (WS-IDX-COMP)
054000                             TO WL-UNAVAILABLE-FLAG.
054100     MOVE LKS-COMP-DEDUP-ID (WS-IDX-COMP) TO WL-DEDUP-ID.
054200
054300     WRITE REG-LINHA-PLANILHA FROM WS-LINHA-SAIDA.
054400 P388-FIM.
054500*-----------------------------------------------------------------
054600 P990-ENCERRA.
054700     CLOSE SHOPFILE SHEETFILE.
054800     GOBACK.
054900*-----------------------------------------------------------------
055000 END PROGRAM LGLP0700.
